000100*****************************************************************
000200*  PROGRAM:   INVLIST                                          *
000300*  COMPANY:   KUMAR BROTHERS STEEL FABRICATORS                 *
000400*                                                               *
000500*  PURPOSE:   INVENTORY LISTING BY REMAINING QUANTITY - THE      *
000600*             LISTING HALF OF REQUEST 4471.  FOREMAN ASKS        *
000700*             "WHAT HAVE WE GOT BETWEEN X AND Y KG LEFT" BEFORE  *
000800*             PLACING A FRESH STEEL ORDER.  VALIDATION HALF IS   *
000900*             INVVALID.                                          *
001000*****************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 INVLIST.
001400 AUTHOR.                     S. J. PILLAI.
001500 INSTALLATION.               KUMAR BROTHERS STEEL - DP DEPT.
001600 DATE-WRITTEN.               03/14/1986.
001700 DATE-COMPILED.
001800 SECURITY.                   COMPANY CONFIDENTIAL.
001900*-----------------------------------------------------------------
002000*  CHANGE LOG
002100*-----------------------------------------------------------------
002200*    03/14/86  SJP  ORIGINAL PROGRAM - PLAIN INVENTORY LISTING,
002300*                   ONE LINE PER ITEM, NO FILTER.  REPLACED A
002400*                   MANUAL COUNT OF THE CARD FILE EVERY MORNING.
002500*    01/08/99  KTM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
002600*    11/20/04  SJP  REQUEST 4471 - REMAINING-QUANTITY FILTER
002700*                   ADDED, SAME REQUEST THAT PUT THE USED-NOT-
002800*                   OVER-TOTAL EDIT INTO INVVALID ALSO ASKED FOR
002900*                   THIS LISTING.
003000*    07/12/08  RSR  REQUEST 5680 - MAX REMAINING MADE A RUN
003100*                   PARAMETER, FOREMAN WAS TIRED OF SCROLLING
003200*                   PAST HIGH-STOCK PROFILES EVERY MORNING.
003300*    03/19/13  DNT  REQUEST 6540 - REC STATUS CARRIED ONTO THE
003400*                   LISTING LINE SO THE FOREMAN CAN SEE A HOLD
003500*                   RECORD WITHOUT PULLING THE MASTER PRINTOUT.
003600*****************************************************************
003700 ENVIRONMENT                 DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION               SECTION.
004000 SOURCE-COMPUTER.            IBM-4341.
004100 OBJECT-COMPUTER.            IBM-4341.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS DIGIT-CLASS IS "0" THRU "9"
004500     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004600*-----------------------------------------------------------------
004700 INPUT-OUTPUT                SECTION.
004800 FILE-CONTROL.
004900     SELECT  INVENTORY-MASTER
005000             ASSIGN TO INVMAST
005100             ORGANIZATION IS SEQUENTIAL
005200             FILE STATUS IS WS-INVMAST-STATUS.
005300*****************************************************************
005400 DATA                        DIVISION.
005500*-----------------------------------------------------------------
005600 FILE                        SECTION.
005700 FD  INVENTORY-MASTER
005800     RECORD CONTAINS 127 CHARACTERS
005900     DATA RECORD IS INV-RECORD-IN.
006000 01  INV-RECORD-IN                PIC X(127).
006100*-----------------------------------------------------------------
006200 WORKING-STORAGE              SECTION.
006300*-----------------------------------------------------------------
006400 COPY "INVMAST.cpy".
006500
006600 01  WS-FILE-STATUSES.
006700     05  WS-INVMAST-STATUS        PIC X(02).
006800
006900 01  WS-SWITCHES-AND-COUNTERS.
007000     05  INVMAST-EOF-SW           PIC X(01) VALUE "N".
007100         88  INVMAST-EOF              VALUE "Y".
007200     05  WS-RERUN-SWITCH          PIC X(01) VALUE "N".
007300
007400 01  WS-COUNTERS COMP.
007500     05  WS-RECORDS-SCANNED       PIC S9(7) VALUE ZERO.
007600     05  WS-RECORDS-LISTED        PIC S9(7) VALUE ZERO.
007700
007800 77  WS-RECORDS-SKIPPED       COMP PIC S9(7) VALUE ZERO.
007900
008000*-----------------------------------------------------------------
008100*    RUN PARAMETERS - THE LISTING FILTER.  MAX DEFAULTS TO A HIGH
008200*    SENTINEL WHEN LEFT AT ZERO, SAME "ZERO MEANS DEFAULT" IDIOM
008300*    AS REUSMTCH'S TOLERANCE PARAMETER.
008400*-----------------------------------------------------------------
008500 01  WS-MIN-REMAINING-IN          PIC 9(09)V99.
008600 01  WS-MAX-REMAINING-IN          PIC 9(09)V99.
008700 01  WS-RUN-PARMS.
008800     05  WS-MIN-REMAINING         PIC S9(9)V99 VALUE ZERO.
008900     05  WS-MIN-REMAINING-X REDEFINES WS-MIN-REMAINING
009000                                   PIC X(11).
009100     05  WS-MAX-REMAINING         PIC S9(9)V99 VALUE ZERO.
009200     05  WS-MAX-REMAINING-X REDEFINES WS-MAX-REMAINING
009300                                   PIC X(11).
009400
009500*-----------------------------------------------------------------
009600*    ONE WORKING COPY OF REMAINING PER RECORD - TOTAL LESS USED.
009700*-----------------------------------------------------------------
009800 01  WS-REMAINING-WORK-AREA.
009900     05  WS-REMAINING             PIC S9(9)V99 VALUE ZERO.
010000     05  WS-REMAINING-X REDEFINES WS-REMAINING
010100                                   PIC X(11).
010200
010300 01  WS-LISTING-LINE.
010400     05  WS-LL-ID                 PIC 9(06).
010500     05  FILLER                   PIC X(02) VALUE SPACES.
010600     05  WS-LL-NAME                PIC X(30).
010700     05  FILLER                   PIC X(02) VALUE SPACES.
010800     05  WS-LL-TOTAL               PIC ZZZ,ZZZ,ZZ9.99.
010900     05  FILLER                   PIC X(02) VALUE SPACES.
011000     05  WS-LL-USED                PIC ZZZ,ZZZ,ZZ9.99.
011100     05  FILLER                   PIC X(02) VALUE SPACES.
011200     05  WS-LL-REMAINING           PIC ZZZ,ZZZ,ZZ9.99.
011300     05  FILLER                   PIC X(02) VALUE SPACES.
011400     05  WS-LL-REC-STATUS          PIC X(01).
011500*****************************************************************
011600 PROCEDURE                   DIVISION.
011700*-----------------------------------------------------------------
011800 100-INVENTORY-LISTING.
011900     PERFORM 200-INITIATE-INVENTORY-LISTING.
012000     PERFORM 200-FILTER-BY-REMAINING
012100             UNTIL INVMAST-EOF.
012200     PERFORM 200-TERMINATE-INVENTORY-LISTING.
012300
012400     STOP RUN.
012500*-----------------------------------------------------------------
012600 200-INITIATE-INVENTORY-LISTING.
012700     DISPLAY "INVLIST - ENTER MIN REMAINING KG (BLANK = 0)".
012800     ACCEPT WS-MIN-REMAINING-IN FROM CONSOLE.
012900     DISPLAY "INVLIST - ENTER MAX REMAINING KG (0 = NO LIMIT)".
013000     ACCEPT WS-MAX-REMAINING-IN FROM CONSOLE.
013100     MOVE WS-MIN-REMAINING-IN TO WS-MIN-REMAINING.
013200     IF WS-MAX-REMAINING-IN = ZERO
013300         MOVE 999999999.99 TO WS-MAX-REMAINING
013400     ELSE
013500         MOVE WS-MAX-REMAINING-IN TO WS-MAX-REMAINING
013600     END-IF.
013700     DISPLAY "KUMAR BROTHERS STEEL - INVENTORY LISTING".
013800     DISPLAY " ID     NAME                              "
013900             "       TOTAL          USED     REMAINING".
014000     OPEN INPUT INVENTORY-MASTER.
014100     PERFORM 300-READ-INVENTORY-MASTER.
014200*-----------------------------------------------------------------
014300 200-TERMINATE-INVENTORY-LISTING.
014400     CLOSE INVENTORY-MASTER.
014500     DISPLAY "INVLIST - RUN COMPLETE - " WS-RECORDS-SCANNED
014600             " SCANNED, " WS-RECORDS-LISTED " LISTED, "
014700             WS-RECORDS-SKIPPED " ON HOLD".
014800*-----------------------------------------------------------------
014900 300-READ-INVENTORY-MASTER.
015000     READ INVENTORY-MASTER
015100         AT END MOVE "Y" TO INVMAST-EOF-SW
015200     END-READ.
015300     IF NOT INVMAST-EOF
015400         ADD 1 TO WS-RECORDS-SCANNED
015500         MOVE INV-RECORD-IN TO INV-RECORD
015600     END-IF.
015700*-----------------------------------------------------------------
015800*  REMAINING = TOTAL - USED, INCLUSIVE MIN/MAX BOUNDS FROM THE
015900*  CONSOLE.  NO STATUS-BASED EXCLUSION - SEE REQUEST 6540 ABOVE,
016000*  THAT ONE JUST ADDED A DISPLAY FIELD.
016100*-----------------------------------------------------------------
016200 200-FILTER-BY-REMAINING.
016300     IF INV-REC-HOLD
016400         ADD 1 TO WS-RECORDS-SKIPPED
016500         GO TO 200-FILTER-BY-REMAINING-EXIT
016600     END-IF.
016700     SUBTRACT INV-USED FROM INV-TOTAL GIVING WS-REMAINING.
016800     IF WS-REMAINING NOT < WS-MIN-REMAINING
016900        AND WS-REMAINING NOT > WS-MAX-REMAINING
017000         PERFORM 300-DISPLAY-ONE-RECORD
017100         ADD 1 TO WS-RECORDS-LISTED
017200     END-IF.
017300 200-FILTER-BY-REMAINING-EXIT.
017400     PERFORM 300-READ-INVENTORY-MASTER.
017500*-----------------------------------------------------------------
017600 300-DISPLAY-ONE-RECORD.
017700     MOVE INV-ID          TO WS-LL-ID.
017800     MOVE INV-NAME         TO WS-LL-NAME.
017900     MOVE INV-TOTAL        TO WS-LL-TOTAL.
018000     MOVE INV-USED         TO WS-LL-USED.
018100     MOVE WS-REMAINING     TO WS-LL-REMAINING.
018200     MOVE INV-REC-STATUS   TO WS-LL-REC-STATUS.
018300     DISPLAY WS-LISTING-LINE.
