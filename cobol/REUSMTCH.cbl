000100*****************************************************************
000200*  PROGRAM:   REUSMTCH                                          *
000300*  COMPANY:   KUMAR BROTHERS STEEL FABRICATORS                 *
000400*                                                               *
000500*  PURPOSE:   FIND UP TO FIVE REUSABLE OFFCUTS THAT CAN COVER   *
000600*             A REQUIRED LENGTH - REQUEST 6015.  FABRICATION    *
000700*             CALLS THE YARD AND ASKS "DO WE HAVE ANY OF THIS   *
000800*             LYING AROUND" BEFORE CUTTING NEW MATERIAL.         *
000900*****************************************************************
001000  IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200  PROGRAM-ID.                 REUSMTCH.
001300  AUTHOR.                     R. S. RAMAN.
001400  INSTALLATION.               KUMAR BROTHERS STEEL - DP DEPT.
001500  DATE-WRITTEN.               04/25/1988.
001600  DATE-COMPILED.
001700  SECURITY.                   COMPANY CONFIDENTIAL.
001800*-----------------------------------------------------------------
001900*  CHANGE LOG
002000*-----------------------------------------------------------------
002100*    04/25/88  RSR  ORIGINAL PROGRAM - SINGLE BEST-FIT REUSABLE
002200*                   OFFCUT LOOKUP FOR FABRICATION, EXACT LENGTH
002300*                   MATCH ONLY.
002400*    01/08/99  KTM  Y2K REVIEW - NO DATE FIELDS ON REU-RECORD.
002500*    02/09/07  RSR  REQUEST 6015 - REWRITTEN TO RETURN UP TO FIVE
002600*                   CANDIDATES WITH A TOLERANCE, FABRICATION
002700*                   WANTED A WAY TO CHECK THE SCRAP YARD BEFORE
002800*                   ORDERING NEW STOCK.
002900*    11/30/09  SJP  REQUEST 6090 - REU-QUALITY GRADE NOW CARRIED
003000*                   ON THE MASTER SO FABRICATION CAN JUDGE IT.
003100*    08/14/12  DNT  REQUEST 6390 - TOLERANCE MADE A RUN PARAMETER
003200*                   INSTEAD OF THE HARD-CODED 50MM.
003300*****************************************************************
003400  ENVIRONMENT                 DIVISION.
003500*-----------------------------------------------------------------
003600  CONFIGURATION               SECTION.
003700  SOURCE-COMPUTER.            IBM-4341.
003800  OBJECT-COMPUTER.            IBM-4341.
003900  SPECIAL-NAMES.
004000      C01 IS TOP-OF-FORM
004100      CLASS LETTER-CLASS IS "A" THRU "Z"
004200      UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
004300*-----------------------------------------------------------------
004400  INPUT-OUTPUT                SECTION.
004500  FILE-CONTROL.
004600      SELECT  REUSABLE-MASTER
004700              ASSIGN TO REUSMST
004800              ORGANIZATION IS SEQUENTIAL
004900              FILE STATUS IS WS-REUSMST-STATUS.
005000*****************************************************************
005100  DATA                        DIVISION.
005200*-----------------------------------------------------------------
005300  FILE                        SECTION.
005400  FD  REUSABLE-MASTER
005500      RECORD CONTAINS 92 CHARACTERS
005600      DATA RECORD IS REU-RECORD-IN.
005700  01  REU-RECORD-IN                PIC X(92).
005800*-----------------------------------------------------------------
005900  WORKING-STORAGE              SECTION.
006000*-----------------------------------------------------------------
006100  COPY "REUSMAST.cpy".
006200
006300  01  WS-FILE-STATUSES.
006400      05  WS-REUSMST-STATUS        PIC X(02).
006500
006600  01  WS-SWITCHES-AND-COUNTERS.
006700      05  REUSMST-EOF-SW           PIC X(01) VALUE "N".
006800          88  REUSMST-EOF              VALUE "Y".
006900      05  WS-RERUN-SWITCH          PIC X(01) VALUE "N".
007000      05  WS-MATL-MATCH-SW         PIC X(01) VALUE "N".
007100          88  WS-MATL-MATCH            VALUE "Y".
007200
007300  01  WS-RUN-PARMS.
007400      05  WS-REQ-MATERIAL          PIC X(30).
007500      05  WS-REQ-LENGTH-IN         PIC 9(06).
007600      05  WS-TOLERANCE-IN          PIC 9(06).
007700      05  WS-REQ-LENGTH            PIC S9(06)V9.
007800      05  WS-REQ-LENGTH-X REDEFINES WS-REQ-LENGTH PIC X(07).
007900      05  WS-TOLERANCE             PIC S9(06)V9.
008000      05  WS-TOLERANCE-X REDEFINES WS-TOLERANCE PIC X(07).
008100      05  WS-REQ-LOWER-BOUND       PIC S9(06)V9.
008200
008300  01  WS-COUNTERS COMP.
008400      05  WS-RECORDS-READ          PIC S9(7) VALUE ZERO.
008500      05  WS-CAND-COUNT            PIC S9(4) VALUE ZERO.
008600      05  WS-WORST-IDX             PIC S9(4) VALUE ZERO.
008700      05  WS-SORT-I                PIC S9(4) VALUE ZERO.
008800      05  WS-SORT-J                PIC S9(4) VALUE ZERO.
008900
009000  77  WS-NOT-AVAIL-COUNT       COMP PIC S9(7) VALUE ZERO.
009100
009200*-----------------------------------------------------------------
009300*    UPPER/LOWER TRANSLATE TABLES - MATERIAL NAME COMPARISON IS
009400*    CASE-FOLDED VIA INSPECT CONVERTING, NOT AN INTRINSIC.
009500*-----------------------------------------------------------------
009600  01  WS-ALPHABET-TABLES.
009700      05  WS-LOWER-ALPHABET        PIC X(26) VALUE
009800              "abcdefghijklmnopqrstuvwxyz".
009900      05  WS-UPPER-ALPHABET        PIC X(26) VALUE
010000              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010100
010200  01  WS-MATCH-WORK-AREA.
010300      05  WS-REQ-MATERIAL-UC       PIC X(30).
010400      05  WS-REU-MATERIAL-UC       PIC X(30).
010500      05  WS-SCAN-LEN              PIC S9(4) COMP VALUE ZERO.
010600      05  WS-NEW-WASTE             PIC S9(06)V9.
010700      05  WS-NEW-WASTE-X REDEFINES WS-NEW-WASTE PIC X(07).
010800      05  WS-NEW-DIST              PIC S9(06)V9.
010900
011000*-----------------------------------------------------------------
011100*    CANDIDATE TABLE - UP TO 5 BEST OFFCUTS, KEPT IN WORKING
011200*    STORAGE AND SORTED ASCENDING BY DISTANCE ONCE THE FILE HAS
011300*    BEEN SCANNED.  SMALL ENOUGH THAT A BUBBLE SORT IS PLENTY.
011400*-----------------------------------------------------------------
011500  01  WS-CAND-TABLE.
011600      05  WS-CAND-ENTRY OCCURS 5 TIMES INDEXED BY CAND-IDX.
011700          10  WS-CAND-ID           PIC 9(06).
011800          10  WS-CAND-MATERIAL     PIC X(30).
011900          10  WS-CAND-LENGTH       PIC S9(06)V9.
012000          10  WS-CAND-WASTE        PIC S9(06)V9.
012100          10  WS-CAND-DIST         PIC S9(06)V9.
012200          10  FILLER               PIC X(08).
012300
012400  01  WS-SWAP-ENTRY.
012500      05  WS-SWAP-ID               PIC 9(06).
012600      05  WS-SWAP-MATERIAL         PIC X(30).
012700      05  WS-SWAP-LENGTH           PIC S9(06)V9.
012800      05  WS-SWAP-WASTE            PIC S9(06)V9.
012900      05  WS-SWAP-DIST             PIC S9(06)V9.
013000      05  FILLER                   PIC X(08).
013100*****************************************************************
013200  PROCEDURE                   DIVISION.
013300*-----------------------------------------------------------------
013400  100-REUSABLE-MATCH.
013500      PERFORM 200-INITIATE-REUSABLE-MATCH.
013600      PERFORM 200-SCAN-REUSABLE-FILE UNTIL REUSMST-EOF.
013700      PERFORM 200-SORT-CANDIDATES.
013800      PERFORM 200-PRINT-CANDIDATES.
013900      PERFORM 200-TERMINATE-REUSABLE-MATCH.
014000
014100      STOP RUN.
014200*-----------------------------------------------------------------
014300  200-INITIATE-REUSABLE-MATCH.
014400      DISPLAY "REUSMTCH - ENTER MATERIAL NAME".
014500      ACCEPT WS-REQ-MATERIAL FROM CONSOLE.
014600      DISPLAY "REUSMTCH - ENTER REQUIRED LENGTH IN MM".
014700      ACCEPT WS-REQ-LENGTH-IN FROM CONSOLE.
014800      DISPLAY "REUSMTCH - ENTER TOLERANCE IN MM (0 = DEFAULT 50)".
014900      ACCEPT WS-TOLERANCE-IN FROM CONSOLE.
015000      MOVE WS-REQ-LENGTH-IN TO WS-REQ-LENGTH.
015100      IF WS-TOLERANCE-IN = ZERO
015200          MOVE 50 TO WS-TOLERANCE
015300      ELSE
015400          MOVE WS-TOLERANCE-IN TO WS-TOLERANCE
015500      END-IF.
015600      SUBTRACT WS-TOLERANCE FROM WS-REQ-LENGTH
015700              GIVING WS-REQ-LOWER-BOUND.
015800      MOVE WS-REQ-MATERIAL TO WS-REQ-MATERIAL-UC.
015900      INSPECT WS-REQ-MATERIAL-UC CONVERTING WS-LOWER-ALPHABET TO
016000              WS-UPPER-ALPHABET.
016100      OPEN INPUT REUSABLE-MASTER.
016200      PERFORM 300-READ-REUSABLE-MASTER.
016300*-----------------------------------------------------------------
016400  200-TERMINATE-REUSABLE-MATCH.
016500      CLOSE REUSABLE-MASTER.
016600      DISPLAY "REUSMTCH - RUN COMPLETE - " WS-RECORDS-READ
016700              " SCANNED, " WS-CAND-COUNT " CANDIDATE(S) RETURNED".
016800*-----------------------------------------------------------------
016900  300-READ-REUSABLE-MASTER.
017000      READ REUSABLE-MASTER
017100          AT END MOVE "Y" TO REUSMST-EOF-SW
017200      END-READ.
017300      IF NOT REUSMST-EOF
017400          ADD 1 TO WS-RECORDS-READ
017500          MOVE REU-RECORD-IN TO REU-RECORD
017600      END-IF.
017700*-----------------------------------------------------------------
017800*  A RECORD QUALIFIES ONLY WHEN AVAILABLE, MATERIAL SUBSTRING
017900*  MATCHES, AND LENGTH IS NOT SHORTER THAN REQUIRED LESS
018000*  TOLERANCE.
018100*-----------------------------------------------------------------
018200  200-SCAN-REUSABLE-FILE.
018300      IF NOT REU-AVAIL-YES
018400          ADD 1 TO WS-NOT-AVAIL-COUNT
018500          GO TO 200-SCAN-REUSABLE-FILE-EXIT
018600      END-IF.
018700      IF REU-LENGTH-MM NOT < WS-REQ-LOWER-BOUND
018800          PERFORM 300-TEST-MATERIAL-MATCH
018900          IF WS-MATL-MATCH
019000              PERFORM 300-COMPUTE-WASTE-AND-DIST
019100              PERFORM 300-TRY-INSERT-CANDIDATE
019200          END-IF
019300      END-IF.
019400  200-SCAN-REUSABLE-FILE-EXIT.
019500      PERFORM 300-READ-REUSABLE-MASTER.
019600*-----------------------------------------------------------------
019700  300-TEST-MATERIAL-MATCH.
019800      MOVE "N" TO WS-MATL-MATCH-SW.
019900      MOVE REU-MATERIAL TO WS-REU-MATERIAL-UC.
020000      INSPECT WS-REU-MATERIAL-UC CONVERTING WS-LOWER-ALPHABET TO
020100              WS-UPPER-ALPHABET.
020200      MOVE ZERO TO WS-SCAN-LEN.
020300      INSPECT WS-REU-MATERIAL-UC TALLYING WS-SCAN-LEN
020400              FOR ALL WS-REQ-MATERIAL-UC.
020500      IF WS-SCAN-LEN > ZERO
020600          MOVE "Y" TO WS-MATL-MATCH-SW
020700      END-IF.
020800*-----------------------------------------------------------------
020900  300-COMPUTE-WASTE-AND-DIST.
021000      SUBTRACT WS-REQ-LENGTH FROM REU-LENGTH-MM
021100              GIVING WS-NEW-WASTE.
021200      IF WS-NEW-WASTE < ZERO
021300          MULTIPLY WS-NEW-WASTE BY -1 GIVING WS-NEW-DIST
021400      ELSE
021500          MOVE WS-NEW-WASTE TO WS-NEW-DIST
021600      END-IF.
021700*-----------------------------------------------------------------
021800*  KEEP ONLY THE 5 CLOSEST CANDIDATES SEEN SO FAR.  WHEN THE
021900*  TABLE IS FULL, A NEW CANDIDATE BUMPS THE CURRENT WORST ONE.
022000*-----------------------------------------------------------------
022100  300-TRY-INSERT-CANDIDATE.
022200      IF WS-CAND-COUNT < 5
022300          ADD 1 TO WS-CAND-COUNT
022400          SET CAND-IDX TO WS-CAND-COUNT
022500          PERFORM 300-STORE-NEW-CANDIDATE
022600      ELSE
022700          PERFORM 300-FIND-WORST-CANDIDATE
022800          SET CAND-IDX TO WS-WORST-IDX
022900          IF WS-NEW-DIST < WS-CAND-DIST (CAND-IDX)
023000              PERFORM 300-STORE-NEW-CANDIDATE
023100          END-IF
023200      END-IF.
023300*-----------------------------------------------------------------
023400  300-STORE-NEW-CANDIDATE.
023500      MOVE REU-ID          TO WS-CAND-ID (CAND-IDX).
023600      MOVE REU-MATERIAL    TO WS-CAND-MATERIAL (CAND-IDX).
023700      MOVE REU-LENGTH-MM   TO WS-CAND-LENGTH (CAND-IDX).
023800      MOVE WS-NEW-WASTE    TO WS-CAND-WASTE (CAND-IDX).
023900      MOVE WS-NEW-DIST     TO WS-CAND-DIST (CAND-IDX).
024000*-----------------------------------------------------------------
024100  300-FIND-WORST-CANDIDATE.
024200      SET WS-WORST-IDX TO 1.
024300      SET CAND-IDX TO 1.
024400      PERFORM 300-TEST-ONE-FOR-WORST
024500              VARYING CAND-IDX FROM 2 BY 1
024600              UNTIL CAND-IDX > WS-CAND-COUNT.
024700*-----------------------------------------------------------------
024800  300-TEST-ONE-FOR-WORST.
024900      IF WS-CAND-DIST (CAND-IDX) > WS-CAND-DIST (WS-WORST-IDX)
025000          MOVE CAND-IDX TO WS-WORST-IDX
025100      END-IF.
025200*-----------------------------------------------------------------
025300*  BUBBLE SORT ON THE (AT MOST 5) CANDIDATES - ASCENDING DIST.
025400*-----------------------------------------------------------------
025500  200-SORT-CANDIDATES.
025600      IF WS-CAND-COUNT > 1
025700          SET WS-SORT-I TO 1
025800          PERFORM 300-SORT-OUTER-PASS
025900                  VARYING WS-SORT-I FROM 1 BY 1
026000                  UNTIL WS-SORT-I >= WS-CAND-COUNT
026100      END-IF.
026200*-----------------------------------------------------------------
026300  300-SORT-OUTER-PASS.
026400      SET WS-SORT-J TO 1.
026500      PERFORM 300-SORT-INNER-PASS
026600              VARYING WS-SORT-J FROM 1 BY 1
026700              UNTIL WS-SORT-J >= WS-CAND-COUNT.
026800*-----------------------------------------------------------------
026900  300-SORT-INNER-PASS.
027000      SET CAND-IDX TO WS-SORT-J.
027100      IF WS-CAND-DIST (CAND-IDX) > WS-CAND-DIST (CAND-IDX + 1)
027200          PERFORM 300-SWAP-CANDIDATES
027300      END-IF.
027400*-----------------------------------------------------------------
027500  300-SWAP-CANDIDATES.
027600      SET CAND-IDX TO WS-SORT-J.
027700      MOVE WS-CAND-ENTRY (CAND-IDX) TO WS-SWAP-ENTRY.
027800      MOVE WS-CAND-ENTRY (CAND-IDX + 1)
027900              TO WS-CAND-ENTRY (CAND-IDX).
028000      SET CAND-IDX UP BY 1.
028100      MOVE WS-SWAP-ENTRY TO WS-CAND-ENTRY (CAND-IDX).
028200*-----------------------------------------------------------------
028300  200-PRINT-CANDIDATES.
028400      IF WS-CAND-COUNT = ZERO
028500          DISPLAY "REUSMTCH - NO REUSABLE STOCK MATCHES REQUEST"
028600      ELSE
028700          SET CAND-IDX TO 1
028800          PERFORM 300-PRINT-ONE-CANDIDATE
028900                  VARYING CAND-IDX FROM 1 BY 1
029000                  UNTIL CAND-IDX > WS-CAND-COUNT
029100      END-IF.
029200*-----------------------------------------------------------------
029300  300-PRINT-ONE-CANDIDATE.
029400      DISPLAY "REUSMTCH - ID " WS-CAND-ID (CAND-IDX)
029500              " MATL " WS-CAND-MATERIAL (CAND-IDX)
029600              " LEN " WS-CAND-LENGTH (CAND-IDX)
029700              " WASTE " WS-CAND-WASTE (CAND-IDX).
