000100*****************************************************************
000200*  PROGRAM:   INVVALID                                          *
000300*  COMPANY:   KUMAR BROTHERS STEEL FABRICATORS                 *
000400*                                                               *
000500*  PURPOSE:   INVENTORY CREATE/UPDATE EDIT - REQUEST 4471.      *
000600*             CHECKS THAT NEITHER TOTAL NOR USED IS NEGATIVE,   *
000700*             AND THAT USED DOES NOT EXCEED TOTAL, BEFORE THE   *
000800*             CALLER POSTS AN INVENTORY MASTER RECORD.          *
000900*****************************************************************
001000  IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200  PROGRAM-ID.                 INVVALID.
001300  AUTHOR.                     D. N. THOMAS.
001400  INSTALLATION.               KUMAR BROTHERS STEEL - DP DEPT.
001500  DATE-WRITTEN.               05/18/1984.
001600  DATE-COMPILED.
001700  SECURITY.                   COMPANY CONFIDENTIAL.
001800*-----------------------------------------------------------------
001900*  CHANGE LOG
002000*-----------------------------------------------------------------
002100*    05/18/84  DNT  ORIGINAL PROGRAM - INVENTORY QUANTITY EDIT,
002200*                   CARRIED INLINE IN EVERY PROGRAM THAT POSTED
002300*                   THE INVENTORY MASTER.
002400*    01/08/99  KTM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
002500*    11/14/04  DNT  REQUEST 4471 - PULLED OUT AS ITS OWN CALLED
002600*                   SUBPROGRAM, SAME EDIT WAS BEING CODED OVER
002700*                   AND OVER IN EVERY PROGRAM THAT TOUCHED THE
002800*                   INVENTORY MASTER.
002900*    05/05/09  DNT  REQUEST 6120 - REMAINING-WEIGHT RETURNED TO
003000*                   THE CALLER SO NOBODY RECOMPUTES IT AGAIN.
003100*****************************************************************
003200  ENVIRONMENT                 DIVISION.
003300*-----------------------------------------------------------------
003400  CONFIGURATION               SECTION.
003500  SOURCE-COMPUTER.            IBM-4341.
003600  OBJECT-COMPUTER.            IBM-4341.
003700*****************************************************************
003800  DATA                        DIVISION.
003900*-----------------------------------------------------------------
004000  WORKING-STORAGE              SECTION.
004100*-----------------------------------------------------------------
004200  01  WS-EDIT-WORK-AREA.
004300      05  WS-TOTAL-SAVE            PIC S9(9)V99 VALUE ZERO.
004400      05  WS-TOTAL-SAVE-X REDEFINES WS-TOTAL-SAVE PIC X(11).
004500      05  WS-USED-SAVE             PIC S9(9)V99 VALUE ZERO.
004600      05  WS-USED-SAVE-X REDEFINES WS-USED-SAVE PIC X(11).
004700      05  WS-REMAINING-SAVE        PIC S9(9)V99 VALUE ZERO.
004800      05  WS-REMAINING-SAVE-X REDEFINES WS-REMAINING-SAVE
004900                                   PIC X(11).
005000
005100  01  WS-COUNTERS COMP.
005200      05  WS-CALL-COUNT            PIC S9(7) VALUE ZERO.
005300
005400  77  WS-REJECT-COUNT           COMP PIC S9(7) VALUE ZERO.
005500*-----------------------------------------------------------------
005600  LINKAGE                      SECTION.
005700  01  LK-INVVALID-PARMS.
005800      05  LK-INV-TOTAL             PIC S9(9)V99.
005900      05  LK-INV-USED              PIC S9(9)V99.
006000      05  LK-INV-REMAINING         PIC S9(9)V99.
006100      05  LK-VALID-SW              PIC X(01).
006200*****************************************************************
006300  PROCEDURE                   DIVISION USING LK-INVVALID-PARMS.
006400*-----------------------------------------------------------------
006500  100-INVENTORY-VALIDATE.
006600      ADD 1 TO WS-CALL-COUNT.
006700      MOVE "Y" TO LK-VALID-SW.
006800      MOVE ZERO TO LK-INV-REMAINING.
006900      MOVE LK-INV-TOTAL TO WS-TOTAL-SAVE.
007000      MOVE LK-INV-USED  TO WS-USED-SAVE.
007100      PERFORM 200-EDIT-NOT-NEGATIVE.
007200      IF LK-VALID-SW NOT = "Y"
007300          ADD 1 TO WS-REJECT-COUNT
007400          GO TO 100-INVENTORY-VALIDATE-EXIT
007500      END-IF.
007600      PERFORM 200-EDIT-USED-NOT-OVER-TOTAL.
007700      IF LK-VALID-SW NOT = "Y"
007800          ADD 1 TO WS-REJECT-COUNT
007900          GO TO 100-INVENTORY-VALIDATE-EXIT
008000      END-IF.
008100      SUBTRACT LK-INV-USED FROM LK-INV-TOTAL
008200              GIVING LK-INV-REMAINING.
008300      MOVE LK-INV-REMAINING TO WS-REMAINING-SAVE.
008400  100-INVENTORY-VALIDATE-EXIT.
008500      EXIT PROGRAM.
008600*-----------------------------------------------------------------
008700*  NEITHER TOTAL NOR USED MAY BE NEGATIVE.
008800*-----------------------------------------------------------------
008900  200-EDIT-NOT-NEGATIVE.
009000      IF LK-INV-TOTAL < ZERO OR LK-INV-USED < ZERO
009100          MOVE "N" TO LK-VALID-SW
009200      END-IF.
009300*-----------------------------------------------------------------
009400*  USED MAY NOT EXCEED TOTAL.
009500*-----------------------------------------------------------------
009600  200-EDIT-USED-NOT-OVER-TOTAL.
009700      IF LK-INV-USED > LK-INV-TOTAL
009800          MOVE "N" TO LK-VALID-SW
009900      END-IF.
