000100*****************************************************************
000200*  PROGRAM:   CUSTROLL                                         *
000300*  COMPANY:   KUMAR BROTHERS STEEL FABRICATORS                 *
000400*                                                               *
000500*  PURPOSE:   DERIVE ONE CUSTOMER'S OVERALL PRODUCTION STAGE    *
000600*             FROM ALL OF ITS ITEMS' STAGE RECORDS.              *
000700*             CALLED BY STAGEUPD ONCE PER CUSTOMER TOUCHED BY   *
000800*             THE RUN; THE CALLER BUILDS THE STAGE TABLE.        *
000900*****************************************************************
001000  IDENTIFICATION              DIVISION.
001100*-----------------------------------------------------------------
001200  PROGRAM-ID.                 CUSTROLL.
001300  AUTHOR.                     R. S. RAMASWAMY.
001400  INSTALLATION.               KUMAR BROTHERS STEEL - DP DEPT.
001500  DATE-WRITTEN.               07/08/1991.
001600  DATE-COMPILED.
001700  SECURITY.                   COMPANY CONFIDENTIAL.
001800*-----------------------------------------------------------------
001900*  CHANGE LOG
002000*-----------------------------------------------------------------
002100*    07/08/91  RSR  ORIGINAL PROGRAM - STANDALONE CUSTOMER ORDER
002200*                   COUNT REPORT, ONE LINE PER CUSTOMER.
002300*    01/08/99  KTM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
002400*    02/02/12  RSR  REQUEST 6410 - GUTTED AND REBUILT AS A CALLED
002500*                   SUBPROGRAM, ONE STAGE PER CUSTOMER.  CUSTOMER
002600*                   SERVICE WANTED TO QUOTE A SINGLE STAGE OVER
002700*                   THE PHONE INSTEAD OF READING OFF EVERY ITEM.
002800*    07/19/13  DNT  REQUEST 6688 - IN-PROGRESS NOW WINS OVER A
002900*                   LATER-STAGE COMPLETED RECORD, NOT JUST THE
003000*                   HIGHEST STAGE NUMBER.
003100*****************************************************************
003200  ENVIRONMENT                 DIVISION.
003300*-----------------------------------------------------------------
003400  CONFIGURATION               SECTION.
003500  SOURCE-COMPUTER.            IBM-4341.
003600  OBJECT-COMPUTER.            IBM-4341.
003700*****************************************************************
003800  DATA                        DIVISION.
003900*-----------------------------------------------------------------
004000  WORKING-STORAGE              SECTION.
004100*-----------------------------------------------------------------
004200*    STAGE ORDER TABLE, HIGHEST FIRST, FOR THE COMPLETED SCAN.
004300*    FILLER/REDEFINES TABLE TRICK, AS USED THROUGHOUT THIS SHOP.
004400*-----------------------------------------------------------------
004500  01  WS-STAGE-RANK-LIST.
004600      05  FILLER                  PIC X(12) VALUE "DISPATCH    ".
004700      05  FILLER                  PIC X(12) VALUE "PAINTING    ".
004800      05  FILLER                  PIC X(12) VALUE "FABRICATION ".
004900  01  WS-STAGE-RANK-TABLE REDEFINES WS-STAGE-RANK-LIST.
005000      05  WS-STAGE-RANK-ENTRY      PIC X(12) OCCURS 3 TIMES.
005100
005200  01  WS-WORK-AREA.
005300      05  WS-IN-PROGRESS-SW        PIC X(01) VALUE "N".
005400          88  WS-FOUND-IN-PROGRESS     VALUE "Y".
005500      05  WS-ANY-COMPLETED-SW      PIC X(01) VALUE "N".
005600          88  WS-ANY-COMPLETED         VALUE "Y".
005700      05  WS-RANK-IDX COMP         PIC S9(4).
005800      05  WS-ENTRY-IDX COMP        PIC S9(4).
005900
006000  77  WS-CALL-COUNT            COMP PIC S9(7) VALUE ZERO.
006100
006200*-----------------------------------------------------------------
006300*    DUMP-FRIENDLY ALTERNATE VIEWS OF THE TWO SUBSCRIPTS - HANDY
006400*    WHEN THE RUN BOMBS AND SOMEBODY WANTS THEM IN A DISPLAY.
006500*-----------------------------------------------------------------
006600  01  WS-RANK-IDX-DISP              PIC S9(4).
006700  01  WS-RANK-IDX-X REDEFINES WS-RANK-IDX-DISP
006800                                    PIC X(04).
006900  01  WS-ENTRY-IDX-DISP             PIC S9(4).
007000  01  WS-ENTRY-IDX-X REDEFINES WS-ENTRY-IDX-DISP
007100                                    PIC X(04).
007200*-----------------------------------------------------------------
007300  LINKAGE                      SECTION.
007400  01  LK-CUSTROLL-PARMS.
007500      05  LK-CUSTOMER-ID            PIC 9(06).
007600      05  LK-STAGE-COUNT            PIC S9(4) COMP.
007700      05  LK-STAGE-ENTRY OCCURS 100 TIMES.
007800          10  LK-STG-STAGE          PIC X(12).
007900          10  LK-STG-STATUS         PIC X(12).
008000      05  LK-ROLLUP-STAGE           PIC X(12).
008100*****************************************************************
008200  PROCEDURE                   DIVISION USING LK-CUSTROLL-PARMS.
008300*-----------------------------------------------------------------
008400  100-CUSTOMER-STAGE-ROLLUP.
008500      ADD 1 TO WS-CALL-COUNT.
008600      MOVE SPACES TO LK-ROLLUP-STAGE.
008700      IF LK-STAGE-COUNT = ZERO
008800          GO TO 100-CUSTOMER-STAGE-ROLLUP-EXIT
008900      END-IF.
009000      MOVE "N" TO WS-IN-PROGRESS-SW.
009100      MOVE "N" TO WS-ANY-COMPLETED-SW.
009200      PERFORM 200-SCAN-FOR-IN-PROGRESS.
009300      IF WS-FOUND-IN-PROGRESS
009400          GO TO 100-CUSTOMER-STAGE-ROLLUP-EXIT
009500      END-IF.
009600      PERFORM 200-SCAN-FOR-COMPLETED.
009700      IF NOT WS-ANY-COMPLETED
009800          MOVE "PENDING     " TO LK-ROLLUP-STAGE
009900      END-IF.
010000  100-CUSTOMER-STAGE-ROLLUP-EXIT.
010100      EXIT PROGRAM.
010200*-----------------------------------------------------------------
010300*  FIRST-ENCOUNTERED IN-PROGRESS STAGE WINS.
010400*-----------------------------------------------------------------
010500  200-SCAN-FOR-IN-PROGRESS.
010600      MOVE 1 TO WS-ENTRY-IDX.
010700      PERFORM 300-TEST-ONE-ENTRY-IN-PROG
010800              UNTIL WS-FOUND-IN-PROGRESS
010900              OR WS-ENTRY-IDX > LK-STAGE-COUNT.
011000*-----------------------------------------------------------------
011100  300-TEST-ONE-ENTRY-IN-PROG.
011200      IF LK-STG-STATUS (WS-ENTRY-IDX) = "IN-PROGRESS "
011300          MOVE LK-STG-STAGE (WS-ENTRY-IDX) TO LK-ROLLUP-STAGE
011400          MOVE "Y" TO WS-IN-PROGRESS-SW
011500      ELSE
011600          ADD 1 TO WS-ENTRY-IDX
011700      END-IF.
011800*-----------------------------------------------------------------
011900*  HIGHEST-ORDER STAGE AMONG COMPLETED RECORDS - DISPATCH FIRST.
012000*-----------------------------------------------------------------
012100  200-SCAN-FOR-COMPLETED.
012200      MOVE 1 TO WS-RANK-IDX.
012300      PERFORM 300-SCAN-ONE-RANK UNTIL WS-ANY-COMPLETED
012400              OR WS-RANK-IDX > 3.
012500*-----------------------------------------------------------------
012600  300-SCAN-ONE-RANK.
012700      MOVE 1 TO WS-ENTRY-IDX.
012800      PERFORM 400-TEST-ONE-ENTRY-FOR-RANK UNTIL WS-ANY-COMPLETED
012900              OR WS-ENTRY-IDX > LK-STAGE-COUNT.
013000      ADD 1 TO WS-RANK-IDX.
013100*-----------------------------------------------------------------
013200  400-TEST-ONE-ENTRY-FOR-RANK.
013300      IF LK-STG-STAGE (WS-ENTRY-IDX)
013400              = WS-STAGE-RANK-ENTRY (WS-RANK-IDX)
013500        AND LK-STG-STATUS (WS-ENTRY-IDX) = "COMPLETED   "
013600          MOVE WS-STAGE-RANK-ENTRY (WS-RANK-IDX)
013700                      TO LK-ROLLUP-STAGE
013800          MOVE "Y" TO WS-ANY-COMPLETED-SW
013900      ELSE
014000          ADD 1 TO WS-ENTRY-IDX
014100      END-IF.
