000100*****************************************************************
000200*  PROGRAM:   STAGEUPD                                         *
000300*  COMPANY:   KUMAR BROTHERS STEEL FABRICATORS                 *
000400*                                                               *
000500*  PURPOSE:   NIGHTLY BATCH UPDATE OF ONE PRODUCTION STAGE,     *
000600*             ACROSS ALL CUSTOMERS, FROM THE SHOP-FLOOR STAGE   *
000700*             UPDATE FILE.  NORMALIZES THE RAW STATUS TEXT,     *
000800*             STAMPS START/COMPLETE DATES, APPENDS NOTES, AND    *
000900*             ADVANCES AN ITEM'S CURRENT STAGE WHEN ITS OWN      *
001000*             STAGE COMPLETES.  PRINTS THE STAGE UPDATE SUMMARY  *
001100*             SECTION OF THE NIGHTLY CONTROL REPORT, INCLUDING   *
001200*             THE PER-CUSTOMER ROLLUP STAGE FROM CUSTROLL.       *
001300*                                                               *
001400*  CALLS:     CUSTROLL (CUSTOMER-STAGE-ROLLUP) - ONE CALL PER   *
001500*             CUSTOMER TOUCHED BY THIS RUN.                     *
001600*****************************************************************
001700  IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900  PROGRAM-ID.                 STAGEUPD.
002000  AUTHOR.                     R. S. RAMASWAMY.
002100  INSTALLATION.               KUMAR BROTHERS STEEL - DP DEPT.
002200  DATE-WRITTEN.               11/02/1992.
002300  DATE-COMPILED.
002400  SECURITY.                   COMPANY CONFIDENTIAL.
002500*-----------------------------------------------------------------
002600*  CHANGE LOG
002700*-----------------------------------------------------------------
002800*    11/02/92  RSR  ORIGINAL PROGRAM - FABRICATION STAGE ONLY.
002900*    04/18/93  RSR  EXTENDED TO ALL THREE STAGES, ONE PER RUN.
003000*    08/09/94  KTM  NOT-FOUND LIST ADDED AFTER FOREMAN ASKED WHY
003100*                   SOME ROWS WERE SILENTLY IGNORED.
003200*    04/19/08  SJP  REQUEST 5571 - STATUS NORMALIZATION TABLE
003300*                   REPLACES THE OLD IF/ELSE LADDER.
003400*    01/08/99  KTM  Y2K REVIEW - START/COMPLETE DATES ALREADY
003500*                   STORED CCYYMMDD, NO CHANGE REQUIRED.
003600*    06/14/09  DNT  REQUEST 5940 - STAGE ADVANCE NOW CHECKS THE
003700*                   ITEM'S CURRENT STAGE, NOT JUST COMPLETION.
003800*    02/02/12  RSR  REQUEST 6410 - CUSTOMER ROLLUP STAGE PRINTED
003900*                   ON THE STAGE UPDATE SUMMARY (CUSTROLL CALL).
004000*****************************************************************
004100  ENVIRONMENT                 DIVISION.
004200*-----------------------------------------------------------------
004300  CONFIGURATION               SECTION.
004400  SOURCE-COMPUTER.            IBM-4341.
004500  OBJECT-COMPUTER.            IBM-4341.
004600  SPECIAL-NAMES.
004700      C01 IS TOP-OF-FORM
004800      CLASS DIGIT-CLASS IS "0" THRU "9"
004900      UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
005000*-----------------------------------------------------------------
005100  INPUT-OUTPUT                SECTION.
005200  FILE-CONTROL.
005300      SELECT  STAGEUPD-FILE-IN
005400              ASSIGN TO STAGEUPD
005500              ORGANIZATION IS SEQUENTIAL
005600              FILE STATUS IS WS-STAGEUPD-STATUS.
005700
005800      SELECT  ITEM-MASTER-OLD
005900              ASSIGN TO ITEMMSTI
006000              ORGANIZATION IS SEQUENTIAL
006100              FILE STATUS IS WS-ITEMMSTI-STATUS.
006200
006300      SELECT  ITEM-MASTER-NEW
006400              ASSIGN TO ITEMMSTO
006500              ORGANIZATION IS SEQUENTIAL
006600              FILE STATUS IS WS-ITEMMSTO-STATUS.
006700
006800      SELECT  STAGE-MASTER-OLD
006900              ASSIGN TO STGMASTI
007000              ORGANIZATION IS SEQUENTIAL
007100              FILE STATUS IS WS-STGMASTI-STATUS.
007200
007300      SELECT  STAGE-MASTER-NEW
007400              ASSIGN TO STGMASTO
007500              ORGANIZATION IS SEQUENTIAL
007600              FILE STATUS IS WS-STGMASTO-STATUS.
007700
007800      SELECT  CONTROL-REPORT
007900              ASSIGN TO RPTFILE
008000              ORGANIZATION IS LINE SEQUENTIAL
008100              FILE STATUS IS WS-RPTFILE-STATUS.
008200*****************************************************************
008300  DATA                        DIVISION.
008400*-----------------------------------------------------------------
008500  FILE                        SECTION.
008600  FD  STAGEUPD-FILE-IN
008700      RECORD CONTAINS 124 CHARACTERS
008800      DATA RECORD IS SUPD-RECORD.
008900  COPY "STAGEUPD.cpy".
009000
009100  FD  ITEM-MASTER-OLD
009200      RECORD CONTAINS 186 CHARACTERS
009300      DATA RECORD IS ITEM-RECORD-OLD.
009400  01  ITEM-RECORD-OLD             PIC X(186).
009500
009600  FD  ITEM-MASTER-NEW
009700      RECORD CONTAINS 186 CHARACTERS
009800      DATA RECORD IS ITEM-RECORD-NEW.
009900  01  ITEM-RECORD-NEW             PIC X(186).
010000
010100  FD  STAGE-MASTER-OLD
010200      RECORD CONTAINS 54 CHARACTERS
010300      DATA RECORD IS STG-RECORD-OLD.
010400  01  STG-RECORD-OLD              PIC X(54).
010500
010600  FD  STAGE-MASTER-NEW
010700      RECORD CONTAINS 54 CHARACTERS
010800      DATA RECORD IS STG-RECORD-NEW.
010900  01  STG-RECORD-NEW              PIC X(54).
011000
011100  FD  CONTROL-REPORT
011200      RECORD CONTAINS 132 CHARACTERS
011300      DATA RECORD IS RPT-LINE.
011400  01  RPT-LINE                    PIC X(132).
011500*-----------------------------------------------------------------
011600  WORKING-STORAGE              SECTION.
011700*-----------------------------------------------------------------
011800  COPY "ITEMMAST.cpy".
011900  COPY "STAGEMST.cpy".
012000
012100  01  WS-FILE-STATUSES.
012200      05  WS-STAGEUPD-STATUS       PIC X(02).
012300      05  WS-ITEMMSTI-STATUS       PIC X(02).
012400      05  WS-ITEMMSTO-STATUS       PIC X(02).
012500      05  WS-STGMASTI-STATUS       PIC X(02).
012600      05  WS-STGMASTO-STATUS       PIC X(02).
012700      05  WS-RPTFILE-STATUS        PIC X(02).
012800
012900  01  WS-SWITCHES-AND-COUNTERS.
013000      05  SUPD-EOF-SW              PIC X(01) VALUE "N".
013100          88  SUPD-EOF                 VALUE "Y".
013200      05  ITEMMSTI-EOF-SW          PIC X(01) VALUE "N".
013300          88  ITEMMSTI-EOF             VALUE "Y".
013400      05  STGMASTI-EOF-SW          PIC X(01) VALUE "N".
013500          88  STGMASTI-EOF             VALUE "Y".
013600      05  WS-RERUN-SWITCH          PIC X(01) VALUE "N".
013700      05  WS-ITEM-FOUND-SW         PIC X(01) VALUE "N".
013800          88  WS-ITEM-FOUND            VALUE "Y".
013900      05  WS-STAGE-FOUND-SW        PIC X(01) VALUE "N".
014000          88  WS-STAGE-FOUND           VALUE "Y".
014100      05  WS-NAME-FOUND-SW         PIC X(01) VALUE "N".
014200          88  WS-NAME-FOUND            VALUE "Y".
014300
014400  01  WS-COUNTERS COMP.
014500      05  WS-ROWS-READ             PIC S9(7) VALUE ZERO.
014600      05  WS-UPDATED-CNT           PIC S9(7) VALUE ZERO.
014700      05  WS-NOT-FOUND-CNT         PIC S9(5) VALUE ZERO.
014800      05  WS-ITEM-TBL-COUNT        PIC S9(5) VALUE ZERO.
014900      05  WS-STAGE-TBL-COUNT       PIC S9(5) VALUE ZERO.
015000      05  WS-CUST-TBL-COUNT        PIC S9(4) VALUE ZERO.
015100      05  WS-NEW-STAGE-COUNT       PIC S9(5) VALUE ZERO.
015200
015300  77  WS-BLANK-ROW-COUNT        COMP PIC S9(7) VALUE ZERO.
015400
015500*-----------------------------------------------------------------
015600*    STAGE ORDER TABLE, FABRICATION THROUGH DISPATCH.  SAME
015700*    FILLER/REDEFINES TABLE TRICK USED THROUGHOUT THIS SHOP.
015800*-----------------------------------------------------------------
015900  01  WS-STAGE-ORDER-LIST.
016000      05  FILLER                  PIC X(12) VALUE "FABRICATION ".
016100      05  FILLER                  PIC X(12) VALUE "PAINTING    ".
016200      05  FILLER                  PIC X(12) VALUE "DISPATCH    ".
016300  01  WS-STAGE-ORDER-TABLE REDEFINES WS-STAGE-ORDER-LIST.
016400      05  WS-STAGE-ORDER-ENTRY     PIC X(12) OCCURS 3 TIMES.
016500
016600*-----------------------------------------------------------------
016700*    STATUS NORMALIZATION TABLE - REQUEST 5571.
016800*-----------------------------------------------------------------
016900  01  WS-SYNONYM-LIST.
017000      05  FILLER PIC X(24) VALUE "completed   COMPLETED   ".
017100      05  FILLER PIC X(24) VALUE "done        COMPLETED   ".
017200      05  FILLER PIC X(24) VALUE "yes         COMPLETED   ".
017300      05  FILLER PIC X(24) VALUE "1           COMPLETED   ".
017400      05  FILLER PIC X(24) VALUE "true        COMPLETED   ".
017500      05  FILLER PIC X(24) VALUE "complete    COMPLETED   ".
017600      05  FILLER PIC X(24) VALUE "in_progress IN-PROGRESS ".
017700      05  FILLER PIC X(24) VALUE "in progress IN-PROGRESS ".
017800      05  FILLER PIC X(24) VALUE "wip         IN-PROGRESS ".
017900      05  FILLER PIC X(24) VALUE "working     IN-PROGRESS ".
018000      05  FILLER PIC X(24) VALUE "started     IN-PROGRESS ".
018100  01  WS-SYNONYM-TABLE REDEFINES WS-SYNONYM-LIST.
018200      05  WS-SYN-ENTRY OCCURS 11 TIMES INDEXED BY SYN-IDX.
018300          10  WS-SYN-TEXT          PIC X(12).
018400          10  WS-SYN-RESULT        PIC X(12).
018500
018600*-----------------------------------------------------------------
018700*    IN-MEMORY ITEM AND STAGE TABLES - WHOLE FILE, ALL CUSTOMERS.
018800*-----------------------------------------------------------------
018900  01  WS-ITEM-TABLE.
019000      05  WS-ITEM-ENTRY OCCURS 5000 TIMES
019100                         INDEXED BY ITEM-IDX.
019200          10  WS-ITEM-TBL-ID           PIC 9(06).
019300          10  WS-ITEM-TBL-CUSTOMER     PIC 9(06).
019400          10  WS-ITEM-TBL-CODE-LC      PIC X(15).
019500          10  WS-ITEM-TBL-NAME-LC      PIC X(30).
019600          10  WS-ITEM-TBL-CURR-STAGE   PIC X(12).
019700          10  WS-ITEM-TBL-CHANGED-SW   PIC X(01).
019800          10  WS-ITEM-TBL-RECORD       PIC X(186).
019900
020000  01  WS-STAGE-TABLE.
020100      05  WS-STAGE-ENTRY OCCURS 6000 TIMES
020200                          INDEXED BY STG-IDX.
020300          10  WS-STAGE-TBL-ITEM-ID     PIC 9(06).
020400          10  WS-STAGE-TBL-STAGE       PIC X(12).
020500          10  WS-STAGE-TBL-NEW-SW      PIC X(01).
020600          10  WS-STAGE-TBL-RECORD      PIC X(54).
020700
020800*-----------------------------------------------------------------
020900*    DISTINCT CUSTOMER LIST FOR THE CUSTROLL ROLLUP.
021000*-----------------------------------------------------------------
021100  01  WS-CUST-TABLE.
021200      05  WS-CUST-ENTRY OCCURS 500 TIMES
021300                         INDEXED BY CUST-IDX.
021400          10  WS-CUST-TBL-ID           PIC 9(06).
021500
021600*-----------------------------------------------------------------
021700*    NOT-FOUND LIST.
021800*-----------------------------------------------------------------
021900  01  WS-NOT-FOUND-LIST.
022000      05  WS-NOT-FOUND-ENTRY OCCURS 200 TIMES
022100                              INDEXED BY NF-IDX.
022200          10  WS-NOT-FOUND-CODE-OR-NAME PIC X(30).
022300
022400*-----------------------------------------------------------------
022500*    LINKAGE AREA FOR CALL "CUSTROLL" - REQUEST 6410.
022600*-----------------------------------------------------------------
022700  01  WS-CUSTROLL-LINK.
022800      05  LK-CUSTOMER-ID            PIC 9(06).
022900      05  LK-STAGE-COUNT            PIC S9(4) COMP.
023000      05  LK-STAGE-ENTRY OCCURS 100 TIMES.
023100          10  LK-STG-STAGE          PIC X(12).
023200          10  LK-STG-STATUS         PIC X(12).
023300      05  LK-ROLLUP-STAGE           PIC X(12).
023400
023500*-----------------------------------------------------------------
023600*    RUN PARAMETER - TARGET STAGE NAME.
023700*-----------------------------------------------------------------
023800  01  WS-RUN-PARM.
023900      05  WS-TARGET-STAGE          PIC X(12).
024000
024100*-----------------------------------------------------------------
024200*    UPPER/LOWER TRANSLATE TABLES - ITEM KEYS AND STATUS TEXT ARE
024300*    FOLDED TO LOWER CASE BEFORE COMPARISON VIA INSPECT
024400*    CONVERTING.
024500*-----------------------------------------------------------------
024600  01  WS-ALPHABET-TABLES.
024700      05  WS-UPPER-ALPHABET        PIC X(26) VALUE
024800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024900      05  WS-LOWER-ALPHABET        PIC X(26) VALUE
025000              "abcdefghijklmnopqrstuvwxyz".
025100
025200*-----------------------------------------------------------------
025300*    WORK FIELDS
025400*-----------------------------------------------------------------
025500  01  WS-WORK-AREA.
025600      05  WS-CODE-LC               PIC X(15).
025700      05  WS-NAME-LC               PIC X(30).
025800      05  WS-NORMAL-STATUS         PIC X(12).
025900      05  WS-RUN-DATE              PIC 9(08).
026000      05  WS-SUCCESSOR-STAGE       PIC X(12).
026100      05  WS-SUPD-STATUS-LC        PIC X(12).
026200      05  WS-TARGET-IDX COMP       PIC S9(4).
026300
026400*-----------------------------------------------------------------
026500*    REPORT LINES - REPORTS SECTION #2.
026600*-----------------------------------------------------------------
026700  01  RPT-STAGE-TITLE-LINE.
026800      05  FILLER                   PIC X(05) VALUE SPACES.
026900      05  FILLER                   PIC X(35) VALUE
027000          "STAGE UPDATE SUMMARY - STAGE: ".
027100      05  RPT-STL-STAGE            PIC X(12).
027200
027300  01  RPT-STAGE-COUNT-LINE.
027400      05  FILLER                   PIC X(05) VALUE SPACES.
027500      05  FILLER            PIC X(18) VALUE "ITEMS UPDATED:    ".
027600      05  RPT-SCL-VALUE            PIC ZZZ,ZZ9.
027700
027800  01  RPT-NOT-FOUND-LINE.
027900      05  FILLER                   PIC X(07) VALUE SPACES.
028000      05  FILLER                   PIC X(12) VALUE "NOT FOUND - ".
028100      05  RPT-NFL-TEXT             PIC X(30).
028200
028300  01  RPT-ROLLUP-LINE.
028400      05  FILLER                   PIC X(07) VALUE SPACES.
028500      05  FILLER                   PIC X(15) VALUE "CUSTOMER ID ".
028600      05  RPT-RL-CUSTOMER          PIC 9(06).
028700      05  FILLER                 PIC X(15) VALUE " ROLLUP STAGE ".
028800      05  RPT-RL-STAGE             PIC X(12).
028900*****************************************************************
029000  PROCEDURE                   DIVISION.
029100*-----------------------------------------------------------------
029200  100-STAGE-UPDATE.
029300      PERFORM 200-INITIATE-STAGE-UPDATE.
029400      PERFORM 200-PROCESS-STAGE-UPDATE-FILE
029500              UNTIL SUPD-EOF.
029600      PERFORM 200-WRITE-NEW-MASTERS.
029700      PERFORM 200-PRINT-STAGE-UPDATE-SUMMARY.
029800      PERFORM 200-TERMINATE-STAGE-UPDATE.
029900
030000      STOP RUN.
030100*-----------------------------------------------------------------
030200  200-INITIATE-STAGE-UPDATE.
030300      DISPLAY "STAGEUPD - ENTER TARGET STAGE NAME".
030400      DISPLAY "  (FABRICATION, PAINTING OR DISPATCH)".
030500      ACCEPT WS-TARGET-STAGE FROM CONSOLE.
030600      PERFORM 300-OPEN-ALL-FILES.
030700      ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
030800      PERFORM 300-LOAD-ITEM-TABLE UNTIL ITEMMSTI-EOF.
030900      PERFORM 300-LOAD-STAGE-TABLE UNTIL STGMASTI-EOF.
031000      PERFORM 300-READ-STAGEUPD-FILE.
031100*-----------------------------------------------------------------
031200  200-PROCESS-STAGE-UPDATE-FILE.
031300      ADD 1 TO WS-ROWS-READ.
031400      IF SUPD-ITEM-CODE = SPACES AND SUPD-ITEM-NAME = SPACES
031500          ADD 1 TO WS-BLANK-ROW-COUNT
031600          GO TO 200-PROCESS-STAGE-UPDATE-FILE-EXIT
031700      END-IF.
031800      PERFORM 300-FIND-ITEM-FOR-ROW.
031900      IF WS-ITEM-FOUND
032000          PERFORM 300-APPLY-STAGE-UPDATE
032100          ADD 1 TO WS-UPDATED-CNT
032200      ELSE
032300          PERFORM 400-ADD-NOT-FOUND-ENTRY
032400      END-IF.
032500  200-PROCESS-STAGE-UPDATE-FILE-EXIT.
032600      PERFORM 300-READ-STAGEUPD-FILE.
032700*-----------------------------------------------------------------
032800  200-TERMINATE-STAGE-UPDATE.
032900      PERFORM 300-CLOSE-ALL-FILES.
033000      DISPLAY "STAGEUPD - RUN COMPLETE - "
033100              WS-UPDATED-CNT " UPDATED  "
033200              WS-NOT-FOUND-CNT " NOT FOUND".
033300*-----------------------------------------------------------------
033400  300-OPEN-ALL-FILES.
033500      OPEN INPUT  STAGEUPD-FILE-IN
033600           INPUT  ITEM-MASTER-OLD
033700           INPUT  STAGE-MASTER-OLD
033800           OUTPUT ITEM-MASTER-NEW
033900           OUTPUT STAGE-MASTER-NEW
034000           EXTEND CONTROL-REPORT.
034100*-----------------------------------------------------------------
034200  300-CLOSE-ALL-FILES.
034300      CLOSE STAGEUPD-FILE-IN
034400            ITEM-MASTER-OLD
034500            ITEM-MASTER-NEW
034600            STAGE-MASTER-OLD
034700            STAGE-MASTER-NEW
034800            CONTROL-REPORT.
034900*-----------------------------------------------------------------
035000  300-LOAD-ITEM-TABLE.
035100      READ ITEM-MASTER-OLD
035200          AT END MOVE "Y" TO ITEMMSTI-EOF-SW
035300      END-READ.
035400      IF NOT ITEMMSTI-EOF AND WS-ITEM-TBL-COUNT < 5000
035500          MOVE ITEM-RECORD-OLD TO ITEM-RECORD
035600          ADD 1 TO WS-ITEM-TBL-COUNT
035700          SET ITEM-IDX TO WS-ITEM-TBL-COUNT
035800          MOVE ITEM-ID          TO WS-ITEM-TBL-ID (ITEM-IDX)
035900          MOVE ITEM-CUSTOMER-ID TO WS-ITEM-TBL-CUSTOMER (ITEM-IDX)
036000          MOVE ITEM-CODE TO WS-ITEM-TBL-CODE-LC (ITEM-IDX)
036100          INSPECT WS-ITEM-TBL-CODE-LC (ITEM-IDX) CONVERTING
036200                  WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
036300          MOVE ITEM-NAME TO WS-ITEM-TBL-NAME-LC (ITEM-IDX)
036400          INSPECT WS-ITEM-TBL-NAME-LC (ITEM-IDX) CONVERTING
036500                  WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
036600          MOVE ITEM-CURRENT-STAGE
036700                        TO WS-ITEM-TBL-CURR-STAGE (ITEM-IDX)
036800          MOVE "N" TO WS-ITEM-TBL-CHANGED-SW (ITEM-IDX)
036900          MOVE ITEM-RECORD-OLD TO WS-ITEM-TBL-RECORD (ITEM-IDX)
037000      END-IF.
037100*-----------------------------------------------------------------
037200  300-LOAD-STAGE-TABLE.
037300      READ STAGE-MASTER-OLD
037400          AT END MOVE "Y" TO STGMASTI-EOF-SW
037500      END-READ.
037600      IF NOT STGMASTI-EOF AND WS-STAGE-TBL-COUNT < 6000
037700          MOVE STG-RECORD-OLD TO STG-RECORD
037800          ADD 1 TO WS-STAGE-TBL-COUNT
037900          SET STG-IDX TO WS-STAGE-TBL-COUNT
038000          MOVE STG-ITEM-ID TO WS-STAGE-TBL-ITEM-ID (STG-IDX)
038100          MOVE STG-STAGE   TO WS-STAGE-TBL-STAGE (STG-IDX)
038200          MOVE "N"         TO WS-STAGE-TBL-NEW-SW (STG-IDX)
038300          MOVE STG-RECORD-OLD TO WS-STAGE-TBL-RECORD (STG-IDX)
038400      END-IF.
038500*-----------------------------------------------------------------
038600  300-READ-STAGEUPD-FILE.
038700      READ STAGEUPD-FILE-IN
038800          AT END MOVE "Y" TO SUPD-EOF-SW
038900      END-READ.
039000*-----------------------------------------------------------------
039100*  FIND BY CODE FIRST, THEN BY NAME.
039200*-----------------------------------------------------------------
039300  300-FIND-ITEM-FOR-ROW.
039400      MOVE SUPD-ITEM-CODE TO WS-CODE-LC.
039500      INSPECT WS-CODE-LC CONVERTING WS-UPPER-ALPHABET TO
039600              WS-LOWER-ALPHABET.
039700      MOVE SUPD-ITEM-NAME TO WS-NAME-LC.
039800      INSPECT WS-NAME-LC CONVERTING WS-UPPER-ALPHABET TO
039900              WS-LOWER-ALPHABET.
040000      MOVE "N" TO WS-ITEM-FOUND-SW.
040100      SET ITEM-IDX TO 1.
040200      PERFORM 400-TEST-ONE-ITEM-FOR-ROW UNTIL WS-ITEM-FOUND
040300              OR ITEM-IDX > WS-ITEM-TBL-COUNT.
040400*-----------------------------------------------------------------
040500  400-TEST-ONE-ITEM-FOR-ROW.
040600      IF WS-CODE-LC NOT = SPACES AND
040700         WS-ITEM-TBL-CODE-LC (ITEM-IDX) = WS-CODE-LC
040800          MOVE "Y" TO WS-ITEM-FOUND-SW
040900      ELSE
041000          IF WS-NAME-LC NOT = SPACES AND
041100             WS-ITEM-TBL-NAME-LC (ITEM-IDX) = WS-NAME-LC
041200              MOVE "Y" TO WS-ITEM-FOUND-SW
041300          ELSE
041400              SET ITEM-IDX UP BY 1
041500          END-IF
041600      END-IF.
041700*-----------------------------------------------------------------
041800*  APPLY ONE ROW'S UPDATE TO THE MATCHED ITEM'S STAGE RECORD.
041900*-----------------------------------------------------------------
042000  300-APPLY-STAGE-UPDATE.
042100      PERFORM 300-FIND-OR-CREATE-STAGE-ENTRY.
042200      PERFORM 300-NORMALIZE-STATUS.
042300      MOVE WS-STAGE-TBL-RECORD (STG-IDX) TO STG-RECORD.
042400      IF WS-NORMAL-STATUS NOT = SPACES
042500          MOVE WS-NORMAL-STATUS TO STG-STATUS
042600          IF WS-NORMAL-STATUS = "COMPLETED   "
042700              MOVE WS-RUN-DATE TO STG-COMPLETED
042800          END-IF
042900          IF WS-NORMAL-STATUS = "IN-PROGRESS " AND STG-STARTED
043000                  = SPACES
043100              MOVE WS-RUN-DATE TO STG-STARTED
043200          END-IF
043300      END-IF.
043400      MOVE STG-RECORD TO WS-STAGE-TBL-RECORD (STG-IDX).
043500      IF SUPD-NOTES NOT = SPACES
043600          PERFORM 400-APPEND-NOTES-TO-ITEM
043700      END-IF.
043800      IF SUPD-QUANTITY NUMERIC AND SUPD-QUANTITY NOT = ZERO
043900          MOVE SUPD-QUANTITY TO
044000                ITEM-QUANTITY OF WS-ITEM-TBL-RECORD (ITEM-IDX)
044100          MOVE "Y" TO WS-ITEM-TBL-CHANGED-SW (ITEM-IDX)
044200      END-IF.
044300      IF WS-NORMAL-STATUS = "COMPLETED   "
044400          PERFORM 400-ADVANCE-ITEM-STAGE
044500      END-IF.
044600*-----------------------------------------------------------------
044700*  GET OR CREATE THE ITEM'S STAGE RECORD FOR THE TARGET STAGE.
044800*  SETS STG-IDX TO THE MATCHING (OR NEWLY ADDED) ENTRY.
044900*-----------------------------------------------------------------
045000  300-FIND-OR-CREATE-STAGE-ENTRY.
045100      MOVE "N" TO WS-STAGE-FOUND-SW.
045200      SET STG-IDX TO 1.
045300      PERFORM 400-TEST-ONE-STAGE-ENTRY UNTIL WS-STAGE-FOUND
045400              OR STG-IDX > WS-STAGE-TBL-COUNT.
045500      IF NOT WS-STAGE-FOUND AND WS-STAGE-TBL-COUNT < 6000
045600          ADD 1 TO WS-STAGE-TBL-COUNT
045700          SET STG-IDX TO WS-STAGE-TBL-COUNT
045800          INITIALIZE STG-RECORD
045900          MOVE WS-ITEM-TBL-ID (ITEM-IDX)  TO STG-ITEM-ID
046000          MOVE WS-TARGET-STAGE            TO STG-STAGE
046100          MOVE "PENDING     "             TO STG-STATUS
046200          MOVE STG-ITEM-ID TO WS-STAGE-TBL-ITEM-ID (STG-IDX)
046300          MOVE STG-STAGE   TO WS-STAGE-TBL-STAGE (STG-IDX)
046400          MOVE "Y"         TO WS-STAGE-TBL-NEW-SW (STG-IDX)
046500          MOVE STG-RECORD  TO WS-STAGE-TBL-RECORD (STG-IDX)
046600          ADD 1 TO WS-NEW-STAGE-COUNT
046700      END-IF.
046800*-----------------------------------------------------------------
046900  400-TEST-ONE-STAGE-ENTRY.
047000      IF WS-STAGE-TBL-ITEM-ID (STG-IDX)
047100            = WS-ITEM-TBL-ID (ITEM-IDX)
047200        AND WS-STAGE-TBL-STAGE (STG-IDX) = WS-TARGET-STAGE
047300          MOVE "Y" TO WS-STAGE-FOUND-SW
047400      ELSE
047500          SET STG-IDX UP BY 1
047600      END-IF.
047700*-----------------------------------------------------------------
047800*  STATUS NORMALIZATION - SERIAL SEARCH OF SYNONYM TABLE.
047900*-----------------------------------------------------------------
048000  300-NORMALIZE-STATUS.
048100      MOVE SPACES TO WS-NORMAL-STATUS.
048200      IF SUPD-STATUS NOT = SPACES
048300          MOVE SUPD-STATUS TO WS-SUPD-STATUS-LC
048400          INSPECT WS-SUPD-STATUS-LC CONVERTING
048500                  WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
048600          SET SYN-IDX TO 1
048700          MOVE "N" TO WS-STAGE-FOUND-SW
048800          PERFORM 400-TEST-ONE-SYNONYM UNTIL WS-STAGE-FOUND
048900                  OR SYN-IDX > 11
049000          IF WS-NORMAL-STATUS = SPACES
049100              MOVE "PENDING     " TO WS-NORMAL-STATUS
049200          END-IF
049300      END-IF.
049400*-----------------------------------------------------------------
049500  400-TEST-ONE-SYNONYM.
049600      IF WS-SYN-TEXT (SYN-IDX) = WS-SUPD-STATUS-LC
049700          MOVE WS-SYN-RESULT (SYN-IDX) TO WS-NORMAL-STATUS
049800          MOVE "Y" TO WS-STAGE-FOUND-SW
049900      ELSE
050000          SET SYN-IDX UP BY 1
050100      END-IF.
050200*-----------------------------------------------------------------
050300*  APPEND "[STAGE]: TEXT" TO THE ITEM'S NOTES.
050400*-----------------------------------------------------------------
050500  400-APPEND-NOTES-TO-ITEM.
050600      MOVE WS-ITEM-TBL-RECORD (ITEM-IDX) TO ITEM-RECORD.
050700      STRING "[" DELIMITED BY SIZE
050800              WS-TARGET-STAGE DELIMITED BY SPACE
050900              "]: " DELIMITED BY SIZE
051000              SUPD-NOTES DELIMITED BY SIZE
051100              INTO ITEM-NOTES
051200      END-STRING.
051300      MOVE ITEM-RECORD TO WS-ITEM-TBL-RECORD (ITEM-IDX).
051400      MOVE "Y" TO WS-ITEM-TBL-CHANGED-SW (ITEM-IDX).
051500*-----------------------------------------------------------------
051600*  STAGE ADVANCE - ONLY WHEN THE COMPLETED STAGE IS THE ITEM'S
051700*  OWN CURRENT STAGE.
051800*-----------------------------------------------------------------
051900  400-ADVANCE-ITEM-STAGE.
052000      IF WS-ITEM-TBL-CURR-STAGE (ITEM-IDX) = WS-TARGET-STAGE
052100          PERFORM 400-LOOKUP-SUCCESSOR-STAGE
052200          IF WS-SUCCESSOR-STAGE NOT = SPACES
052300              MOVE WS-SUCCESSOR-STAGE TO
052400                      WS-ITEM-TBL-CURR-STAGE (ITEM-IDX)
052500              MOVE WS-ITEM-TBL-RECORD (ITEM-IDX) TO ITEM-RECORD
052600              MOVE WS-SUCCESSOR-STAGE TO ITEM-CURRENT-STAGE
052700              MOVE ITEM-RECORD TO WS-ITEM-TBL-RECORD (ITEM-IDX)
052800              MOVE "Y" TO WS-ITEM-TBL-CHANGED-SW (ITEM-IDX)
052900          END-IF
053000      END-IF.
053100*-----------------------------------------------------------------
053200  400-LOOKUP-SUCCESSOR-STAGE.
053300      MOVE SPACES TO WS-SUCCESSOR-STAGE.
053400      MOVE 1 TO WS-TARGET-IDX.
053500      PERFORM 500-TEST-ONE-STAGE-ORDER UNTIL WS-TARGET-IDX > 3.
053600*-----------------------------------------------------------------
053700  500-TEST-ONE-STAGE-ORDER.
053800      IF WS-STAGE-ORDER-ENTRY (WS-TARGET-IDX)
053900              = WS-TARGET-STAGE
054000          IF WS-TARGET-IDX < 3
054100              MOVE WS-STAGE-ORDER-ENTRY (WS-TARGET-IDX + 1)
054200                          TO WS-SUCCESSOR-STAGE
054300          END-IF
054400          MOVE 4 TO WS-TARGET-IDX
054500      ELSE
054600          ADD 1 TO WS-TARGET-IDX
054700      END-IF.
054800*-----------------------------------------------------------------
054900  400-ADD-NOT-FOUND-ENTRY.
055000      ADD 1 TO WS-NOT-FOUND-CNT.
055100      IF WS-NOT-FOUND-CNT <= 200
055200          SET NF-IDX TO WS-NOT-FOUND-CNT
055300          IF SUPD-ITEM-CODE NOT = SPACES
055400              MOVE SUPD-ITEM-CODE TO
055500                      WS-NOT-FOUND-CODE-OR-NAME (NF-IDX)
055600          ELSE
055700              MOVE SUPD-ITEM-NAME TO
055800                      WS-NOT-FOUND-CODE-OR-NAME (NF-IDX)
055900          END-IF
056000      END-IF.
056100*-----------------------------------------------------------------
056200*  REWRITE PASS FOR BOTH MASTERS, THEN THE CUSTOMER ROLLUP LIST.
056300*-----------------------------------------------------------------
056400  200-WRITE-NEW-MASTERS.
056500      SET ITEM-IDX TO 1.
056600      PERFORM 300-WRITE-ONE-ITEM
056700              UNTIL ITEM-IDX > WS-ITEM-TBL-COUNT.
056800      SET STG-IDX TO 1.
056900      PERFORM 300-WRITE-ONE-STAGE
057000              UNTIL STG-IDX > WS-STAGE-TBL-COUNT.
057100*-----------------------------------------------------------------
057200  300-WRITE-ONE-ITEM.
057300      MOVE WS-ITEM-TBL-RECORD (ITEM-IDX) TO ITEM-RECORD-NEW.
057400      WRITE ITEM-RECORD-NEW.
057500      IF WS-ITEM-TBL-CHANGED-SW (ITEM-IDX) = "Y"
057600          PERFORM 400-REMEMBER-CUSTOMER
057700      END-IF.
057800      SET ITEM-IDX UP BY 1.
057900*-----------------------------------------------------------------
058000  300-WRITE-ONE-STAGE.
058100      MOVE WS-STAGE-TBL-RECORD (STG-IDX) TO STG-RECORD-NEW.
058200      WRITE STG-RECORD-NEW.
058300      SET STG-IDX UP BY 1.
058400*-----------------------------------------------------------------
058500  400-REMEMBER-CUSTOMER.
058600      MOVE "N" TO WS-NAME-FOUND-SW.
058700      SET CUST-IDX TO 1.
058800      PERFORM 500-TEST-ONE-CUSTOMER UNTIL WS-NAME-FOUND
058900              OR CUST-IDX > WS-CUST-TBL-COUNT.
059000      IF NOT WS-NAME-FOUND AND WS-CUST-TBL-COUNT < 500
059100          ADD 1 TO WS-CUST-TBL-COUNT
059200          SET CUST-IDX TO WS-CUST-TBL-COUNT
059300          MOVE WS-ITEM-TBL-CUSTOMER (ITEM-IDX)
059400                      TO WS-CUST-TBL-ID (CUST-IDX)
059500      END-IF.
059600*-----------------------------------------------------------------
059700  500-TEST-ONE-CUSTOMER.
059800      IF WS-CUST-TBL-ID (CUST-IDX)
059900            = WS-ITEM-TBL-CUSTOMER (ITEM-IDX)
060000          MOVE "Y" TO WS-NAME-FOUND-SW
060100      ELSE
060200          SET CUST-IDX UP BY 1
060300      END-IF.
060400*-----------------------------------------------------------------
060500*  STAGE UPDATE SUMMARY - REPORTS SECTION #2, PLUS THE CUSTOMER
060600*  ROLLUP LINES ADDED UNDER REQUEST 6410.
060700*-----------------------------------------------------------------
060800  200-PRINT-STAGE-UPDATE-SUMMARY.
060900      MOVE WS-TARGET-STAGE TO RPT-STL-STAGE.
061000      WRITE RPT-LINE FROM RPT-STAGE-TITLE-LINE.
061100      MOVE WS-UPDATED-CNT TO RPT-SCL-VALUE.
061200      WRITE RPT-LINE FROM RPT-STAGE-COUNT-LINE.
061300      SET NF-IDX TO 1.
061400      PERFORM 300-PRINT-ONE-NOT-FOUND
061500              UNTIL NF-IDX > WS-NOT-FOUND-CNT OR NF-IDX > 200.
061600      SET CUST-IDX TO 1.
061700      PERFORM 300-PRINT-ONE-ROLLUP
061800              UNTIL CUST-IDX > WS-CUST-TBL-COUNT.
061900*-----------------------------------------------------------------
062000  300-PRINT-ONE-NOT-FOUND.
062100      MOVE WS-NOT-FOUND-CODE-OR-NAME (NF-IDX) TO RPT-NFL-TEXT.
062200      WRITE RPT-LINE FROM RPT-NOT-FOUND-LINE.
062300      SET NF-IDX UP BY 1.
062400*-----------------------------------------------------------------
062500*  BUILD THE LINKAGE TABLE OF THIS CUSTOMER'S STAGE RECORDS AND
062600*  CALL CUSTROLL.
062700*-----------------------------------------------------------------
062800  300-PRINT-ONE-ROLLUP.
062900      MOVE WS-CUST-TBL-ID (CUST-IDX) TO LK-CUSTOMER-ID.
063000      MOVE ZERO TO LK-STAGE-COUNT.
063100      SET ITEM-IDX TO 1.
063200      PERFORM 400-COLLECT-ONE-ITEMS-STAGES
063300              UNTIL ITEM-IDX > WS-ITEM-TBL-COUNT.
063400      CALL "CUSTROLL" USING WS-CUSTROLL-LINK.
063500      MOVE LK-CUSTOMER-ID    TO RPT-RL-CUSTOMER.
063600      MOVE LK-ROLLUP-STAGE   TO RPT-RL-STAGE.
063700      WRITE RPT-LINE FROM RPT-ROLLUP-LINE.
063800      SET CUST-IDX UP BY 1.
063900*-----------------------------------------------------------------
064000  400-COLLECT-ONE-ITEMS-STAGES.
064100      IF WS-ITEM-TBL-CUSTOMER (ITEM-IDX) = LK-CUSTOMER-ID
064200          PERFORM 400-COLLECT-ITEM-STAGES
064300      END-IF.
064400      SET ITEM-IDX UP BY 1.
064500*-----------------------------------------------------------------
064600  400-COLLECT-ITEM-STAGES.
064700      SET STG-IDX TO 1.
064800      PERFORM 500-TEST-ONE-STAGE-FOR-ITEM
064900              UNTIL STG-IDX > WS-STAGE-TBL-COUNT.
065000*-----------------------------------------------------------------
065100  500-TEST-ONE-STAGE-FOR-ITEM.
065200      IF WS-STAGE-TBL-ITEM-ID (STG-IDX)
065300              = WS-ITEM-TBL-ID (ITEM-IDX)
065400        AND LK-STAGE-COUNT < 100
065500          MOVE WS-STAGE-TBL-RECORD (STG-IDX) TO STG-RECORD
065600          ADD 1 TO LK-STAGE-COUNT
065700          MOVE STG-STAGE  TO LK-STG-STAGE (LK-STAGE-COUNT)
065800          MOVE STG-STATUS TO LK-STG-STATUS (LK-STAGE-COUNT)
065900      END-IF.
066000      SET STG-IDX UP BY 1.
