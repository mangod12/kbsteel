000100*****************************************************************
000200*                                                               *
000300*    COPYBOOK:      ITEMMAST                                   *
000400*    RECORD:        ITEM-RECORD  (PRODUCTION ITEM MASTER)      *
000500*    DESCRIPTION:   ONE FABRICATED PIECE (BEAM, COLUMN, ETC.)  *
000600*                   BELONGING TO A CUSTOMER'S PROJECT.  CARRIES*
000700*                   THE RAW MATERIAL LINK COMPUTED AT IMPORT   *
000800*                   TIME AND THE STAGE THE PIECE IS CURRENTLY  *
000900*                   SITTING IN.                                 *
001000*                                                               *
001100*    MAINTENANCE HISTORY                                       *
001200*    ----------------------------------------------------      *
001300*    04/02/01  RSR  ORIGINAL LAYOUT - FABRICATION ONLY.         *
001400*    10/21/02  SJP  PAINTING AND DISPATCH STAGES ADDED TO       *
001500*                   ITEM-CURRENT-STAGE; SEE STAGEMST COPYBOOK. *
001600*    03/09/04  RSR  ITEM-MATL-INV-ID / ITEM-MATL-QTY ADDED SO  *
001700*                   FABRICATION CAN SEE ITS RAW MATERIAL LINK. *
001800*    01/15/99  KTM  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.*
001900*    06/30/07  DNT  REQUEST 5890 - ITEM-FAB-DEDUCTED ADDED SO  *
002000*                   RE-IMPORTS DO NOT DOUBLE-COUNT MATERIAL.   *
002100*    02/02/10  SJP  REQUEST 6204 - ITEM-CUST-CODE-KEY GROUPED  *
002200*                   FOR THE SEARCH ALL IN ITEMIMP/STAGEUPD.    *
002300*                                                               *
002400*****************************************************************
002500 01  ITEM-RECORD.
002600*--------------------------------------------------------------
002700*    MASTER KEY / CUSTOMER LINK - GROUPED SO A SEARCH ALL CAN
002800*    USE ITEM-CUST-CODE-KEY WHEN MATCHING BY CUSTOMER AND CODE.
002900*--------------------------------------------------------------
003000     05  ITEM-ID                     PIC 9(06).
003100     05  ITEM-CUST-CODE-KEY.
003200         10  ITEM-CUSTOMER-ID         PIC 9(06).
003300         10  ITEM-CODE                PIC X(15).
003400*--------------------------------------------------------------
003500*    DESCRIPTION AND STEEL REQUIREMENT
003600*--------------------------------------------------------------
003700     05  ITEM-NAME                   PIC X(30).
003800     05  ITEM-SECTION                PIC X(20).
003900     05  ITEM-LENGTH-MM              PIC 9(06).
004000     05  ITEM-QUANTITY               PIC S9(5)V99.
004100     05  ITEM-UNIT                   PIC X(06).
004200     05  ITEM-WEIGHT-PER-UNIT        PIC S9(7)V999.
004300*--------------------------------------------------------------
004400*    RAW MATERIAL LINK (SET BY ITEMIMP / PROFMTCH)
004500*--------------------------------------------------------------
004600     05  ITEM-MATL-INV-ID            PIC 9(06).
004700     05  ITEM-MATL-QTY               PIC S9(9)V99.
004800*--------------------------------------------------------------
004900*    STAGE TRACKING
005000*--------------------------------------------------------------
005100     05  ITEM-CURRENT-STAGE          PIC X(12).
005200         88  ITEM-STG-FABRICATION        VALUE "FABRICATION ".
005300         88  ITEM-STG-PAINTING           VALUE "PAINTING    ".
005400         88  ITEM-STG-DISPATCH           VALUE "DISPATCH    ".
005500     05  ITEM-FAB-DEDUCTED           PIC X(01).
005600         88  ITEM-FAB-DEDUCTED-YES       VALUE "Y".
005700         88  ITEM-FAB-DEDUCTED-NO        VALUE "N".
005800     05  ITEM-NOTES                  PIC X(40).
005900     05  FILLER                      PIC X(10).
