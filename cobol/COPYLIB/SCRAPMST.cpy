000100*****************************************************************
000200*                                                               *
000300*    COPYBOOK:      SCRAPMST                                   *
000400*    RECORD:        SCR-RECORD  (SCRAP MASTER)                 *
000500*    DESCRIPTION:   ONE SCRAP PIECE FROM FIRST REPORT THROUGH  *
000600*                   FINAL DISPOSITION.  SCR-STATUS DRIVES THE  *
000700*                   DISPOSITION RULES IN SCRAPDSP.               *
000800*                                                               *
000900*    MAINTENANCE HISTORY                                       *
001000*    ----------------------------------------------------      *
001100*    01/14/06  SJP  ORIGINAL LAYOUT.                            *
001200*    09/23/08  RSR  REQUEST 5699 - RECYCLED AND SOLD ADDED TO  *
001300*                   SCR-STATUS FOR THE SCRAP DEALER TIE-UP.    *
001400*    03/02/11  DNT  REQUEST 6311 - SCR-VALUE MADE OPTIONAL;    *
001500*                   ZERO WHEN NO SALE HAS BEEN AGREED.         *
001600*    02/19/15  RSR  REQUEST 6810 - SCR-CREATED-DT ADDED OVER   *
001700*                   THE TRAILING FILLER SO LOSSRPT CAN RESTRICT*
001800*                   THE SCRAP TOTAL TO A PERIOD OF DAYS.  SAME  *
001900*                   FULL CCYYMMDD STYLE AS INV-LAST-UPD-DT.     *
002000*                                                               *
002100*****************************************************************
002200 01  SCR-RECORD.
002300     05  SCR-ID                      PIC 9(06).
002400     05  SCR-MATERIAL                PIC X(30).
002500     05  SCR-DIMENSIONS               PIC X(30).
002600     05  SCR-WEIGHT-KG                PIC S9(7)V99.
002700     05  SCR-LENGTH-MM                PIC S9(6)V9.
002800     05  SCR-WIDTH-MM                 PIC S9(6)V9.
002900     05  SCR-QUANTITY                 PIC 9(04).
003000     05  SCR-REASON                   PIC X(15).
003100         88  SCR-RSN-CUTTING-WASTE  VALUE "CUTTING_WASTE  ".
003200         88  SCR-RSN-DEFECT         VALUE "DEFECT         ".
003300         88  SCR-RSN-DAMAGE         VALUE "DAMAGE         ".
003400         88  SCR-RSN-OVERRUN        VALUE "OVERRUN        ".
003500         88  SCR-RSN-LEFTOVER       VALUE "LEFTOVER       ".
003600     05  SCR-STATUS                   PIC X(22).
003700         88  SCR-ST-PENDING        VALUE "PENDING               ".
003800         88  SCR-ST-RETURNED       VALUE
003900                                    "RETURNED_TO_INVENTORY ".
004000         88  SCR-ST-DISPOSED       VALUE "DISPOSED              ".
004100         88  SCR-ST-RECYCLED       VALUE "RECYCLED              ".
004200         88  SCR-ST-SOLD           VALUE "SOLD                  ".
004300     05  SCR-VALUE                    PIC S9(7)V99.
004400     05  SCR-CREATED-DT                PIC X(08).
004500     05  SCR-CREATED-DT-R REDEFINES SCR-CREATED-DT.
004600         10  SCR-CRTD-CCYY            PIC 9(04).
004700         10  SCR-CRTD-MM              PIC 9(02).
004800         10  SCR-CRTD-DD              PIC 9(02).
