000100*****************************************************************
000200*                                                               *
000300*    COPYBOOK:      ITMIMP                                     *
000400*    RECORD:        IMP-RECORD  (CUSTOMER ITEM IMPORT ROW)     *
000500*    DESCRIPTION:   ONE ROW OF A CUSTOMER'S PRODUCTION-ITEM    *
000600*                   FILE, AS DELIVERED BY THE DRAWING OFFICE.  *
000700*                   READ BY ITEMIMP ONLY - NEVER WRITTEN.      *
000800*                                                               *
000900*    MAINTENANCE HISTORY                                       *
001000*    ----------------------------------------------------      *
001100*    06/19/00  RSR  ORIGINAL LAYOUT.                            *
001200*    08/02/03  SJP  REQUEST 5013 - WEIGHT-PER-UNIT WIDENED TO  *
001300*                   3 DECIMALS TO MATCH MILL CERTIFICATES.     *
001400*                                                               *
001500*****************************************************************
001600 01  IMP-RECORD.
001700     05  IMP-ITEM-CODE               PIC X(15).
001800     05  IMP-ITEM-NAME               PIC X(30).
001900     05  IMP-SECTION                 PIC X(20).
002000     05  IMP-LENGTH-MM               PIC 9(06).
002100     05  IMP-QUANTITY                PIC S9(5)V99.
002200     05  IMP-UNIT                    PIC X(06).
002300     05  IMP-WEIGHT-PER-UNIT         PIC S9(7)V999.
002400     05  IMP-NOTES                   PIC X(40).
002500     05  FILLER                      PIC X(08).
