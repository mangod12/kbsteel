000100*****************************************************************
000200*                                                               *
000300*    COPYBOOK:      REUSMAST                                   *
000400*    RECORD:        REU-RECORD  (REUSABLE STOCK MASTER)        *
000500*    DESCRIPTION:   AN OFFCUT GOOD ENOUGH TO BE ISSUED AGAIN   *
000600*                   INSTEAD OF CUTTING NEW MATERIAL.  MATCHED  *
000700*                   BY REUSMTCH AGAINST A REQUIRED LENGTH.      *
000800*                                                               *
000900*    MAINTENANCE HISTORY                                       *
001000*    ----------------------------------------------------      *
001100*    02/09/07  RSR  ORIGINAL LAYOUT.                            *
001200*    11/30/09  SJP  REQUEST 6090 - REU-QUALITY GRADE ADDED SO  *
001300*                   FABRICATION CAN REJECT GRADE C ON SAFETY   *
001400*                   WORK.                                       *
001500*                                                               *
001600*****************************************************************
001700 01  REU-RECORD.
001800     05  REU-ID                       PIC 9(06).
001900     05  REU-MATERIAL                 PIC X(30).
002000     05  REU-DIMENSIONS               PIC X(30).
002100     05  REU-WEIGHT-KG                PIC S9(7)V99.
002200     05  REU-LENGTH-MM                PIC S9(6)V9.
002300     05  REU-QUALITY                  PIC X(01).
002400         88  REU-QUAL-GOOD                 VALUE "A".
002500         88  REU-QUAL-MINOR-DEFECT          VALUE "B".
002600         88  REU-QUAL-CAUTION               VALUE "C".
002700     05  REU-AVAILABLE                 PIC X(01).
002800         88  REU-AVAIL-YES                  VALUE "Y".
002900         88  REU-AVAIL-NO                   VALUE "N".
003000     05  FILLER                        PIC X(08).
