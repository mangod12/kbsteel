000100*****************************************************************
000200*                                                               *
000300*    COPYBOOK:      INVMAST                                    *
000400*    RECORD:        INV-RECORD  (RAW MATERIAL / REUSABLE       *
000500*                   STOCK MASTER)                              *
000600*    DESCRIPTION:   ONE ENTRY PER STEEL PROFILE HELD IN THE    *
000700*                   YARD.  QUANTITIES ARE KILOGRAMS.  USED BY  *
000800*                   EVERY PROGRAM THAT MATCHES A PRODUCTION    *
000900*                   ITEM AGAINST RAW MATERIAL OR THAT POSTS A  *
001000*                   SCRAP RETURN BACK INTO STOCK.               *
001100*                                                               *
001200*    MAINTENANCE HISTORY                                       *
001300*    ----------------------------------------------------      *
001400*    03/11/97  RSR  ORIGINAL COPYBOOK FOR RAW MATERIAL MASTER. *
001500*    09/02/98  RSR  ADDED INV-CATEGORY TO SEPARATE REUSABLE    *
001600*                   OFFCUT STOCK FROM MILL-ORDERED MATERIAL.   *
001700*    02/18/99  KTM  Y2K - INV-LAST-UPD-DT STORED FULL CCYYMMDD.*
001800*    07/30/01  SJP  REC STATUS BYTE ADDED FOR HOLD PROCESSING. *
001900*    11/14/04  RSR  REQUEST 4471 - WIDENED INV-SECTION TO 20.  *
002000*    05/05/09  DNT  REQUEST 6120 - FILLER REBALANCED FOR TAPE. *
002100*                                                               *
002200*****************************************************************
002300 01  INV-RECORD.
002400*--------------------------------------------------------------
002500*    UNIQUE MASTER KEY
002600*--------------------------------------------------------------
002700     05  INV-ID                      PIC 9(06).
002800*--------------------------------------------------------------
002900*    MATERIAL IDENTIFICATION
003000*--------------------------------------------------------------
003100     05  INV-NAME                    PIC X(30).
003200     05  INV-CODE                    PIC X(12).
003300     05  INV-SECTION                 PIC X(20).
003400     05  INV-CATEGORY                PIC X(12).
003500         88  INV-CAT-RAW                 VALUE "RAW         ".
003600         88  INV-CAT-REUSABLE            VALUE "REUSABLE    ".
003700     05  INV-UNIT                    PIC X(06).
003800*--------------------------------------------------------------
003900*    QUANTITY ON HAND - KILOGRAMS - SEE INVVALID FOR THE
004000*    USED-NOT-GREATER-THAN-TOTAL EDIT (REQUEST 4471).
004100*--------------------------------------------------------------
004200     05  INV-TOTAL                   PIC S9(9)V99.
004300     05  INV-USED                    PIC S9(9)V99.
004400*--------------------------------------------------------------
004500*    HOUSEKEEPING
004600*--------------------------------------------------------------
004700     05  INV-REC-STATUS              PIC X(01).
004800         88  INV-REC-ACTIVE              VALUE "A".
004900         88  INV-REC-HOLD                VALUE "H".
005000     05  INV-LAST-UPD-DT             PIC X(08).
005100     05  INV-LAST-UPD-DT-R REDEFINES INV-LAST-UPD-DT.
005200         10  INV-LUD-CCYY             PIC 9(04).
005300         10  INV-LUD-MM               PIC 9(02).
005400         10  INV-LUD-DD               PIC 9(02).
005500     05  FILLER                      PIC X(10).
