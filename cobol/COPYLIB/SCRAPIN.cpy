000100*****************************************************************
000200*                                                               *
000300*    COPYBOOK:      SCRAPIN                                    *
000400*    RECORD:        SCRIN-RECORD  (SCRAP IMPORT ROW)           *
000500*    DESCRIPTION:   ONE OFFCUT/WASTE PIECE REPORTED BY THE     *
000600*                   SHOP FLOOR.  NO ID OR STATUS - SCRAPIMP    *
000700*                   ASSIGNS SCR-ID AND SETS STATUS PENDING.    *
000800*                                                               *
000900*    MAINTENANCE HISTORY                                       *
001000*    ----------------------------------------------------      *
001100*    01/14/06  SJP  ORIGINAL LAYOUT.                            *
001200*                                                               *
001300*****************************************************************
001400 01  SCRIN-RECORD.
001500     05  SCRIN-MATERIAL              PIC X(30).
001600     05  SCRIN-DIMENSIONS            PIC X(30).
001700     05  SCRIN-WEIGHT-KG             PIC S9(7)V99.
001800     05  SCRIN-LENGTH-MM             PIC S9(6)V9.
001900     05  SCRIN-WIDTH-MM              PIC S9(6)V9.
002000     05  SCRIN-QUANTITY              PIC 9(04).
002100     05  SCRIN-REASON                PIC X(15).
002200     05  SCRIN-VALUE                 PIC S9(7)V99.
002300     05  FILLER                      PIC X(08).
