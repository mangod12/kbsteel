000100*****************************************************************
000200*                                                               *
000300*    COPYBOOK:      STAGEUPD                                   *
000400*    RECORD:        SUPD-RECORD  (STAGE UPDATE BATCH INPUT)    *
000500*    DESCRIPTION:   ONE SHOP-FLOOR UPDATE AGAINST A SINGLE     *
000600*                   PRODUCTION STAGE OF A SINGLE ITEM. FED TO  *
000700*                   STAGEUPD ONE STAGE NAME PER RUN.            *
000800*                                                               *
000900*    MAINTENANCE HISTORY                                       *
001000*    ----------------------------------------------------      *
001100*    11/02/05  RSR  ORIGINAL LAYOUT.                            *
001200*    04/19/08  SJP  REQUEST 5571 - SUPD-STATUS KEPT AS RAW TEXT*
001300*                   SO THE SHOP FLOOR CAN WRITE "DONE", "WIP", *
001400*                   ETC; STAGEUPD.CBL NORMALIZES IT.            *
001500*                                                               *
001600*****************************************************************
001700 01  SUPD-RECORD.
001800     05  SUPD-ITEM-CODE               PIC X(15).
001900     05  SUPD-ITEM-NAME               PIC X(30).
002000     05  SUPD-STAGE                   PIC X(12).
002100     05  SUPD-STATUS                  PIC X(12).
002200     05  SUPD-QUANTITY                PIC S9(5)V99.
002300     05  SUPD-NOTES                   PIC X(40).
002400     05  FILLER                       PIC X(08).
