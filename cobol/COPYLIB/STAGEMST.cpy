000100*****************************************************************
000200*                                                               *
000300*    COPYBOOK:      STAGEMST                                   *
000400*    RECORD:        STG-RECORD  (STAGE TRACKING MASTER)        *
000500*    DESCRIPTION:   ONE ENTRY PER ITEM PER PRODUCTION STAGE -   *
000600*                   FABRICATION, PAINTING, DISPATCH.  THREE    *
000700*                   ENTRIES EXIST EVENTUALLY FOR EVERY ITEM.   *
000800*                                                               *
000900*    MAINTENANCE HISTORY                                       *
001000*    ----------------------------------------------------      *
001100*    10/21/02  SJP  ORIGINAL LAYOUT, COMPANION TO ITEMMAST.     *
001200*    02/18/99  KTM  Y2K - STG-STARTED/STG-COMPLETED STORE FULL *
001300*                   CCYYMMDD, SPACES WHEN NOT YET REACHED.      *
001400*    08/11/05  RSR  REQUEST 4890 - STG-STATUS 88-LEVELS ADDED. *
001500*                                                               *
001600*****************************************************************
001700 01  STG-RECORD.
001800     05  STG-ITEM-ID                 PIC 9(06).
001900     05  STG-STAGE                   PIC X(12).
002000         88  STG-IS-FABRICATION          VALUE "FABRICATION ".
002100         88  STG-IS-PAINTING             VALUE "PAINTING    ".
002200         88  STG-IS-DISPATCH             VALUE "DISPATCH    ".
002300     05  STG-STATUS                   PIC X(12).
002400         88  STG-ST-PENDING              VALUE "PENDING     ".
002500         88  STG-ST-IN-PROGRESS          VALUE "IN-PROGRESS ".
002600         88  STG-ST-COMPLETED            VALUE "COMPLETED   ".
002700     05  STG-STARTED                  PIC X(08).
002800     05  STG-COMPLETED                PIC X(08).
002900     05  FILLER                       PIC X(08).
