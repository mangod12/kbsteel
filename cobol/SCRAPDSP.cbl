000100*****************************************************************
000200*  PROGRAM:   SCRAPDSP                                          *
000300*  COMPANY:   KUMAR BROTHERS STEEL FABRICATORS                 *
000400*                                                               *
000500*  PURPOSE:   APPLY ONE DISPOSITION ACTION TO EVERY SCRAP OR    *
000600*             REUSABLE RECORD THAT QUALIFIES FOR IT.  RUN ONCE  *
000700*             PER ACTION REQUESTED BY THE YARD                  *
000800*             FOREMAN; TARGET TYPE AND ACTION CODE COME IN ON   *
000900*             THE CONSOLE, SAME AS ITEMIMP'S CUSTOMER PARAMETER.*
001000*****************************************************************
001100  IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300  PROGRAM-ID.                 SCRAPDSP.
001400  AUTHOR.                     S. J. PILLAI.
001500  INSTALLATION.               KUMAR BROTHERS STEEL - DP DEPT.
001600  DATE-WRITTEN.               06/19/1990.
001700  DATE-COMPILED.
001800  SECURITY.                   COMPANY CONFIDENTIAL.
001900*-----------------------------------------------------------------
002000*  CHANGE LOG
002100*-----------------------------------------------------------------
002200*    06/19/90  SJP  ORIGINAL PROGRAM - SINGLE SCRAP-RETURN ACTION,
002300*                   MARKED A SCRAP RECORD RETURNED TO INVENTORY.
002400*    01/08/99  KTM  Y2K REVIEW - NO DATE FIELDS ON EITHER MASTER
002500*                   TOUCHED BY THIS PROGRAM.
002600*    02/14/07  SJP  REWRITTEN - MOVE-TO-REUSABLE AND DISPOSE
002700*                   ACTIONS ADDED ALONGSIDE THE ORIGINAL RETURN.
002800*    11/30/09  SJP  REQUEST 6090 - REUSABLE SIDE ADDED - USE,
002900*                   RETURN TO INVENTORY, MARK SCRAP.
003000*    04/22/11  DNT  REQUEST 6330 - FIND-OR-CREATE INVENTORY LOGIC
003100*                   PULLED OUT SO BOTH SCRAP AND REUSABLE RETURNS
003200*                   SHARE ONE PARAGRAPH.
003300*    02/02/12  RSR  REQUEST 6410 - CALLS INVVALID BEFORE POSTING
003400*                   ANY INVENTORY RECORD, ADD OR UPDATE.
003500*    02/19/15  RSR  REQUEST 6810 - SCR-CREATED-DT STAMPED WHEN
003600*                   MARK-SCRAP BUILDS A NEW SCRAP RECORD.
003700*    08/03/16  DNT  REQUEST 6900 - REQUEST 6410'S CALL TO INVVALID
003800*                   WAS NEVER ACTUALLY CHECKED - A REJECTED EDIT
003900*                   STILL POSTED THE RECORD.  LK-VALID-SW NOW
004000*                   GATES THE POST; A REJECTED ACTION LEAVES THE
004100*                   SCRAP/REUSABLE RECORD UNCHANGED AND COUNTS AS
004200*                   SKIPPED, NOT APPLIED.
004300*****************************************************************
004400  ENVIRONMENT                 DIVISION.
004500*-----------------------------------------------------------------
004600  CONFIGURATION               SECTION.
004700  SOURCE-COMPUTER.            IBM-4341.
004800  OBJECT-COMPUTER.            IBM-4341.
004900  SPECIAL-NAMES.
005000      C01 IS TOP-OF-FORM
005100      CLASS LETTER-CLASS IS "A" THRU "Z"
005200      UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
005300*-----------------------------------------------------------------
005400  INPUT-OUTPUT                SECTION.
005500  FILE-CONTROL.
005600      SELECT  INVENTORY-OLD
005700              ASSIGN TO INVMSTI
005800              ORGANIZATION IS SEQUENTIAL
005900              FILE STATUS IS WS-INVMSTI-STATUS.
006000
006100      SELECT  INVENTORY-NEW
006200              ASSIGN TO INVMSTO
006300              ORGANIZATION IS SEQUENTIAL
006400              FILE STATUS IS WS-INVMSTO-STATUS.
006500
006600      SELECT  SCRAP-MASTER-OLD
006700              ASSIGN TO SCRPMSTI
006800              ORGANIZATION IS SEQUENTIAL
006900              FILE STATUS IS WS-SCRPMSTI-STATUS.
007000
007100      SELECT  SCRAP-MASTER-NEW
007200              ASSIGN TO SCRPMSTO
007300              ORGANIZATION IS SEQUENTIAL
007400              FILE STATUS IS WS-SCRPMSTO-STATUS.
007500
007600      SELECT  REUSABLE-MASTER-OLD
007700              ASSIGN TO REUSMSTI
007800              ORGANIZATION IS SEQUENTIAL
007900              FILE STATUS IS WS-REUSMSTI-STATUS.
008000
008100      SELECT  REUSABLE-MASTER-NEW
008200              ASSIGN TO REUSMSTO
008300              ORGANIZATION IS SEQUENTIAL
008400              FILE STATUS IS WS-REUSMSTO-STATUS.
008500*****************************************************************
008600  DATA                        DIVISION.
008700*-----------------------------------------------------------------
008800  FILE                        SECTION.
008900  FD  INVENTORY-OLD
009000      RECORD CONTAINS 127 CHARACTERS
009100      DATA RECORD IS INV-RECORD-OLD.
009200  01  INV-RECORD-OLD              PIC X(127).
009300
009400  FD  INVENTORY-NEW
009500      RECORD CONTAINS 127 CHARACTERS
009600      DATA RECORD IS INV-RECORD-NEW.
009700  01  INV-RECORD-NEW              PIC X(127).
009800
009900  FD  SCRAP-MASTER-OLD
010000      RECORD CONTAINS 147 CHARACTERS
010100      DATA RECORD IS SCR-RECORD-OLD.
010200  01  SCR-RECORD-OLD               PIC X(147).
010300
010400  FD  SCRAP-MASTER-NEW
010500      RECORD CONTAINS 147 CHARACTERS
010600      DATA RECORD IS SCR-RECORD-NEW.
010700  01  SCR-RECORD-NEW               PIC X(147).
010800
010900  FD  REUSABLE-MASTER-OLD
011000      RECORD CONTAINS 92 CHARACTERS
011100      DATA RECORD IS REU-RECORD-OLD.
011200  01  REU-RECORD-OLD               PIC X(92).
011300
011400  FD  REUSABLE-MASTER-NEW
011500      RECORD CONTAINS 92 CHARACTERS
011600      DATA RECORD IS REU-RECORD-NEW.
011700  01  REU-RECORD-NEW               PIC X(92).
011800*-----------------------------------------------------------------
011900  WORKING-STORAGE              SECTION.
012000*-----------------------------------------------------------------
012100  COPY "INVMAST.cpy".
012200  COPY "SCRAPMST.cpy".
012300  COPY "REUSMAST.cpy".
012400
012500  01  WS-FILE-STATUSES.
012600      05  WS-INVMSTI-STATUS        PIC X(02).
012700      05  WS-INVMSTO-STATUS        PIC X(02).
012800      05  WS-SCRPMSTI-STATUS       PIC X(02).
012900      05  WS-SCRPMSTO-STATUS       PIC X(02).
013000      05  WS-REUSMSTI-STATUS       PIC X(02).
013100      05  WS-REUSMSTO-STATUS       PIC X(02).
013200
013300  01  WS-SWITCHES-AND-COUNTERS.
013400      05  INVMSTI-EOF-SW           PIC X(01) VALUE "N".
013500          88  INVMSTI-EOF              VALUE "Y".
013600      05  SCRPMSTI-EOF-SW          PIC X(01) VALUE "N".
013700          88  SCRPMSTI-EOF             VALUE "Y".
013800      05  REUSMSTI-EOF-SW          PIC X(01) VALUE "N".
013900          88  REUSMSTI-EOF             VALUE "Y".
014000      05  WS-RERUN-SWITCH          PIC X(01) VALUE "N".
014100      05  WS-INV-FOUND-SW          PIC X(01) VALUE "N".
014200          88  WS-INV-FOUND             VALUE "Y".
014300      05  WS-INV-POST-OK-SW        PIC X(01) VALUE "N".
014400          88  WS-INV-POST-OK           VALUE "Y".
014500
014600  01  WS-RUN-PARMS.
014700      05  WS-TARGET-TYPE           PIC X(08).
014800          88  WS-TARGET-IS-SCRAP       VALUE "SCRAP   ".
014900          88  WS-TARGET-IS-REUSABLE    VALUE "REUSABLE".
015000      05  WS-ACTION-CODE           PIC X(20).
015100          88  WS-ACT-RETURN-INV    VALUE "RETURN-TO-INVENTORY ".
015200          88  WS-ACT-MARK-REUSABLE VALUE "MARK-REUSABLE       ".
015300          88  WS-ACT-DISPOSE       VALUE "DISPOSE             ".
015400          88  WS-ACT-USE           VALUE "USE                 ".
015500          88  WS-ACT-MARK-SCRAP    VALUE "MARK-SCRAP          ".
015600  01  WS-ACTION-CODE-R REDEFINES WS-ACTION-CODE.
015700      05  WS-ACTION-CODE-8         PIC X(08).
015800      05  FILLER                   PIC X(12).
015900
016000  01  WS-COUNTERS COMP.
016100      05  WS-INV-TBL-COUNT         PIC S9(4) VALUE ZERO.
016200      05  WS-SCR-TBL-COUNT         PIC S9(4) VALUE ZERO.
016300      05  WS-REU-TBL-COUNT         PIC S9(4) VALUE ZERO.
016400      05  WS-ACTIONS-APPLIED       PIC S9(7) VALUE ZERO.
016500      05  WS-SCAN-LEN              PIC S9(4) VALUE ZERO.
016600
016700  77  WS-SKIPPED-COUNT          COMP PIC S9(7) VALUE ZERO.
016800
016900*-----------------------------------------------------------------
017000*    INVENTORY, SCRAP AND REUSABLE TABLES - FULL FILE LOADED,
017100*    UPDATED/APPENDED IN PLACE, THEN REWRITTEN WHOLE - SAME
017200*    OLD-MASTER/NEW-MASTER PATTERN AS ITEMIMP AND STAGEUPD.
017300*-----------------------------------------------------------------
017400  01  WS-INV-TABLE.
017500      05  WS-INV-TBL-RECORD OCCURS 1000 TIMES
017600                             INDEXED BY INV-IDX
017700                             PIC X(127).
017800
017900  01  WS-SCR-TABLE.
018000      05  WS-SCR-TBL-RECORD OCCURS 3000 TIMES
018100                             INDEXED BY SCR-IDX
018200                             PIC X(147).
018300
018400  01  WS-REU-TABLE.
018500      05  WS-REU-TBL-RECORD OCCURS 2000 TIMES
018600                             INDEXED BY REU-IDX
018700                             PIC X(92).
018800
018900*-----------------------------------------------------------------
019000*    DIMENSION STRING BUILDER - "LLLmm x WWWmm" WHEN THE INPUT
019100*    RECORD CARRIES NO DIMENSIONS TEXT.
019200*-----------------------------------------------------------------
019300  01  WS-DIM-BUILD.
019400      05  WS-DIM-LEN-ED            PIC ZZZZZ9.
019500      05  WS-DIM-LEN-ED-X REDEFINES WS-DIM-LEN-ED PIC X(06).
019600      05  WS-DIM-WID-ED            PIC ZZZZZ9.
019700      05  WS-DIM-WID-ED-X REDEFINES WS-DIM-WID-ED PIC X(06).
019800      05  WS-DIM-RESULT            PIC X(30).
019900
020000*-----------------------------------------------------------------
020100*    UPPER/LOWER TRANSLATE TABLES - MATERIAL NAME COMPARISON IS
020200*    CASE-FOLDED VIA INSPECT CONVERTING, NOT AN INTRINSIC.
020300*-----------------------------------------------------------------
020400  01  WS-ALPHABET-TABLES.
020500      05  WS-LOWER-ALPHABET        PIC X(26) VALUE
020600              "abcdefghijklmnopqrstuvwxyz".
020700      05  WS-UPPER-ALPHABET        PIC X(26) VALUE
020800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020900
021000  01  WS-UC-WORK-AREA.
021100      05  WS-INV-NAME-UC           PIC X(30).
021200      05  WS-MATERIAL-UC           PIC X(30).
021300
021400  01  LK-INVVALID-PARMS.
021500      05  LK-INV-TOTAL             PIC S9(9)V99.
021600      05  LK-INV-USED              PIC S9(9)V99.
021700      05  LK-INV-REMAINING         PIC S9(9)V99.
021800      05  LK-VALID-SW              PIC X(01).
021900
022000*-----------------------------------------------------------------
022100*    RUN DATE FOR SCR-CREATED-DT WHEN A SCRAP RECORD IS CREATED
022200*    FROM A REUSABLE RECORD - REQUEST 6810.  SAME 19/20 WINDOW
022300*    AS SCRAPIMP.
022400*-----------------------------------------------------------------
022500  01  WS-RUN-DATE.
022600      05  WS-RD-YY                 PIC 9(02).
022700      05  WS-RD-MM                 PIC 9(02).
022800      05  WS-RD-DD                 PIC 9(02).
022900  01  WS-RUN-DATE-FULL.
023000      05  WS-RDF-CCYY              PIC 9(04).
023100      05  WS-RDF-MM                PIC 9(02).
023200      05  WS-RDF-DD                PIC 9(02).
023300*****************************************************************
023400  PROCEDURE                   DIVISION.
023500*-----------------------------------------------------------------
023600  100-SCRAP-DISPOSITION.
023700      PERFORM 200-INITIATE-SCRAP-DISPOSITION.
023800      IF WS-TARGET-IS-SCRAP
023900          PERFORM 200-APPLY-ACTION-TO-SCRAP
024000      ELSE
024100          PERFORM 200-APPLY-ACTION-TO-REUSABLE
024200      END-IF.
024300      PERFORM 200-WRITE-ALL-MASTERS.
024400      PERFORM 200-TERMINATE-SCRAP-DISPOSITION.
024500
024600      STOP RUN.
024700*-----------------------------------------------------------------
024800  200-INITIATE-SCRAP-DISPOSITION.
024900      DISPLAY "SCRAPDSP - ENTER TARGET TYPE (SCRAP/REUSABLE)".
025000      ACCEPT WS-TARGET-TYPE FROM CONSOLE.
025100      DISPLAY "SCRAPDSP - ENTER ACTION CODE".
025200      ACCEPT WS-ACTION-CODE FROM CONSOLE.
025300      ACCEPT WS-RUN-DATE FROM DATE.
025400      PERFORM 300-WINDOW-RUN-DATE-CENTURY.
025500      PERFORM 300-OPEN-ALL-FILES.
025600      PERFORM 300-LOAD-INVENTORY-TABLE UNTIL INVMSTI-EOF.
025700      PERFORM 300-LOAD-SCRAP-TABLE UNTIL SCRPMSTI-EOF.
025800      PERFORM 300-LOAD-REUSABLE-TABLE UNTIL REUSMSTI-EOF.
025900*-----------------------------------------------------------------
026000  200-TERMINATE-SCRAP-DISPOSITION.
026100      PERFORM 300-CLOSE-ALL-FILES.
026200      DISPLAY "SCRAPDSP - RUN COMPLETE - ACTION "
026300              WS-ACTION-CODE-8 " - "
026400              WS-ACTIONS-APPLIED " RECORDS ACTIONED, "
026500              WS-SKIPPED-COUNT " SKIPPED".
026600*-----------------------------------------------------------------
026700  300-OPEN-ALL-FILES.
026800      OPEN INPUT  INVENTORY-OLD
026900           OUTPUT INVENTORY-NEW
027000           INPUT  SCRAP-MASTER-OLD
027100           OUTPUT SCRAP-MASTER-NEW
027200           INPUT  REUSABLE-MASTER-OLD
027300           OUTPUT REUSABLE-MASTER-NEW.
027400*-----------------------------------------------------------------
027500  300-CLOSE-ALL-FILES.
027600      CLOSE INVENTORY-OLD
027700            INVENTORY-NEW
027800            SCRAP-MASTER-OLD
027900            SCRAP-MASTER-NEW
028000            REUSABLE-MASTER-OLD
028100            REUSABLE-MASTER-NEW.
028200*-----------------------------------------------------------------
028300  300-WINDOW-RUN-DATE-CENTURY.
028400      IF WS-RD-YY < 50
028500          COMPUTE WS-RDF-CCYY = 2000 + WS-RD-YY
028600      ELSE
028700          COMPUTE WS-RDF-CCYY = 1900 + WS-RD-YY
028800      END-IF.
028900      MOVE WS-RD-MM TO WS-RDF-MM.
029000      MOVE WS-RD-DD TO WS-RDF-DD.
029100*-----------------------------------------------------------------
029200  300-LOAD-INVENTORY-TABLE.
029300      READ INVENTORY-OLD
029400          AT END MOVE "Y" TO INVMSTI-EOF-SW
029500      END-READ.
029600      IF NOT INVMSTI-EOF
029700          ADD 1 TO WS-INV-TBL-COUNT
029800          SET INV-IDX TO WS-INV-TBL-COUNT
029900          MOVE INV-RECORD-OLD TO WS-INV-TBL-RECORD (INV-IDX)
030000      END-IF.
030100*-----------------------------------------------------------------
030200  300-LOAD-SCRAP-TABLE.
030300      READ SCRAP-MASTER-OLD
030400          AT END MOVE "Y" TO SCRPMSTI-EOF-SW
030500      END-READ.
030600      IF NOT SCRPMSTI-EOF
030700          ADD 1 TO WS-SCR-TBL-COUNT
030800          SET SCR-IDX TO WS-SCR-TBL-COUNT
030900          MOVE SCR-RECORD-OLD TO WS-SCR-TBL-RECORD (SCR-IDX)
031000      END-IF.
031100*-----------------------------------------------------------------
031200  300-LOAD-REUSABLE-TABLE.
031300      READ REUSABLE-MASTER-OLD
031400          AT END MOVE "Y" TO REUSMSTI-EOF-SW
031500      END-READ.
031600      IF NOT REUSMSTI-EOF
031700          ADD 1 TO WS-REU-TBL-COUNT
031800          SET REU-IDX TO WS-REU-TBL-COUNT
031900          MOVE REU-RECORD-OLD TO WS-REU-TBL-RECORD (REU-IDX)
032000      END-IF.
032100*-----------------------------------------------------------------
032200*  SCRAP SIDE ACTIONS.  ONLY RECORDS STILL PENDING MAY BE
032300*  ACTIONED - THAT IS THE "REJECT IF ALREADY RETURNED" RULE.
032400*-----------------------------------------------------------------
032500  200-APPLY-ACTION-TO-SCRAP.
032600      SET SCR-IDX TO 1.
032700      PERFORM 300-APPLY-ONE-SCRAP-ACTION
032800              UNTIL SCR-IDX > WS-SCR-TBL-COUNT.
032900*-----------------------------------------------------------------
033000  300-APPLY-ONE-SCRAP-ACTION.
033100      MOVE WS-SCR-TBL-RECORD (SCR-IDX) TO SCR-RECORD.
033200      IF NOT SCR-ST-PENDING OR SCR-WEIGHT-KG = ZERO
033300          ADD 1 TO WS-SKIPPED-COUNT
033400          GO TO 300-APPLY-ONE-SCRAP-ACTION-EXIT
033500      END-IF.
033600      IF WS-ACT-RETURN-INV
033700          PERFORM 300-RETURN-SCRAP-TO-INVENTORY
033800      END-IF.
033900      IF WS-ACT-MARK-REUSABLE
034000          PERFORM 300-MOVE-SCRAP-TO-REUSABLE
034100      END-IF.
034200      IF WS-ACT-DISPOSE
034300          PERFORM 300-DISPOSE-SCRAP
034400      END-IF.
034500      MOVE SCR-RECORD TO WS-SCR-TBL-RECORD (SCR-IDX).
034600  300-APPLY-ONE-SCRAP-ACTION-EXIT.
034700      SET SCR-IDX UP BY 1.
034800*-----------------------------------------------------------------
034900*  INVVALID MAY REJECT THE POST (USED > TOTAL OR NEGATIVE) -
035000*  WHEN IT DOES, THE SCRAP RECORD STAYS PENDING AND THE ACTION IS
035100*  COUNTED AS SKIPPED, NOT APPLIED.
035200*-----------------------------------------------------------------
035300  300-RETURN-SCRAP-TO-INVENTORY.
035400      MOVE SCR-MATERIAL TO WS-MATERIAL-UC.
035500      INSPECT WS-MATERIAL-UC CONVERTING WS-LOWER-ALPHABET TO
035600              WS-UPPER-ALPHABET.
035700      MOVE SCR-WEIGHT-KG TO LK-INV-TOTAL.
035800      PERFORM 400-FIND-OR-CREATE-INVENTORY.
035900      IF WS-INV-POST-OK
036000          MOVE "RETURNED_TO_INVENTORY " TO SCR-STATUS
036100          ADD 1 TO WS-ACTIONS-APPLIED
036200      ELSE
036300          ADD 1 TO WS-SKIPPED-COUNT
036400      END-IF.
036500*-----------------------------------------------------------------
036600  300-MOVE-SCRAP-TO-REUSABLE.
036700      PERFORM 400-BUILD-REUSABLE-FROM-SCRAP.
036800      MOVE "RETURNED_TO_INVENTORY " TO SCR-STATUS.
036900      ADD 1 TO WS-ACTIONS-APPLIED.
037000*-----------------------------------------------------------------
037100  300-DISPOSE-SCRAP.
037200      MOVE "DISPOSED              " TO SCR-STATUS.
037300      ADD 1 TO WS-ACTIONS-APPLIED.
037400*-----------------------------------------------------------------
037500*  REUSABLE SIDE ACTIONS.  ONLY RECORDS STILL AVAILABLE MAY
037600*  BE ACTIONED - THE "REJECT IF ALREADY USED" RULE.
037700*-----------------------------------------------------------------
037800  200-APPLY-ACTION-TO-REUSABLE.
037900      SET REU-IDX TO 1.
038000      PERFORM 300-APPLY-ONE-REUSABLE-ACTION
038100              UNTIL REU-IDX > WS-REU-TBL-COUNT.
038200*-----------------------------------------------------------------
038300  300-APPLY-ONE-REUSABLE-ACTION.
038400      MOVE WS-REU-TBL-RECORD (REU-IDX) TO REU-RECORD.
038500      IF REU-AVAIL-YES AND REU-WEIGHT-KG > ZERO
038600          IF WS-ACT-USE
038700              PERFORM 300-USE-REUSABLE
038800          END-IF
038900          IF WS-ACT-RETURN-INV
039000              PERFORM 300-RETURN-REUSABLE-TO-INVENTORY
039100          END-IF
039200          IF WS-ACT-MARK-SCRAP
039300              PERFORM 300-MARK-REUSABLE-AS-SCRAP
039400          END-IF
039500          MOVE REU-RECORD TO WS-REU-TBL-RECORD (REU-IDX)
039600      END-IF.
039700      SET REU-IDX UP BY 1.
039800*-----------------------------------------------------------------
039900  300-USE-REUSABLE.
040000      MOVE "N" TO REU-AVAILABLE.
040100      ADD 1 TO WS-ACTIONS-APPLIED.
040200*-----------------------------------------------------------------
040300*  SAME INVVALID GATE AS 300-RETURN-SCRAP-TO-INVENTORY - A
040400*  REJECTED POST LEAVES THE REUSABLE RECORD AVAILABLE.
040500*-----------------------------------------------------------------
040600  300-RETURN-REUSABLE-TO-INVENTORY.
040700      MOVE REU-MATERIAL TO WS-MATERIAL-UC.
040800      INSPECT WS-MATERIAL-UC CONVERTING WS-LOWER-ALPHABET TO
040900              WS-UPPER-ALPHABET.
041000      MOVE REU-WEIGHT-KG TO LK-INV-TOTAL.
041100      PERFORM 400-FIND-OR-CREATE-INVENTORY.
041200      IF WS-INV-POST-OK
041300          MOVE "N" TO REU-AVAILABLE
041400          ADD 1 TO WS-ACTIONS-APPLIED
041500      ELSE
041600          ADD 1 TO WS-SKIPPED-COUNT
041700      END-IF.
041800*-----------------------------------------------------------------
041900  300-MARK-REUSABLE-AS-SCRAP.
042000      PERFORM 400-BUILD-SCRAP-FROM-REUSABLE.
042100      MOVE "N" TO REU-AVAILABLE.
042200      ADD 1 TO WS-ACTIONS-APPLIED.
042300*-----------------------------------------------------------------
042400*  ADD-OR-CREATE INVENTORY UPDATE.  LK-INV-TOTAL CARRIES THE
042500*  WEIGHT TO BE ADDED IN; WS-MATERIAL-UC CARRIES THE MATERIAL
042600*  NAME TO MATCH.  INVVALID'S LK-VALID-SW GATES WHETHER THE
042700*  UPDATE IS ACTUALLY POSTED TO THE TABLE - SEE REQUEST 6410
042800*  ABOVE.  WS-INV-POST-OK-SW CARRIES THE OUTCOME BACK TO THE
042900*  CALLER.
043000*-----------------------------------------------------------------
043100  400-FIND-OR-CREATE-INVENTORY.
043200      MOVE "N" TO WS-INV-FOUND-SW.
043300      SET INV-IDX TO 1.
043400      PERFORM 500-SCAN-INVENTORY-TABLE
043500              UNTIL WS-INV-FOUND OR INV-IDX > WS-INV-TBL-COUNT.
043600      IF WS-INV-FOUND
043700          MOVE WS-INV-TBL-RECORD (INV-IDX) TO INV-RECORD
043800          ADD LK-INV-TOTAL TO INV-TOTAL
043900          MOVE INV-TOTAL  TO LK-INV-TOTAL
044000          MOVE INV-USED   TO LK-INV-USED
044100          CALL "INVVALID" USING LK-INVVALID-PARMS
044200          IF LK-VALID-SW = "Y"
044300              MOVE INV-RECORD TO WS-INV-TBL-RECORD (INV-IDX)
044400              MOVE "Y" TO WS-INV-POST-OK-SW
044500          ELSE
044600              MOVE "N" TO WS-INV-POST-OK-SW
044700          END-IF
044800      ELSE
044900          PERFORM 500-CREATE-INVENTORY-TABLE-ENTRY
045000      END-IF.
045100*-----------------------------------------------------------------
045200  500-SCAN-INVENTORY-TABLE.
045300      MOVE WS-INV-TBL-RECORD (INV-IDX) TO INV-RECORD.
045400      MOVE INV-NAME TO WS-INV-NAME-UC.
045500      INSPECT WS-INV-NAME-UC CONVERTING WS-LOWER-ALPHABET TO
045600              WS-UPPER-ALPHABET.
045700      MOVE ZERO TO WS-SCAN-LEN.
045800      INSPECT WS-INV-NAME-UC TALLYING WS-SCAN-LEN
045900              FOR ALL WS-MATERIAL-UC.
046000      IF WS-SCAN-LEN > ZERO
046100          MOVE "Y" TO WS-INV-FOUND-SW
046200      ELSE
046300          SET INV-IDX UP BY 1
046400      END-IF.
046500*-----------------------------------------------------------------
046600  500-CREATE-INVENTORY-TABLE-ENTRY.
046700      MOVE "N" TO WS-INV-POST-OK-SW.
046800      IF WS-INV-TBL-COUNT < 1000
046900          ADD 1 TO WS-INV-TBL-COUNT
047000          SET INV-IDX TO WS-INV-TBL-COUNT
047100          INITIALIZE INV-RECORD
047200          COMPUTE INV-ID = WS-INV-TBL-COUNT + 900000
047300          MOVE WS-MATERIAL-UC      TO INV-NAME
047400          MOVE "KG    "            TO INV-UNIT
047500          MOVE "REUSABLE    "      TO INV-CATEGORY
047600          MOVE LK-INV-TOTAL        TO INV-TOTAL
047700          MOVE ZERO                TO INV-USED
047800          MOVE "A"                 TO INV-REC-STATUS
047900          MOVE INV-TOTAL           TO LK-INV-TOTAL
048000          MOVE INV-USED            TO LK-INV-USED
048100          CALL "INVVALID" USING LK-INVVALID-PARMS
048200          IF LK-VALID-SW = "Y"
048300              MOVE INV-RECORD TO WS-INV-TBL-RECORD (INV-IDX)
048400              MOVE "Y" TO WS-INV-POST-OK-SW
048500          ELSE
048600              SUBTRACT 1 FROM WS-INV-TBL-COUNT
048700          END-IF
048800      END-IF.
048900*-----------------------------------------------------------------
049000*  BUILD A REUSABLE RECORD FROM A SCRAP RECORD.
049100*  DIMENSIONS TEXT IS COPIED WHEN PRESENT, ELSE BUILT FROM THE
049200*  LENGTH AND WIDTH COLUMNS.
049300*-----------------------------------------------------------------
049400  400-BUILD-REUSABLE-FROM-SCRAP.
049500      IF WS-REU-TBL-COUNT < 2000
049600          ADD 1 TO WS-REU-TBL-COUNT
049700          SET REU-IDX TO WS-REU-TBL-COUNT
049800          INITIALIZE REU-RECORD
049900          COMPUTE REU-ID = WS-REU-TBL-COUNT + 800000
050000          MOVE SCR-MATERIAL        TO REU-MATERIAL
050100          IF SCR-DIMENSIONS = SPACES
050200              PERFORM 500-BUILD-DIMENSION-STRING
050300              MOVE WS-DIM-RESULT    TO REU-DIMENSIONS
050400          ELSE
050500              MOVE SCR-DIMENSIONS   TO REU-DIMENSIONS
050600          END-IF
050700          MOVE SCR-WEIGHT-KG       TO REU-WEIGHT-KG
050800          MOVE SCR-LENGTH-MM       TO REU-LENGTH-MM
050900          MOVE "B"                 TO REU-QUALITY
051000          MOVE "Y"                 TO REU-AVAILABLE
051100          MOVE REU-RECORD TO WS-REU-TBL-RECORD (REU-IDX)
051200      END-IF.
051300*-----------------------------------------------------------------
051400  500-BUILD-DIMENSION-STRING.
051500      MOVE SCR-LENGTH-MM TO WS-DIM-LEN-ED.
051600      MOVE SCR-WIDTH-MM  TO WS-DIM-WID-ED.
051700      STRING WS-DIM-LEN-ED DELIMITED BY SIZE
051800             "MM X "      DELIMITED BY SIZE
051900             WS-DIM-WID-ED DELIMITED BY SIZE
052000             "MM"         DELIMITED BY SIZE
052100             INTO WS-DIM-RESULT.
052200*-----------------------------------------------------------------
052300*  BUILD A NEW PENDING SCRAP RECORD FROM A REUSABLE
052400*  RECORD BEING MARKED AS SCRAP.  REUSABLE HAS NO QUANTITY OR
052500*  WIDTH COLUMN, SO THOSE DEFAULT AS IN 300-BUILD-SCRAP-MASTER-
052600*  RECORD OVER IN SCRAPIMP.
052700*-----------------------------------------------------------------
052800  400-BUILD-SCRAP-FROM-REUSABLE.
052900      IF WS-SCR-TBL-COUNT < 3000
053000          ADD 1 TO WS-SCR-TBL-COUNT
053100          SET SCR-IDX TO WS-SCR-TBL-COUNT
053200          INITIALIZE SCR-RECORD
053300          COMPUTE SCR-ID = WS-SCR-TBL-COUNT + 700000
053400          MOVE REU-MATERIAL        TO SCR-MATERIAL
053500          MOVE REU-DIMENSIONS      TO SCR-DIMENSIONS
053600          MOVE REU-WEIGHT-KG       TO SCR-WEIGHT-KG
053700          MOVE REU-LENGTH-MM       TO SCR-LENGTH-MM
053800          MOVE ZERO                TO SCR-WIDTH-MM
053900          MOVE 1                   TO SCR-QUANTITY
054000          MOVE "LEFTOVER       "   TO SCR-REASON
054100          MOVE "PENDING               " TO SCR-STATUS
054200          MOVE ZERO                TO SCR-VALUE
054300          MOVE WS-RDF-CCYY         TO SCR-CRTD-CCYY
054400          MOVE WS-RDF-MM           TO SCR-CRTD-MM
054500          MOVE WS-RDF-DD           TO SCR-CRTD-DD
054600          MOVE SCR-RECORD TO WS-SCR-TBL-RECORD (SCR-IDX)
054700      END-IF.
054800*-----------------------------------------------------------------
054900*  FINAL OLD-MASTER/NEW-MASTER REWRITE - ALL THREE TABLES.
055000*-----------------------------------------------------------------
055100  200-WRITE-ALL-MASTERS.
055200      SET INV-IDX TO 1.
055300      PERFORM 300-WRITE-ONE-INVENTORY
055400              UNTIL INV-IDX > WS-INV-TBL-COUNT.
055500      SET SCR-IDX TO 1.
055600      PERFORM 300-WRITE-ONE-SCRAP
055700              UNTIL SCR-IDX > WS-SCR-TBL-COUNT.
055800      SET REU-IDX TO 1.
055900      PERFORM 300-WRITE-ONE-REUSABLE
056000              UNTIL REU-IDX > WS-REU-TBL-COUNT.
056100*-----------------------------------------------------------------
056200  300-WRITE-ONE-INVENTORY.
056300      MOVE WS-INV-TBL-RECORD (INV-IDX) TO INV-RECORD-NEW.
056400      WRITE INV-RECORD-NEW.
056500      SET INV-IDX UP BY 1.
056600*-----------------------------------------------------------------
056700  300-WRITE-ONE-SCRAP.
056800      MOVE WS-SCR-TBL-RECORD (SCR-IDX) TO SCR-RECORD-NEW.
056900      WRITE SCR-RECORD-NEW.
057000      SET SCR-IDX UP BY 1.
057100*-----------------------------------------------------------------
057200  300-WRITE-ONE-REUSABLE.
057300      MOVE WS-REU-TBL-RECORD (REU-IDX) TO REU-RECORD-NEW.
057400      WRITE REU-RECORD-NEW.
057500      SET REU-IDX UP BY 1.
