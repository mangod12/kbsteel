000100*****************************************************************
000200*  PROGRAM:   LOSSRPT                                         *
000300*  COMPANY:   KUMAR BROTHERS STEEL FABRICATORS                 *
000400*                                                               *
000500*  PURPOSE:   MONTH-END LOSS ANALYTICS - REQUEST 6140.  READS   *
000600*             INVENTORY, SCRAP, AND REUSABLE MASTERS AND TELLS  *
000700*             THE PLANT MANAGER HOW MUCH STEEL WENT OUT THE     *
000800*             BACK DOOR AS SCRAP, HOW MUCH OF IT WAS SAVED BY   *
000900*             THE REUSABLE YARD, AND WHAT IT COST.               *
001000*****************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 LOSSRPT.
001400 AUTHOR.                     D. N. TIWARI.
001500 INSTALLATION.               KUMAR BROTHERS STEEL - DP DEPT.
001600 DATE-WRITTEN.               09/12/1987.
001700 DATE-COMPILED.
001800 SECURITY.                   COMPANY CONFIDENTIAL.
001900*-----------------------------------------------------------------
002000*  CHANGE LOG
002100*-----------------------------------------------------------------
002200*    09/12/87  DNT  ORIGINAL PROGRAM - MONTHLY SCRAP BIN COUNT
002300*                   SUMMARY, WEIGHT ONLY, NO DOLLAR FIGURE.
002400*    01/08/99  KTM  Y2K REVIEW - SEE SCRAPMST REMARKS, THIS
002500*                   PROGRAM'S ORIGINAL FORM DIDN'T TOUCH ANY
002600*                   DATE FIELD BUT GOT PUT ON THE REVIEW LIST
002700*                   ANYWAY SINCE IT READS SCRAPMST.
002800*    06/04/09  DNT  REQUEST 6140 - REWRITTEN AS MONTH-END LOSS
002900*                   ANALYTICS.  ACCOUNTING WANTED A DOLLAR
003000*                   FIGURE ON SCRAP LOSS EVERY MONTH INSTEAD OF
003100*                   COUNTING BINS IN THE YARD.
003200*    09/17/11  RSR  REQUEST 6340 - RECOVERY RATE ADDED SO THE
003300*                   REUSABLE YARD COULD SHOW IT WAS PAYING FOR
003400*                   ITSELF.
003500*    04/02/13  SJP  REQUEST 6560 - SCRAP SUMMARY SECTION ADDED
003600*                   BELOW THE MAIN FIGURES - PENDING WEIGHT AND
003700*                   LAST-7-DAYS WEIGHT FOR THE MONDAY MEETING.
003800*    02/19/15  RSR  REQUEST 6810 - MAIN SCRAP FIGURE NOW LOOKS
003900*                   ONLY AT SCR-CREATED-DT WITHIN THE RUN PERIOD
004000*                   INSTEAD OF THE WHOLE MASTER - OLD NUMBERS HAD
004100*                   BEEN DOUBLE-COUNTING SCRAP FROM YEARS BACK.
004200*****************************************************************
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            IBM-4341.
004700 OBJECT-COMPUTER.            IBM-4341.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS DIGIT-CLASS IS "0" THRU "9"
005100     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT                SECTION.
005400 FILE-CONTROL.
005500     SELECT  INVENTORY-MASTER
005600             ASSIGN TO INVMAST
005700             ORGANIZATION IS SEQUENTIAL
005800             FILE STATUS IS WS-INVMAST-STATUS.
005900
006000     SELECT  SCRAP-MASTER-IN
006100             ASSIGN TO SCRAPMST
006200             ORGANIZATION IS SEQUENTIAL
006300             FILE STATUS IS WS-SCRAPMST-STATUS.
006400
006500     SELECT  REUSABLE-MASTER
006600             ASSIGN TO REUSMST
006700             ORGANIZATION IS SEQUENTIAL
006800             FILE STATUS IS WS-REUSMST-STATUS.
006900
007000     SELECT  CONTROL-REPORT
007100             ASSIGN TO RPTFILE
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS WS-RPTFILE-STATUS.
007400*****************************************************************
007500 DATA                        DIVISION.
007600*-----------------------------------------------------------------
007700 FILE                        SECTION.
007800 FD  INVENTORY-MASTER
007900     RECORD CONTAINS 127 CHARACTERS
008000     DATA RECORD IS INV-RECORD.
008100 COPY "INVMAST.cpy".
008200
008300 FD  SCRAP-MASTER-IN
008400     RECORD CONTAINS 147 CHARACTERS
008500     DATA RECORD IS SCR-RECORD.
008600 COPY "SCRAPMST.cpy".
008700
008800 FD  REUSABLE-MASTER
008900     RECORD CONTAINS 92 CHARACTERS
009000     DATA RECORD IS REU-RECORD.
009100 COPY "REUSMAST.cpy".
009200
009300 FD  CONTROL-REPORT
009400     RECORD CONTAINS 132 CHARACTERS
009500     DATA RECORD IS RPT-LINE.
009600 01  RPT-LINE                    PIC X(132).
009700*-----------------------------------------------------------------
009800 WORKING-STORAGE              SECTION.
009900*-----------------------------------------------------------------
010000 01  WS-FILE-STATUSES.
010100     05  WS-INVMAST-STATUS        PIC X(02).
010200     05  WS-SCRAPMST-STATUS       PIC X(02).
010300     05  WS-REUSMST-STATUS        PIC X(02).
010400     05  WS-RPTFILE-STATUS        PIC X(02).
010500
010600 01  WS-SWITCHES-AND-COUNTERS.
010700     05  INVMAST-EOF-SW           PIC X(01) VALUE "N".
010800         88  INVMAST-EOF              VALUE "Y".
010900     05  SCRAPMST-EOF-SW          PIC X(01) VALUE "N".
011000         88  SCRAPMST-EOF             VALUE "Y".
011100     05  REUSMST-EOF-SW           PIC X(01) VALUE "N".
011200         88  REUSMST-EOF              VALUE "Y".
011300     05  WS-RERUN-SWITCH          PIC X(01) VALUE "N".
011400     05  WS-MATL-FOUND-SW         PIC X(01) VALUE "N".
011500         88  WS-MATL-FOUND            VALUE "Y".
011600
011700 01  WS-COUNTERS COMP.
011800     05  WS-SCRAP-RECORD-COUNT    PIC S9(7) VALUE ZERO.
011900     05  WS-REUSABLE-AVAIL-COUNT  PIC S9(7) VALUE ZERO.
012000     05  WS-MATL-TBL-COUNT        PIC S9(4) VALUE ZERO.
012100     05  WS-LINE-COUNT            PIC S9(4) VALUE ZERO.
012200     05  WS-PERIOD-DAYS           PIC S9(3) VALUE ZERO.
012300
012400 77  WS-ZERO-WEIGHT-COUNT     COMP PIC S9(7) VALUE ZERO.
012500
012600*-----------------------------------------------------------------
012700*    RUN-PARAMETER - LENGTH OF THE PERIOD.  CONSOLE-DRIVEN,
012800*    DEFAULT 30, SAME "ZERO MEANS DEFAULT" IDIOM AS REUSMTCH'S
012900*    TOLERANCE PARAMETER.
013000*-----------------------------------------------------------------
013100 01  WS-PERIOD-DAYS-IN            PIC 9(03).
013200
013300*-----------------------------------------------------------------
013400*    RUN DATE, WINDOWED FULL CCYYMMDD - SAME RULE AS SCRAPIMP.
013500*-----------------------------------------------------------------
013600 01  WS-RUN-DATE.
013700     05  WS-RD-YY                 PIC 9(02).
013800     05  WS-RD-MM                 PIC 9(02).
013900     05  WS-RD-DD                 PIC 9(02).
014000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014100     05  WS-RD-YYMMDD             PIC 9(06).
014200 01  WS-RUN-DATE-FULL.
014300     05  WS-RDF-CCYY              PIC 9(04).
014400     05  WS-RDF-MM                PIC 9(02).
014500     05  WS-RDF-DD                PIC 9(02).
014600
014700*-----------------------------------------------------------------
014800*    CUMULATIVE-DAYS-BEFORE-MONTH TABLE, SAME FILLER/REDEFINES
014900*    TABLE TRICK THIS SHOP HAS USED FOR YEARS ON SMALL LOOKUP
015000*    LISTS, HOLDING DAY COUNTS INSTEAD OF TEXT.
015100*-----------------------------------------------------------------
015200 01  WS-CUM-DAYS-RECORD.
015300     05  FILLER              PIC 9(03) VALUE 000.
015400     05  FILLER              PIC 9(03) VALUE 031.
015500     05  FILLER              PIC 9(03) VALUE 059.
015600     05  FILLER              PIC 9(03) VALUE 090.
015700     05  FILLER              PIC 9(03) VALUE 120.
015800     05  FILLER              PIC 9(03) VALUE 151.
015900     05  FILLER              PIC 9(03) VALUE 181.
016000     05  FILLER              PIC 9(03) VALUE 212.
016100     05  FILLER              PIC 9(03) VALUE 243.
016200     05  FILLER              PIC 9(03) VALUE 273.
016300     05  FILLER              PIC 9(03) VALUE 304.
016400     05  FILLER              PIC 9(03) VALUE 334.
016500 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-RECORD.
016600     05  WS-CUM-DAYS-BEFORE  PIC 9(03) OCCURS 12 TIMES.
016700
016800*-----------------------------------------------------------------
016900*    DAY-NUMBER WORK AREA - ONE GENERIC PARAGRAPH TURNS A
017000*    CCYY/MM/DD INTO AN APPROXIMATE ABSOLUTE DAY COUNT SO TWO
017100*    DATES CAN BE COMPARED BY PLAIN SUBTRACTION.  LEAP DAYS ARE
017200*    PICKED UP BY THE /4 -/100 +/400 TERM, THE SAME RULE THE
017300*    PERPETUAL CALENDAR POSTER IN THE DP DEPT USES.
017400*-----------------------------------------------------------------
017500 01  WS-DAYNUM-WORK-AREA COMP.
017600     05  WS-DN-CCYY               PIC S9(05).
017700     05  WS-DN-MM                 PIC S9(03).
017800     05  WS-DN-DD                 PIC S9(03).
017900     05  WS-DN-ABS-DAYS           PIC S9(09).
018000     05  WS-DN-LEAP-DAYS          PIC S9(05).
018100
018200 01  WS-RUN-ABS-DAYS              PIC S9(09) COMP.
018300 01  WS-CUTOFF-ABS-DAYS           PIC S9(09) COMP.
018400 01  WS-CUTOFF-7DAY-ABS-DAYS      PIC S9(09) COMP.
018500
018600*-----------------------------------------------------------------
018700*    ACCUMULATORS.  ZONED DISPLAY, ROUNDED ON THE COMPUTE,
018800*    NOT PACKED, SAME AS EVERY OTHER MONEY/WEIGHT FIELD IN THIS
018900*    SYSTEM.
019000*-----------------------------------------------------------------
019100 01  WS-ACCUMULATORS.
019200     05  WS-TOTAL-INPUT           PIC S9(9)V99 VALUE ZERO.
019300     05  WS-TI-X REDEFINES WS-TOTAL-INPUT
019400                                   PIC X(11).
019500     05  WS-TOTAL-CONSUMED        PIC S9(9)V99 VALUE ZERO.
019600     05  WS-TOTAL-SCRAP-PERIOD    PIC S9(9)V99 VALUE ZERO.
019700     05  WS-TOTAL-SCRAP-ALL       PIC S9(9)V99 VALUE ZERO.
019800     05  WS-PENDING-SCRAP-WEIGHT  PIC S9(9)V99 VALUE ZERO.
019900     05  WS-SCRAP-7DAY-WEIGHT     PIC S9(9)V99 VALUE ZERO.
020000     05  WS-TOTAL-REUSABLE        PIC S9(9)V99 VALUE ZERO.
020100     05  WS-SCRAP-RATE-PCT        PIC S9(3)V99 VALUE ZERO.
020200     05  WS-RECOVERY-RATE-PCT     PIC S9(3)V99 VALUE ZERO.
020300     05  WS-ESTIMATED-LOSS        PIC S9(9)V99 VALUE ZERO.
020400     05  WS-EL-X REDEFINES WS-ESTIMATED-LOSS
020500                                   PIC X(11).
020600
020700*-----------------------------------------------------------------
020800*    SCRAP BY REASON - FIXED TABLE OF THE FIVE REASON CODES ON
020900*    SCRAPMST.
021000*-----------------------------------------------------------------
021100 01  WS-REASON-TABLE.
021200     05  WS-REASON-ENTRY OCCURS 5 TIMES INDEXED BY RSN-IDX.
021300         10  WS-RSN-CODE          PIC X(15).
021400         10  WS-RSN-TOTAL-WT      PIC S9(9)V99.
021500
021600*-----------------------------------------------------------------
021700*    SCRAP BY MATERIAL - VARIABLE TABLE, SAME SHAPE AS SCRAPIMP'S
021800*    MATERIAL/DIMENSIONS GROUP TABLE BUT KEYED ON MATERIAL ALONE.
021900*-----------------------------------------------------------------
022000 01  WS-MATERIAL-TABLE.
022100     05  WS-MATL-ENTRY OCCURS 200 TIMES INDEXED BY MATL-IDX.
022200         10  WS-MATL-NAME         PIC X(30).
022300         10  WS-MATL-TOTAL-WT     PIC S9(9)V99.
022400
022500*-----------------------------------------------------------------
022600*    REPORT LINES - REPORTS SECTION #4.
022700*-----------------------------------------------------------------
022800 01  RPT-LOSS-TITLE.
022900     05  FILLER                   PIC X(05) VALUE SPACES.
023000     05  FILLER                   PIC X(40) VALUE
023100         "KUMAR BROTHERS STEEL - LOSS ANALYTICS".
023200     05  FILLER                   PIC X(06) VALUE SPACES.
023300     05  RPT-LT-RUN-DATE          PIC 9(06).
023400     05  FILLER                   PIC X(10) VALUE SPACES.
023500     05  FILLER                   PIC X(08) VALUE "PERIOD ".
023600     05  RPT-LT-PERIOD-DAYS       PIC ZZ9.
023700     05  FILLER                   PIC X(05) VALUE " DAYS".
023800
023900 01  RPT-LOSS-TOTALS.
024000     05  FILLER                   PIC X(05) VALUE SPACES.
024100     05  FILLER              PIC X(24) VALUE "TOTAL INPUT KG:".
024200     05  RPT-LT-INPUT             PIC ZZ,ZZZ,ZZ9.99.
024300
024400 01  RPT-LOSS-CONSUMED.
024500     05  FILLER                   PIC X(05) VALUE SPACES.
024600     05  FILLER              PIC X(24) VALUE "TOTAL CONSUMED KG:".
024700     05  RPT-LT-CONSUMED          PIC ZZ,ZZZ,ZZ9.99.
024800
024900 01  RPT-LOSS-SCRAP.
025000     05  FILLER                   PIC X(05) VALUE SPACES.
025100     05  FILLER              PIC X(24) VALUE "SCRAP KG IN PER.:".
025200     05  RPT-LT-SCRAP             PIC ZZ,ZZZ,ZZ9.99.
025300
025400 01  RPT-LOSS-REUSABLE.
025500     05  FILLER                   PIC X(05) VALUE SPACES.
025600     05  FILLER              PIC X(24) VALUE "TOTAL REUSABLE KG:".
025700     05  RPT-LT-REUSABLE          PIC ZZ,ZZZ,ZZ9.99.
025800
025900 01  RPT-LOSS-RATES.
026000     05  FILLER                   PIC X(05) VALUE SPACES.
026100     05  FILLER              PIC X(24) VALUE "SCRAP RATE %:".
026200     05  RPT-LT-SCRAP-RATE        PIC ZZ9.99.
026300     05  FILLER                   PIC X(08) VALUE SPACES.
026400     05  FILLER              PIC X(18) VALUE "RECOVERY RATE %:".
026500     05  RPT-LT-RECOVERY-RATE     PIC ZZ9.99.
026600
026700 01  RPT-LOSS-ESTIMATE.
026800     05  FILLER                   PIC X(05) VALUE SPACES.
026900     05  FILLER              PIC X(24) VALUE "EST LOSS VALUE:".
027000     05  RPT-LT-ESTIMATE          PIC ZZZ,ZZZ,ZZ9.99.
027100
027200 01  RPT-LOSS-BRK-HEADER.
027300     05  FILLER                   PIC X(01) VALUE SPACES.
027400     05  FILLER                   PIC X(31) VALUE "BREAKDOWN".
027500     05  FILLER                   PIC X(15) VALUE "WEIGHT (KG)".
027600
027700 01  RPT-LOSS-BRK-DETAIL.
027800     05  FILLER                   PIC X(01) VALUE SPACES.
027900     05  RPT-BD-LABEL             PIC X(30).
028000     05  FILLER                   PIC X(01) VALUE SPACES.
028100     05  RPT-BD-WEIGHT            PIC ZZZ,ZZ9.99.
028200
028300 01  RPT-LOSS-SUMMARY-HEADER.
028400     05  FILLER                   PIC X(05) VALUE SPACES.
028500     05  FILLER                   PIC X(30) VALUE
028600         "SCRAP SUMMARY".
028700
028800 01  RPT-LOSS-SUMMARY-LINE.
028900     05  FILLER                   PIC X(05) VALUE SPACES.
029000     05  RPT-SL-LABEL             PIC X(30).
029100     05  RPT-SL-WEIGHT            PIC ZZZ,ZZ9.99.
029200     05  FILLER                   PIC X(03) VALUE SPACES.
029300     05  RPT-SL-COUNT             PIC ZZZ,ZZ9.
029400*****************************************************************
029500 PROCEDURE                   DIVISION.
029600*-----------------------------------------------------------------
029700 100-LOSS-ANALYTICS.
029800     PERFORM 200-INITIATE-LOSS-ANALYTICS.
029900     PERFORM 200-ACCUMULATE-INVENTORY-TOTALS
030000             UNTIL INVMAST-EOF.
030100     PERFORM 200-ACCUMULATE-SCRAP-TOTALS
030200             UNTIL SCRAPMST-EOF.
030300     PERFORM 200-ACCUMULATE-REUSABLE-TOTALS
030400             UNTIL REUSMST-EOF.
030500     PERFORM 300-COMPUTE-RATES.
030600     PERFORM 200-PRINT-LOSS-ANALYTICS-REPORT.
030700     PERFORM 200-TERMINATE-LOSS-ANALYTICS.
030800
030900     STOP RUN.
031000*-----------------------------------------------------------------
031100 200-INITIATE-LOSS-ANALYTICS.
031200     DISPLAY "LOSSRPT - ENTER PERIOD IN DAYS (0 = DEFAULT 30)".
031300     ACCEPT WS-PERIOD-DAYS-IN FROM CONSOLE.
031400     IF WS-PERIOD-DAYS-IN = ZERO
031500         MOVE 30 TO WS-PERIOD-DAYS
031600     ELSE
031700         MOVE WS-PERIOD-DAYS-IN TO WS-PERIOD-DAYS
031800     END-IF.
031900     ACCEPT WS-RUN-DATE FROM DATE.
032000     PERFORM 300-WINDOW-RUN-DATE-CENTURY.
032100     PERFORM 300-BUILD-REASON-TABLE.
032200     MOVE WS-RDF-CCYY TO WS-DN-CCYY.
032300     MOVE WS-RDF-MM   TO WS-DN-MM.
032400     MOVE WS-RDF-DD   TO WS-DN-DD.
032500     PERFORM 300-COMPUTE-ABSOLUTE-DAYS.
032600     MOVE WS-DN-ABS-DAYS TO WS-RUN-ABS-DAYS.
032700     SUBTRACT WS-PERIOD-DAYS FROM WS-RUN-ABS-DAYS
032800             GIVING WS-CUTOFF-ABS-DAYS.
032900     SUBTRACT 7 FROM WS-RUN-ABS-DAYS
033000             GIVING WS-CUTOFF-7DAY-ABS-DAYS.
033100     PERFORM 300-OPEN-ALL-FILES.
033200     PERFORM 300-READ-INVENTORY-MASTER.
033300     PERFORM 300-READ-SCRAP-MASTER-IN.
033400     PERFORM 300-READ-REUSABLE-MASTER.
033500*-----------------------------------------------------------------
033600*  REQUEST 6810 - SAME 19/20 WINDOWING RULE AS SCRAPIMP.
033700*-----------------------------------------------------------------
033800 300-WINDOW-RUN-DATE-CENTURY.
033900     IF WS-RD-YY < 50
034000         COMPUTE WS-RDF-CCYY = 2000 + WS-RD-YY
034100     ELSE
034200         COMPUTE WS-RDF-CCYY = 1900 + WS-RD-YY
034300     END-IF.
034400     MOVE WS-RD-MM TO WS-RDF-MM.
034500     MOVE WS-RD-DD TO WS-RDF-DD.
034600*-----------------------------------------------------------------
034700*  TURN WS-DN-CCYY/MM/DD INTO AN ABSOLUTE DAY COUNT.  GOOD
034800*  ENOUGH FOR SUBTRACTING TWO DATES - NOT A TRUE JULIAN NUMBER.
034900*-----------------------------------------------------------------
035000 300-COMPUTE-ABSOLUTE-DAYS.
035100     COMPUTE WS-DN-LEAP-DAYS =
035200             (WS-DN-CCYY / 4) - (WS-DN-CCYY / 100)
035300             + (WS-DN-CCYY / 400).
035400     COMPUTE WS-DN-ABS-DAYS =
035500             (WS-DN-CCYY * 365) + WS-DN-LEAP-DAYS
035600             + WS-CUM-DAYS-BEFORE (WS-DN-MM) + WS-DN-DD.
035700*-----------------------------------------------------------------
035800 200-TERMINATE-LOSS-ANALYTICS.
035900     PERFORM 300-CLOSE-ALL-FILES.
036000     DISPLAY "LOSSRPT - RUN COMPLETE - " WS-SCRAP-RECORD-COUNT
036100             " SCRAP RECORDS ANALYZED".
036200*-----------------------------------------------------------------
036300 300-OPEN-ALL-FILES.
036400     OPEN INPUT  INVENTORY-MASTER
036500                 SCRAP-MASTER-IN
036600                 REUSABLE-MASTER
036700          EXTEND CONTROL-REPORT.
036800*-----------------------------------------------------------------
036900 300-CLOSE-ALL-FILES.
037000     CLOSE INVENTORY-MASTER
037100           SCRAP-MASTER-IN
037200           REUSABLE-MASTER
037300           CONTROL-REPORT.
037400*-----------------------------------------------------------------
037500 300-BUILD-REASON-TABLE.
037600     MOVE "CUTTING_WASTE  " TO WS-RSN-CODE (1).
037700     MOVE "DEFECT         " TO WS-RSN-CODE (2).
037800     MOVE "DAMAGE         " TO WS-RSN-CODE (3).
037900     MOVE "OVERRUN        " TO WS-RSN-CODE (4).
038000     MOVE "LEFTOVER       " TO WS-RSN-CODE (5).
038100     MOVE ZERO TO WS-RSN-TOTAL-WT (1).
038200     MOVE ZERO TO WS-RSN-TOTAL-WT (2).
038300     MOVE ZERO TO WS-RSN-TOTAL-WT (3).
038400     MOVE ZERO TO WS-RSN-TOTAL-WT (4).
038500     MOVE ZERO TO WS-RSN-TOTAL-WT (5).
038600*-----------------------------------------------------------------
038700*  TOTAL-INPUT / TOTAL-CONSUMED - NO PERIOD RESTRICTION.
038800*-----------------------------------------------------------------
038900 200-ACCUMULATE-INVENTORY-TOTALS.
039000     ADD INV-TOTAL TO WS-TOTAL-INPUT.
039100     ADD INV-USED  TO WS-TOTAL-CONSUMED.
039200     PERFORM 300-READ-INVENTORY-MASTER.
039300*-----------------------------------------------------------------
039400 300-READ-INVENTORY-MASTER.
039500     READ INVENTORY-MASTER
039600         AT END MOVE "Y" TO INVMAST-EOF-SW
039700     END-READ.
039800*-----------------------------------------------------------------
039900*  TOTAL-SCRAP / BREAKDOWN - PERIOD RESTRICTED.  THE SUMMARY
040000*  FIGURES (ALL-TIME TOTAL, PENDING, 7-DAY) ARE NOT PERIOD
040100*  RESTRICTED - THEY LOOK AT EVERY SCRAP RECORD ON FILE.
040200*-----------------------------------------------------------------
040300 200-ACCUMULATE-SCRAP-TOTALS.
040400     ADD 1 TO WS-SCRAP-RECORD-COUNT.
040500     IF SCR-WEIGHT-KG = ZERO
040600         ADD 1 TO WS-ZERO-WEIGHT-COUNT
040700         GO TO 200-ACCUMULATE-SCRAP-TOTALS-EXIT
040800     END-IF.
040900     ADD SCR-WEIGHT-KG TO WS-TOTAL-SCRAP-ALL.
041000     IF SCR-ST-PENDING
041100         ADD SCR-WEIGHT-KG TO WS-PENDING-SCRAP-WEIGHT
041200     END-IF.
041300     MOVE SCR-CRTD-CCYY TO WS-DN-CCYY.
041400     MOVE SCR-CRTD-MM   TO WS-DN-MM.
041500     MOVE SCR-CRTD-DD   TO WS-DN-DD.
041600     PERFORM 300-COMPUTE-ABSOLUTE-DAYS.
041700     IF WS-DN-ABS-DAYS NOT < WS-CUTOFF-7DAY-ABS-DAYS
041800         ADD SCR-WEIGHT-KG TO WS-SCRAP-7DAY-WEIGHT
041900     END-IF.
042000     IF WS-DN-ABS-DAYS NOT < WS-CUTOFF-ABS-DAYS
042100         ADD SCR-WEIGHT-KG TO WS-TOTAL-SCRAP-PERIOD
042200         PERFORM 300-ADD-TO-REASON-TOTAL
042300         PERFORM 300-ADD-TO-MATERIAL-TOTAL
042400     END-IF.
042500 200-ACCUMULATE-SCRAP-TOTALS-EXIT.
042600     PERFORM 300-READ-SCRAP-MASTER-IN.
042700*-----------------------------------------------------------------
042800 300-READ-SCRAP-MASTER-IN.
042900     READ SCRAP-MASTER-IN
043000         AT END MOVE "Y" TO SCRAPMST-EOF-SW
043100     END-READ.
043200*-----------------------------------------------------------------
043300 300-ADD-TO-REASON-TOTAL.
043400     SET RSN-IDX TO 1.
043500     PERFORM 400-TEST-ONE-REASON UNTIL RSN-IDX > 5.
043600*-----------------------------------------------------------------
043700 400-TEST-ONE-REASON.
043800     IF WS-RSN-CODE (RSN-IDX) = SCR-REASON
043900         ADD SCR-WEIGHT-KG TO WS-RSN-TOTAL-WT (RSN-IDX)
044000         SET RSN-IDX TO 6
044100     ELSE
044200         SET RSN-IDX UP BY 1
044300     END-IF.
044400*-----------------------------------------------------------------
044500 300-ADD-TO-MATERIAL-TOTAL.
044600     MOVE "N" TO WS-MATL-FOUND-SW.
044700     SET MATL-IDX TO 1.
044800     PERFORM 400-SEARCH-MATERIAL-TABLE UNTIL WS-MATL-FOUND
044900             OR MATL-IDX > WS-MATL-TBL-COUNT.
045000     IF NOT WS-MATL-FOUND AND WS-MATL-TBL-COUNT < 200
045100         ADD 1 TO WS-MATL-TBL-COUNT
045200         SET MATL-IDX TO WS-MATL-TBL-COUNT
045300         MOVE SCR-MATERIAL TO WS-MATL-NAME (MATL-IDX)
045400         MOVE ZERO TO WS-MATL-TOTAL-WT (MATL-IDX)
045500     END-IF.
045600     ADD SCR-WEIGHT-KG TO WS-MATL-TOTAL-WT (MATL-IDX).
045700*-----------------------------------------------------------------
045800 400-SEARCH-MATERIAL-TABLE.
045900     IF WS-MATL-NAME (MATL-IDX) = SCR-MATERIAL
046000         MOVE "Y" TO WS-MATL-FOUND-SW
046100     ELSE
046200         SET MATL-IDX UP BY 1
046300     END-IF.
046400*-----------------------------------------------------------------
046500*  TOTAL-REUSABLE - AVAILABLE RECORDS ONLY, NO PERIOD.
046600*-----------------------------------------------------------------
046700 200-ACCUMULATE-REUSABLE-TOTALS.
046800     IF REU-AVAIL-YES
046900         ADD REU-WEIGHT-KG TO WS-TOTAL-REUSABLE
047000         ADD 1 TO WS-REUSABLE-AVAIL-COUNT
047100     END-IF.
047200     PERFORM 300-READ-REUSABLE-MASTER.
047300*-----------------------------------------------------------------
047400 300-READ-REUSABLE-MASTER.
047500     READ REUSABLE-MASTER
047600         AT END MOVE "Y" TO REUSMST-EOF-SW
047700     END-READ.
047800*-----------------------------------------------------------------
047900*  RECOVERY/SCRAP RATES - ZERO-DIVISOR GUARDED, ROUNDED TO 2
048000*  DECIMALS.
048100*-----------------------------------------------------------------
048200 300-COMPUTE-RATES.
048300     IF WS-TOTAL-CONSUMED = ZERO
048400         MOVE ZERO TO WS-SCRAP-RATE-PCT
048500     ELSE
048600         COMPUTE WS-SCRAP-RATE-PCT ROUNDED =
048700             (WS-TOTAL-SCRAP-PERIOD / WS-TOTAL-CONSUMED) * 100
048800     END-IF.
048900     IF WS-TOTAL-SCRAP-PERIOD = ZERO
049000         MOVE ZERO TO WS-RECOVERY-RATE-PCT
049100     ELSE
049200         COMPUTE WS-RECOVERY-RATE-PCT ROUNDED =
049300             (WS-TOTAL-REUSABLE / WS-TOTAL-SCRAP-PERIOD) * 100
049400     END-IF.
049500     COMPUTE WS-ESTIMATED-LOSS ROUNDED =
049600             WS-TOTAL-SCRAP-PERIOD * 50.00.
049700*-----------------------------------------------------------------
049800*  LOSS ANALYTICS REPORT - REPORTS SECTION #4.
049900*-----------------------------------------------------------------
050000 200-PRINT-LOSS-ANALYTICS-REPORT.
050100     MOVE ZERO TO WS-LINE-COUNT.
050200     MOVE WS-RD-YYMMDD    TO RPT-LT-RUN-DATE.
050300     MOVE WS-PERIOD-DAYS  TO RPT-LT-PERIOD-DAYS.
050400     WRITE RPT-LINE FROM RPT-LOSS-TITLE.
050500     MOVE WS-TOTAL-INPUT    TO RPT-LT-INPUT.
050600     WRITE RPT-LINE FROM RPT-LOSS-TOTALS.
050700     MOVE WS-TOTAL-CONSUMED TO RPT-LT-CONSUMED.
050800     WRITE RPT-LINE FROM RPT-LOSS-CONSUMED.
050900     MOVE WS-TOTAL-SCRAP-PERIOD TO RPT-LT-SCRAP.
051000     WRITE RPT-LINE FROM RPT-LOSS-SCRAP.
051100     MOVE WS-TOTAL-REUSABLE TO RPT-LT-REUSABLE.
051200     WRITE RPT-LINE FROM RPT-LOSS-REUSABLE.
051300     MOVE WS-SCRAP-RATE-PCT    TO RPT-LT-SCRAP-RATE.
051400     MOVE WS-RECOVERY-RATE-PCT TO RPT-LT-RECOVERY-RATE.
051500     WRITE RPT-LINE FROM RPT-LOSS-RATES.
051600     MOVE WS-ESTIMATED-LOSS TO RPT-LT-ESTIMATE.
051700     WRITE RPT-LINE FROM RPT-LOSS-ESTIMATE.
051800     PERFORM 300-PRINT-REASON-BREAKDOWN.
051900     PERFORM 300-PRINT-MATERIAL-BREAKDOWN.
052000     PERFORM 300-PRINT-SCRAP-SUMMARY.
052100*-----------------------------------------------------------------
052200 300-PRINT-REASON-BREAKDOWN.
052300     WRITE RPT-LINE FROM RPT-LOSS-BRK-HEADER.
052400     MOVE ZERO TO WS-LINE-COUNT.
052500     SET RSN-IDX TO 1.
052600     PERFORM 400-PRINT-ONE-REASON-LINE UNTIL RSN-IDX > 5.
052700*-----------------------------------------------------------------
052800 400-PRINT-ONE-REASON-LINE.
052900     MOVE WS-RSN-CODE (RSN-IDX)     TO RPT-BD-LABEL.
053000     MOVE WS-RSN-TOTAL-WT (RSN-IDX) TO RPT-BD-WEIGHT.
053100     WRITE RPT-LINE FROM RPT-LOSS-BRK-DETAIL.
053200     SET RSN-IDX UP BY 1.
053300*-----------------------------------------------------------------
053400 300-PRINT-MATERIAL-BREAKDOWN.
053500     WRITE RPT-LINE FROM RPT-LOSS-BRK-HEADER.
053600     MOVE ZERO TO WS-LINE-COUNT.
053700     SET MATL-IDX TO 1.
053800     PERFORM 300-PRINT-ONE-MATERIAL-LINE
053900             UNTIL MATL-IDX > WS-MATL-TBL-COUNT.
054000*-----------------------------------------------------------------
054100 300-PRINT-ONE-MATERIAL-LINE.
054200     IF WS-LINE-COUNT >= 10
054300         WRITE RPT-LINE FROM RPT-LOSS-BRK-HEADER
054400         MOVE ZERO TO WS-LINE-COUNT
054500     END-IF.
054600     MOVE WS-MATL-NAME (MATL-IDX)     TO RPT-BD-LABEL.
054700     MOVE WS-MATL-TOTAL-WT (MATL-IDX) TO RPT-BD-WEIGHT.
054800     WRITE RPT-LINE FROM RPT-LOSS-BRK-DETAIL.
054900     ADD 1 TO WS-LINE-COUNT.
055000     SET MATL-IDX UP BY 1.
055100*-----------------------------------------------------------------
055200*  SCRAP SUMMARY - ALL-TIME FIGURES, NOT PERIOD RESTRICTED.
055300*-----------------------------------------------------------------
055400 300-PRINT-SCRAP-SUMMARY.
055500     WRITE RPT-LINE FROM RPT-LOSS-SUMMARY-HEADER.
055600     MOVE "TOTAL SCRAP WEIGHT (ALL) "   TO RPT-SL-LABEL.
055700     MOVE WS-TOTAL-SCRAP-ALL            TO RPT-SL-WEIGHT.
055800     MOVE WS-SCRAP-RECORD-COUNT         TO RPT-SL-COUNT.
055900     WRITE RPT-LINE FROM RPT-LOSS-SUMMARY-LINE.
056000     MOVE "PENDING SCRAP WEIGHT      "   TO RPT-SL-LABEL.
056100     MOVE WS-PENDING-SCRAP-WEIGHT        TO RPT-SL-WEIGHT.
056200     MOVE ZERO                           TO RPT-SL-COUNT.
056300     WRITE RPT-LINE FROM RPT-LOSS-SUMMARY-LINE.
056400     MOVE "SCRAP WEIGHT LAST 7 DAYS  "   TO RPT-SL-LABEL.
056500     MOVE WS-SCRAP-7DAY-WEIGHT           TO RPT-SL-WEIGHT.
056600     MOVE ZERO                           TO RPT-SL-COUNT.
056700     WRITE RPT-LINE FROM RPT-LOSS-SUMMARY-LINE.
056800     MOVE "REUSABLE AVAILABLE WEIGHT "   TO RPT-SL-LABEL.
056900     MOVE WS-TOTAL-REUSABLE              TO RPT-SL-WEIGHT.
057000     MOVE WS-REUSABLE-AVAIL-COUNT        TO RPT-SL-COUNT.
057100     WRITE RPT-LINE FROM RPT-LOSS-SUMMARY-LINE.
