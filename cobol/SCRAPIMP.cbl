000100*****************************************************************
000200*  PROGRAM:   SCRAPIMP                                         *
000300*  COMPANY:   KUMAR BROTHERS STEEL FABRICATORS                 *
000400*                                                               *
000500*  PURPOSE:   NIGHTLY IMPORT OF THE SHOP-FLOOR SCRAP FILE.      *
000600*             EACH OFFCUT/WASTE ROW BECOMES A PENDING SCRAP     *
000700*             MASTER RECORD.  PRINTS THE SCRAP GROUP REPORT -   *
000800*             A CONTROL BREAK ON MATERIAL + DIMENSIONS, PAGE-   *
000900*             SKIPPING EVERY 10 LINES LIKE THE REST OF THE      *
001000*             SHOP'S REPORT PROGRAMS.                           *
001100*****************************************************************
001200  IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400  PROGRAM-ID.                 SCRAPIMP.
001500  AUTHOR.                     K. T. MENON.
001600  INSTALLATION.               KUMAR BROTHERS STEEL - DP DEPT.
001700  DATE-WRITTEN.               10/03/1985.
001800  DATE-COMPILED.
001900  SECURITY.                   COMPANY CONFIDENTIAL.
002000*-----------------------------------------------------------------
002100*  CHANGE LOG
002200*-----------------------------------------------------------------
002300*    10/03/85  KTM  ORIGINAL PROGRAM - NIGHTLY SCRAP FILE IMPORT
002400*                   ONLY, NO GROUP TOTALS REPORT.
002500*    01/08/99  KTM  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.
002600*    01/14/06  KTM  REWRITTEN - MATERIAL/DIMENSION GROUP TOTALS
002700*                   AND THE SCRAP GROUP REPORT ADDED.
002800*    09/23/08  RSR  REQUEST 5699 - BLANK MATERIAL ROWS SKIPPED
002900*                   INSTEAD OF CREATING A GARBAGE SCRAP RECORD.
003000*    03/02/11  DNT  REQUEST 6311 - DEFAULT REASON LEFTOVER WHEN
003100*                   THE SHOP FLOOR LEAVES THE REASON COLUMN BLANK.
003200*    05/30/12  SJP  REQUEST 6500 - GROUP REPORT NOW PAGE-SKIPS
003300*                   EVERY 10 LINES, MATCHING THE REST OF THE
003400*                   SHOP'S REPORT LAYOUTS THE FOREMAN IS USED TO.
003500*    11/14/14  RSR  REQUEST 6750 - RUN DATE PRINTED ON THE GROUP
003600*                   REPORT TITLE LINE, FOREMAN COULDN'T TELL TWO
003700*                   RUNS APART IN THE PRINTOUT BINDER.
003800*    02/19/15  RSR  REQUEST 6810 - SCR-CREATED-DT NOW STAMPED SO
003900*                   LOSSRPT CAN RESTRICT THE SCRAP TOTAL TO A
004000*                   PERIOD OF DAYS.  SO MUCH FOR THE '99 REVIEW
004100*                   SAYING THIS RECORD WOULD NEVER NEED A DATE.
004200*****************************************************************
004300  ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500  CONFIGURATION               SECTION.
004600  SOURCE-COMPUTER.            IBM-4341.
004700  OBJECT-COMPUTER.            IBM-4341.
004800  SPECIAL-NAMES.
004900      C01 IS TOP-OF-FORM
005000      CLASS DIGIT-CLASS IS "0" THRU "9"
005100      UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
005200*-----------------------------------------------------------------
005300  INPUT-OUTPUT                SECTION.
005400  FILE-CONTROL.
005500      SELECT  SCRAP-FILE-IN
005600              ASSIGN TO SCRAPIN
005700              ORGANIZATION IS SEQUENTIAL
005800              FILE STATUS IS WS-SCRAPIN-STATUS.
005900
006000      SELECT  SCRAP-MASTER-OUT
006100              ASSIGN TO SCRAPMST
006200              ORGANIZATION IS SEQUENTIAL
006300              FILE STATUS IS WS-SCRAPMST-STATUS.
006400
006500      SELECT  CONTROL-REPORT
006600              ASSIGN TO RPTFILE
006700              ORGANIZATION IS LINE SEQUENTIAL
006800              FILE STATUS IS WS-RPTFILE-STATUS.
006900*****************************************************************
007000  DATA                        DIVISION.
007100*-----------------------------------------------------------------
007200  FILE                        SECTION.
007300  FD  SCRAP-FILE-IN
007400      RECORD CONTAINS 119 CHARACTERS
007500      DATA RECORD IS SCRIN-RECORD.
007600  COPY "SCRAPIN.cpy".
007700
007800  FD  SCRAP-MASTER-OUT
007900      RECORD CONTAINS 147 CHARACTERS
008000      DATA RECORD IS SCR-RECORD.
008100  COPY "SCRAPMST.cpy".
008200
008300  FD  CONTROL-REPORT
008400      RECORD CONTAINS 132 CHARACTERS
008500      DATA RECORD IS RPT-LINE.
008600  01  RPT-LINE                    PIC X(132).
008700*-----------------------------------------------------------------
008800  WORKING-STORAGE              SECTION.
008900*-----------------------------------------------------------------
009000  01  WS-FILE-STATUSES.
009100      05  WS-SCRAPIN-STATUS        PIC X(02).
009200      05  WS-SCRAPMST-STATUS       PIC X(02).
009300      05  WS-RPTFILE-STATUS        PIC X(02).
009400
009500  01  WS-SWITCHES-AND-COUNTERS.
009600      05  SCRAPIN-EOF-SW           PIC X(01) VALUE "N".
009700          88  SCRAPIN-EOF              VALUE "Y".
009800      05  WS-RERUN-SWITCH          PIC X(01) VALUE "N".
009900      05  WS-GROUP-FOUND-SW        PIC X(01) VALUE "N".
010000          88  WS-GROUP-FOUND           VALUE "Y".
010100
010200  01  WS-COUNTERS COMP.
010300      05  WS-ROWS-READ             PIC S9(7) VALUE ZERO.
010400      05  WS-ROWS-SKIPPED-BLANK    PIC S9(7) VALUE ZERO.
010500      05  WS-RECORD-CNT            PIC S9(7) VALUE ZERO.
010600      05  WS-NEXT-SCR-ID           PIC S9(7) VALUE ZERO.
010700      05  WS-LINE-COUNT            PIC S9(4) VALUE ZERO.
010800      05  WS-GROUP-TBL-COUNT       PIC S9(4) VALUE ZERO.
010900
011000  77  WS-ROWS-PROCESSED         COMP PIC S9(7) VALUE ZERO.
011100
011200*-----------------------------------------------------------------
011300*    GRAND TOTAL ACCUMULATOR - DUMP-FRIENDLY FILLER/REDEFINES
011400*    DISPLAY VIEW, SAME AS EVERY OTHER ACCUMULATOR IN THE SHOP.
011500*-----------------------------------------------------------------
011600  01  WS-ACCUMULATORS.
011700      05  WS-GRAND-TOTAL-WEIGHT    PIC S9(9)V99 VALUE ZERO.
011800      05  WS-GT-WEIGHT-X REDEFINES WS-GRAND-TOTAL-WEIGHT
011900                                    PIC X(11).
012000
012100*-----------------------------------------------------------------
012200*    RUN DATE FOR THE REPORT TITLE - ACCEPT FROM DATE, SAME AS
012300*    EVERY OTHER REPORT PROGRAM IN THE SHOP.
012400*-----------------------------------------------------------------
012500  01  WS-RUN-DATE.
012600      05  WS-RD-YY                 PIC 9(02).
012700      05  WS-RD-MM                 PIC 9(02).
012800      05  WS-RD-DD                 PIC 9(02).
012900  01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013000      05  WS-RD-YYMMDD             PIC 9(06).
013100
013200*-----------------------------------------------------------------
013300*    FULL CCYYMMDD RUN DATE FOR SCR-CREATED-DT - REQUEST 6810.
013400*    2-DIGIT YEAR WINDOWED 19/20 THE SAME WAY THE Y2K REMEDIATION
013500*    WINDOWED INV-LAST-UPD-DT BACK IN '99.
013600*-----------------------------------------------------------------
013700  01  WS-RUN-DATE-FULL.
013800      05  WS-RDF-CCYY              PIC 9(04).
013900      05  WS-RDF-MM                PIC 9(02).
014000      05  WS-RDF-DD                PIC 9(02).
014100
014200*-----------------------------------------------------------------
014300*    MATERIAL + DIMENSIONS GROUP TABLE FOR THE CONTROL BREAK.
014400*-----------------------------------------------------------------
014500  01  WS-GROUP-TABLE.
014600      05  WS-GROUP-ENTRY OCCURS 500 TIMES
014700                          INDEXED BY GRP-IDX.
014800          10  WS-GRP-MATERIAL       PIC X(30).
014900          10  WS-GRP-DIMENSIONS     PIC X(30).
015000          10  WS-GRP-TOTAL-WEIGHT   PIC S9(9)V99.
015100          10  WS-GRP-TOTAL-WT-X REDEFINES WS-GRP-TOTAL-WEIGHT
015200                                    PIC X(11).
015300          10  WS-GRP-TOTAL-QTY      PIC S9(7).
015400
015500*-----------------------------------------------------------------
015600*    REPORT LINES - REPORTS SECTION #3.
015700*-----------------------------------------------------------------
015800  01  RPT-SCRAP-TITLE.
015900      05  FILLER                   PIC X(05) VALUE SPACES.
016000      05  FILLER                   PIC X(45) VALUE
016100          "KUMAR BROTHERS STEEL - SCRAP GROUP REPORT".
016200      05  FILLER                   PIC X(06) VALUE SPACES.
016300      05  RPT-ST-RUN-DATE          PIC 9(06).
016400
016500  01  RPT-SCRAP-HEADER.
016600      05  FILLER                   PIC X(01) VALUE SPACES.
016700      05  FILLER                   PIC X(31) VALUE "MATERIAL".
016800      05  FILLER                   PIC X(31) VALUE "DIMENSIONS".
016900      05  FILLER                   PIC X(15) VALUE "TOTAL WEIGHT".
017000      05  FILLER                   PIC X(10) VALUE "TOTAL QTY".
017100
017200  01  RPT-SCRAP-DETAIL.
017300      05  FILLER                   PIC X(01) VALUE SPACES.
017400      05  RPT-SD-MATERIAL          PIC X(30).
017500      05  FILLER                   PIC X(01) VALUE SPACES.
017600      05  RPT-SD-DIMENSIONS        PIC X(30).
017700      05  FILLER                   PIC X(01) VALUE SPACES.
017800      05  RPT-SD-WEIGHT            PIC ZZZ,ZZ9.99.
017900      05  FILLER                   PIC X(04) VALUE SPACES.
018000      05  RPT-SD-QTY               PIC ZZZ,ZZ9.
018100
018200  01  RPT-SCRAP-GRAND-TOTAL.
018300      05  FILLER                   PIC X(05) VALUE SPACES.
018400      05  FILLER          PIC X(20) VALUE "GRAND TOTAL WEIGHT:".
018500      05  RPT-GT-WEIGHT            PIC ZZZ,ZZ9.99.
018600
018700  01  RPT-SCRAP-COUNT-LINE.
018800      05  FILLER                   PIC X(05) VALUE SPACES.
018900      05  FILLER              PIC X(20) VALUE "RECORDS IMPORTED:".
019000      05  RPT-CL-VALUE             PIC ZZZ,ZZ9.
019100*****************************************************************
019200  PROCEDURE                   DIVISION.
019300*-----------------------------------------------------------------
019400  100-SCRAP-IMPORT.
019500      PERFORM 200-INITIATE-SCRAP-IMPORT.
019600      PERFORM 200-PROCESS-SCRAP-FILE
019700              UNTIL SCRAPIN-EOF.
019800      PERFORM 200-PRINT-SCRAP-GROUP-REPORT.
019900      PERFORM 200-TERMINATE-SCRAP-IMPORT.
020000
020100      STOP RUN.
020200*-----------------------------------------------------------------
020300  200-INITIATE-SCRAP-IMPORT.
020400      ACCEPT WS-RUN-DATE FROM DATE.
020500      PERFORM 300-WINDOW-RUN-DATE-CENTURY.
020600      PERFORM 300-OPEN-ALL-FILES.
020700      PERFORM 300-READ-SCRAP-FILE-IN.
020800*-----------------------------------------------------------------
020900*  REQUEST 6810 - SAME 19/20 WINDOWING RULE AS THE '99 Y2K FIX.
021000*-----------------------------------------------------------------
021100  300-WINDOW-RUN-DATE-CENTURY.
021200      IF WS-RD-YY < 50
021300          COMPUTE WS-RDF-CCYY = 2000 + WS-RD-YY
021400      ELSE
021500          COMPUTE WS-RDF-CCYY = 1900 + WS-RD-YY
021600      END-IF.
021700      MOVE WS-RD-MM TO WS-RDF-MM.
021800      MOVE WS-RD-DD TO WS-RDF-DD.
021900*-----------------------------------------------------------------
022000  200-PROCESS-SCRAP-FILE.
022100      ADD 1 TO WS-ROWS-READ.
022200      IF SCRIN-MATERIAL = SPACES OR SCRIN-WEIGHT-KG NOT > ZERO
022300          ADD 1 TO WS-ROWS-SKIPPED-BLANK
022400          GO TO 200-PROCESS-SCRAP-FILE-EXIT
022500      END-IF.
022600      PERFORM 300-BUILD-SCRAP-MASTER-RECORD.
022700      PERFORM 300-GROUP-SCRAP-RECORD.
022800      ADD SCRIN-WEIGHT-KG TO WS-GRAND-TOTAL-WEIGHT.
022900      ADD 1 TO WS-RECORD-CNT.
023000      ADD 1 TO WS-ROWS-PROCESSED.
023100  200-PROCESS-SCRAP-FILE-EXIT.
023200      PERFORM 300-READ-SCRAP-FILE-IN.
023300*-----------------------------------------------------------------
023400  200-TERMINATE-SCRAP-IMPORT.
023500      PERFORM 300-CLOSE-ALL-FILES.
023600      DISPLAY "SCRAPIMP - RUN COMPLETE - "
023700              WS-RECORD-CNT " RECORDS IMPORTED".
023800*-----------------------------------------------------------------
023900  300-OPEN-ALL-FILES.
024000      OPEN INPUT  SCRAP-FILE-IN
024100           EXTEND SCRAP-MASTER-OUT
024200           EXTEND CONTROL-REPORT.
024300*-----------------------------------------------------------------
024400  300-CLOSE-ALL-FILES.
024500      CLOSE SCRAP-FILE-IN
024600            SCRAP-MASTER-OUT
024700            CONTROL-REPORT.
024800*-----------------------------------------------------------------
024900  300-READ-SCRAP-FILE-IN.
025000      READ SCRAP-FILE-IN
025100          AT END MOVE "Y" TO SCRAPIN-EOF-SW
025200      END-READ.
025300*-----------------------------------------------------------------
025400*  BUILD AND WRITE ONE SCRAP MASTER RECORD - STATUS PENDING.
025500*-----------------------------------------------------------------
025600  300-BUILD-SCRAP-MASTER-RECORD.
025700      ADD 1 TO WS-NEXT-SCR-ID.
025800      INITIALIZE SCR-RECORD.
025900      MOVE WS-NEXT-SCR-ID      TO SCR-ID.
026000      MOVE SCRIN-MATERIAL      TO SCR-MATERIAL.
026100      MOVE SCRIN-DIMENSIONS    TO SCR-DIMENSIONS.
026200      MOVE SCRIN-WEIGHT-KG     TO SCR-WEIGHT-KG.
026300      MOVE SCRIN-LENGTH-MM     TO SCR-LENGTH-MM.
026400      MOVE SCRIN-WIDTH-MM      TO SCR-WIDTH-MM.
026500      IF SCRIN-QUANTITY NUMERIC AND SCRIN-QUANTITY > ZERO
026600          MOVE SCRIN-QUANTITY  TO SCR-QUANTITY
026700      ELSE
026800          MOVE 1               TO SCR-QUANTITY
026900      END-IF.
027000      IF SCRIN-REASON = SPACES
027100          MOVE "LEFTOVER       " TO SCR-REASON
027200      ELSE
027300          MOVE SCRIN-REASON      TO SCR-REASON
027400      END-IF.
027500      MOVE "PENDING               " TO SCR-STATUS.
027600      MOVE SCRIN-VALUE         TO SCR-VALUE.
027700      MOVE WS-RDF-CCYY         TO SCR-CRTD-CCYY.
027800      MOVE WS-RDF-MM           TO SCR-CRTD-MM.
027900      MOVE WS-RDF-DD           TO SCR-CRTD-DD.
028000      WRITE SCR-RECORD.
028100*-----------------------------------------------------------------
028200*  CONTROL BREAK ON MATERIAL + DIMENSIONS.
028300*-----------------------------------------------------------------
028400  300-GROUP-SCRAP-RECORD.
028500      MOVE "N" TO WS-GROUP-FOUND-SW.
028600      SET GRP-IDX TO 1.
028700      PERFORM 400-SEARCH-GROUP-TABLE UNTIL WS-GROUP-FOUND
028800              OR GRP-IDX > WS-GROUP-TBL-COUNT.
028900      IF NOT WS-GROUP-FOUND AND WS-GROUP-TBL-COUNT < 500
029000          ADD 1 TO WS-GROUP-TBL-COUNT
029100          SET GRP-IDX TO WS-GROUP-TBL-COUNT
029200          MOVE SCR-MATERIAL   TO WS-GRP-MATERIAL (GRP-IDX)
029300          MOVE SCR-DIMENSIONS TO WS-GRP-DIMENSIONS (GRP-IDX)
029400          MOVE ZERO TO WS-GRP-TOTAL-WEIGHT (GRP-IDX)
029500          MOVE ZERO TO WS-GRP-TOTAL-QTY (GRP-IDX)
029600      END-IF.
029700      ADD SCR-WEIGHT-KG TO WS-GRP-TOTAL-WEIGHT (GRP-IDX).
029800      ADD SCR-QUANTITY  TO WS-GRP-TOTAL-QTY (GRP-IDX).
029900*-----------------------------------------------------------------
030000  400-SEARCH-GROUP-TABLE.
030100      IF WS-GRP-MATERIAL (GRP-IDX) = SCR-MATERIAL
030200        AND WS-GRP-DIMENSIONS (GRP-IDX) = SCR-DIMENSIONS
030300          MOVE "Y" TO WS-GROUP-FOUND-SW
030400      ELSE
030500          SET GRP-IDX UP BY 1
030600      END-IF.
030700*-----------------------------------------------------------------
030800*  SCRAP GROUP REPORT, SECOND SECTION OF THE RUN.  PAGE-SKIP
030900*  EVERY 10 LINES.
031000*-----------------------------------------------------------------
031100  200-PRINT-SCRAP-GROUP-REPORT.
031200      MOVE ZERO TO WS-LINE-COUNT.
031300      MOVE WS-RD-YYMMDD TO RPT-ST-RUN-DATE.
031400      WRITE RPT-LINE FROM RPT-SCRAP-TITLE.
031500      MOVE WS-RECORD-CNT TO RPT-CL-VALUE.
031600      WRITE RPT-LINE FROM RPT-SCRAP-COUNT-LINE.
031700      PERFORM 300-PRINT-SCRAP-HEADER.
031800      SET GRP-IDX TO 1.
031900      PERFORM 300-PRINT-ONE-GROUP-LINE
032000              UNTIL GRP-IDX > WS-GROUP-TBL-COUNT.
032100      MOVE WS-GRAND-TOTAL-WEIGHT TO RPT-GT-WEIGHT.
032200      WRITE RPT-LINE FROM RPT-SCRAP-GRAND-TOTAL.
032300*-----------------------------------------------------------------
032400  300-PRINT-SCRAP-HEADER.
032500      WRITE RPT-LINE FROM RPT-SCRAP-HEADER.
032600      MOVE ZERO TO WS-LINE-COUNT.
032700*-----------------------------------------------------------------
032800  300-PRINT-ONE-GROUP-LINE.
032900      IF WS-LINE-COUNT >= 10
033000          PERFORM 300-PRINT-SCRAP-HEADER
033100      END-IF.
033200      MOVE WS-GRP-MATERIAL (GRP-IDX)     TO RPT-SD-MATERIAL.
033300      MOVE WS-GRP-DIMENSIONS (GRP-IDX)   TO RPT-SD-DIMENSIONS.
033400      MOVE WS-GRP-TOTAL-WEIGHT (GRP-IDX) TO RPT-SD-WEIGHT.
033500      MOVE WS-GRP-TOTAL-QTY (GRP-IDX)    TO RPT-SD-QTY.
033600      WRITE RPT-LINE FROM RPT-SCRAP-DETAIL.
033700      ADD 1 TO WS-LINE-COUNT.
033800      SET GRP-IDX UP BY 1.
