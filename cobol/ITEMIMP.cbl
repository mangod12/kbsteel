000100*****************************************************************
000200*  PROGRAM:   ITEMIMP                                          *
000300*  COMPANY:   KUMAR BROTHERS STEEL FABRICATORS                 *
000400*                                                               *
000500*  PURPOSE:   NIGHTLY IMPORT OF ONE CUSTOMER'S PRODUCTION-ITEM  *
000600*             FILE FROM THE DRAWING OFFICE.  MATCHES EACH ROW  *
000700*             TO RAW MATERIAL ON HAND, COMPUTES THE STEEL       *
000800*             REQUIREMENT, AND CREATES OR UPDATES THE ITEM      *
000900*             MASTER.  NEW ITEMS GET A FABRICATION STAGE        *
001000*             RECORD.  PRINTS THE IMPORT SUMMARY SECTION OF     *
001100*             THE NIGHTLY CONTROL REPORT.                       *
001200*                                                               *
001300*  CALLS:     PROFMTCH (PROFILE-MATCH) - ONE CALL PER RAW       *
001400*             MATERIAL CANDIDATE WHILE SCANNING THE INVENTORY   *
001500*             TABLE - SEE 300-SCAN-INVENTORY-TABLE.              *
001600*****************************************************************
001700  IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900  PROGRAM-ID.                 ITEMIMP.
002000  AUTHOR.                     R. S. RAMASWAMY.
002100  INSTALLATION.               KUMAR BROTHERS STEEL - DP DEPT.
002200  DATE-WRITTEN.               11/04/1991.
002300  DATE-COMPILED.
002400  SECURITY.                   COMPANY CONFIDENTIAL.
002500*-----------------------------------------------------------------
002600*  CHANGE LOG
002700*-----------------------------------------------------------------
002800*    11/04/91  RSR  ORIGINAL PROGRAM - FABRICATION ITEM IMPORT
002900*                   FROM THE DRAWING OFFICE TAPE.
003000*    03/19/92  RSR  ADDED UNMATCHED PROFILE WARNING LINE AFTER
003100*                   FOREMAN COMPLAINED OF SILENT MIS-MATCHES.
003200*    07/22/93  KTM  DEDUP AGAINST EXISTING ITEM MASTER ADDED SO
003300*                   A RESENT FILE DOES NOT DOUBLE THE ITEM COUNT.
003400*    02/14/95  RSR  ITEM-NNNN GENERATION FOR BLANK DRAWING CODES.
003500*    09/30/96  SJP  MATERIAL LINK NOW SKIPPED WHEN TOTAL WEIGHT
003600*                   IS ZERO, PER FOREMAN REQUEST 1140.
003700*    01/08/99  KTM  Y2K REVIEW - NO DATE ARITHMETIC IN THIS
003800*                   PROGRAM, CERTIFIED CCYY COMPLIANT.
003900*    05/02/00  RSR  FABRICATION-DEDUCTED FLAG NOW PROTECTS THE
004000*                   MATERIAL LINK OF ITEMS ALREADY WORKED.
004100*    11/11/02  DNT  SPLIT OLD-MASTER / NEW-MASTER PASS OUT OF THE
004200*                   I-O REWRITE LOGIC - NEW ITEMS APPEND CLEANER.
004300*    06/06/06  SJP  REQUEST 4230 - PROFILE MATCH MOVED TO ITS OWN
004400*                   SUBPROGRAM (PROFMTCH) FOR RE-USE BY DISPOSAL.
004500*    08/19/10  RSR  REQUEST 6180 - IMPORT SUMMARY NOW PRINTS ON
004600*                   THE SHARED NIGHTLY CONTROL REPORT (RPTFILE).
004700*****************************************************************
004800  ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000  CONFIGURATION               SECTION.
005100  SOURCE-COMPUTER.            IBM-4341.
005200  OBJECT-COMPUTER.            IBM-4341.
005300  SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM
005500      CLASS CODE-CLASS IS "A" THRU "Z" "0" THRU "9" "-"
005600      UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
005700*-----------------------------------------------------------------
005800  INPUT-OUTPUT                SECTION.
005900  FILE-CONTROL.
006000      SELECT  ITEM-FILE-IN
006100              ASSIGN TO ITEMFL
006200              ORGANIZATION IS LINE SEQUENTIAL
006300              FILE STATUS IS WS-ITEMFL-STATUS.
006400
006500      SELECT  INVENTORY-FILE
006600              ASSIGN TO INVMAST
006700              ORGANIZATION IS SEQUENTIAL
006800              FILE STATUS IS WS-INVMAST-STATUS.
006900
007000      SELECT  ITEM-MASTER-OLD
007100              ASSIGN TO ITEMMSTI
007200              ORGANIZATION IS SEQUENTIAL
007300              FILE STATUS IS WS-ITEMMSTI-STATUS.
007400
007500      SELECT  ITEM-MASTER-NEW
007600              ASSIGN TO ITEMMSTO
007700              ORGANIZATION IS SEQUENTIAL
007800              FILE STATUS IS WS-ITEMMSTO-STATUS.
007900
008000      SELECT  STAGE-MASTER-OUT
008100              ASSIGN TO STGMAST
008200              ORGANIZATION IS SEQUENTIAL
008300              FILE STATUS IS WS-STGMAST-STATUS.
008400
008500      SELECT  CONTROL-REPORT
008600              ASSIGN TO RPTFILE
008700              ORGANIZATION IS LINE SEQUENTIAL
008800              FILE STATUS IS WS-RPTFILE-STATUS.
008900*****************************************************************
009000  DATA                        DIVISION.
009100*-----------------------------------------------------------------
009200  FILE                        SECTION.
009300  FD  ITEM-FILE-IN
009400      RECORD CONTAINS 142 CHARACTERS
009500      DATA RECORD IS IMP-RECORD.
009600  COPY "ITMIMP.cpy".
009700
009800  FD  INVENTORY-FILE
009900      RECORD CONTAINS 127 CHARACTERS
010000      DATA RECORD IS INV-RECORD.
010100  COPY "INVMAST.cpy".
010200
010300  FD  ITEM-MASTER-OLD
010400      RECORD CONTAINS 186 CHARACTERS
010500      DATA RECORD IS ITEM-RECORD-OLD.
010600  01  ITEM-RECORD-OLD             PIC X(186).
010700
010800  FD  ITEM-MASTER-NEW
010900      RECORD CONTAINS 186 CHARACTERS
011000      DATA RECORD IS ITEM-RECORD-NEW.
011100  01  ITEM-RECORD-NEW             PIC X(186).
011200
011300  FD  STAGE-MASTER-OUT
011400      RECORD CONTAINS 54 CHARACTERS
011500      DATA RECORD IS STG-RECORD.
011600  COPY "STAGEMST.cpy".
011700
011800  FD  CONTROL-REPORT
011900      RECORD CONTAINS 132 CHARACTERS
012000      DATA RECORD IS RPT-LINE.
012100  01  RPT-LINE                    PIC X(132).
012200*-----------------------------------------------------------------
012300  WORKING-STORAGE              SECTION.
012400*-----------------------------------------------------------------
012500*    UPPER/LOWER TRANSLATE TABLES - DEDUP KEYS ARE FOLDED
012600*    TO LOWER CASE BEFORE COMPARISON VIA INSPECT CONVERTING.
012700*-----------------------------------------------------------------
012800  01  WS-UPPER-ALPHABET PIC X(26)
012900          VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013000  01  WS-LOWER-ALPHABET PIC X(26)
013100          VALUE "abcdefghijklmnopqrstuvwxyz".
013200*-----------------------------------------------------------------
013300*    ONE WORKING COPY OF THE ITEM MASTER RECORD, USED FOR BOTH
013400*    THE OLD-MASTER READ AND THE NEW-MASTER WRITE.
013500*-----------------------------------------------------------------
013600  COPY "ITEMMAST.cpy".
013700
013800  01  WS-FILE-STATUSES.
013900      05  WS-ITEMFL-STATUS         PIC X(02).
014000      05  WS-INVMAST-STATUS        PIC X(02).
014100      05  WS-ITEMMSTI-STATUS       PIC X(02).
014200      05  WS-ITEMMSTO-STATUS       PIC X(02).
014300      05  WS-STGMAST-STATUS        PIC X(02).
014400      05  WS-RPTFILE-STATUS        PIC X(02).
014500
014600  01  WS-SWITCHES-AND-COUNTERS.
014700      05  ITEMFL-EOF-SW            PIC X(01) VALUE "N".
014800          88  ITEMFL-EOF               VALUE "Y".
014900      05  INVMAST-EOF-SW           PIC X(01) VALUE "N".
015000          88  INVMAST-EOF              VALUE "Y".
015100      05  ITEMMSTI-EOF-SW          PIC X(01) VALUE "N".
015200          88  ITEMMSTI-EOF             VALUE "Y".
015300      05  WS-RERUN-SWITCH          PIC X(01) VALUE "N".
015400      05  WS-MATCH-FOUND-SW        PIC X(01) VALUE "N".
015500          88  WS-MATCH-FOUND           VALUE "Y".
015600      05  WS-ITEM-FOUND-SW         PIC X(01) VALUE "N".
015700          88  WS-ITEM-FOUND            VALUE "Y".
015800
015900  01  WS-COUNTERS COMP.
016000      05  WS-ROWS-READ             PIC S9(7) VALUE ZERO.
016100      05  WS-ROWS-SKIPPED-BLANK    PIC S9(7) VALUE ZERO.
016200      05  WS-CREATED-CNT           PIC S9(7) VALUE ZERO.
016300      05  WS-UPDATED-CNT           PIC S9(7) VALUE ZERO.
016400      05  WS-SKIPPED-CNT           PIC S9(7) VALUE ZERO.
016500      05  WS-WITH-MATL-CNT         PIC S9(7) VALUE ZERO.
016600      05  WS-INV-TBL-COUNT         PIC S9(5) VALUE ZERO.
016700      05  WS-ITEM-TBL-COUNT        PIC S9(5) VALUE ZERO.
016800      05  WS-MATCHED-PROF-COUNT    PIC S9(5) VALUE ZERO.
016900      05  WS-UNMATCHED-PROF-COUNT  PIC S9(5) VALUE ZERO.
017000      05  WS-NEXT-ITEM-ID          PIC S9(7) VALUE ZERO.
017100      05  WS-NEW-STAGE-COUNT       PIC S9(5) VALUE ZERO.
017200
017300  77  WS-PGM-CALL-COUNT        COMP PIC S9(7) VALUE ZERO.
017400
017500*-----------------------------------------------------------------
017600*    RAW MATERIAL TABLE - LOADED ONCE FROM INVENTORY-FILE.
017700*    SEARCHED SERIALLY, MASTER ORDER, SAME AS PROFMTCH EXPECTS.
017800*-----------------------------------------------------------------
017900  01  WS-INV-TABLE.
018000      05  WS-INV-ENTRY OCCURS 1000 TIMES
018100                        INDEXED BY INV-IDX.
018200          10  WS-INV-TBL-ID         PIC 9(06).
018300          10  WS-INV-TBL-NAME       PIC X(30).
018400          10  WS-INV-TBL-CODE       PIC X(12).
018500          10  WS-INV-TBL-SECTION    PIC X(20).
018600
018700*-----------------------------------------------------------------
018800*    EXISTING ITEM TABLE FOR THIS CUSTOMER ONLY - LOADED FROM
018900*    THE ITEM-MASTER-OLD PASS, REWRITTEN TO ITEM-MASTER-NEW.
019000*-----------------------------------------------------------------
019100  01  WS-ITEM-TABLE.
019200      05  WS-ITEM-ENTRY OCCURS 3000 TIMES
019300                         INDEXED BY ITEM-IDX.
019400          10  WS-ITEM-TBL-ID          PIC 9(06).
019500          10  WS-ITEM-TBL-CODE-LC     PIC X(15).
019600          10  WS-ITEM-TBL-NAME-LC     PIC X(30).
019700          10  WS-ITEM-TBL-FAB-DED     PIC X(01).
019800          10  WS-ITEM-TBL-NEW-SW      PIC X(01).
019900              88  WS-ITEM-TBL-IS-NEW      VALUE "Y".
020000          10  WS-ITEM-TBL-CHANGED-SW  PIC X(01).
020100              88  WS-ITEM-TBL-CHANGED     VALUE "Y".
020200          10  WS-ITEM-TBL-RECORD      PIC X(186).
020300
020400*-----------------------------------------------------------------
020500*    MATCHED / UNMATCHED PROFILE NAME LISTS, FIRST-SEEN ORDER.
020600*-----------------------------------------------------------------
020700  01  WS-MATCHED-PROFILES.
020800      05  WS-MATCHED-PROF-ENTRY OCCURS 200 TIMES
020900                                 INDEXED BY MP-IDX.
021000          10  WS-MATCHED-PROF-NAME    PIC X(20).
021100
021200  01  WS-UNMATCHED-PROFILES.
021300      05  WS-UNMATCHED-PROF-ENTRY OCCURS 200 TIMES
021400                                   INDEXED BY UP-IDX.
021500          10  WS-UNMATCHED-PROF-NAME  PIC X(20).
021600
021700*-----------------------------------------------------------------
021800*    RUN PARAMETER - CUSTOMER ID ENTERED AT START OF JOB.
021900*-----------------------------------------------------------------
022000  01  WS-RUN-PARM.
022100      05  WS-CUSTOMER-ID           PIC 9(06).
022200      05  WS-CUSTOMER-ID-X REDEFINES WS-CUSTOMER-ID PIC X(06).
022300
022400*-----------------------------------------------------------------
022500*    IMPORT CALCULATION WORK AREA
022600*-----------------------------------------------------------------
022700  01  WS-IMPORT-WORK.
022800      05  WS-TOTAL-WEIGHT          PIC S9(9)V99.
022900      05  WS-MATL-INV-ID           PIC 9(06).
023000      05  WS-CODE-LC               PIC X(15).
023100      05  WS-NAME-LC               PIC X(30).
023200      05  WS-GEN-ITEM-CODE.
023300          10  FILLER               PIC X(05) VALUE "ITEM-".
023400          10  WS-GEN-ITEM-SEQ      PIC 9(04).
023500      05  WS-QUANTITY-WORK         PIC S9(5)V99.
023600  01  WS-TOTAL-WEIGHT-X REDEFINES WS-IMPORT-WORK.
023700      05  WS-TOTAL-WEIGHT-DISP     PIC X(11).
023800      05  FILLER                  PIC X(67).
023900
024000*-----------------------------------------------------------------
024100*    LINKAGE AREA FOR CALL "PROFMTCH" - THE PROFILE MATCH TEST.
024200*-----------------------------------------------------------------
024300  01  WS-PROFMTCH-LINK.
024400      05  LK-PROFILE-TEXT          PIC X(20).
024500      05  LK-CAND-NAME             PIC X(30).
024600      05  LK-CAND-CODE             PIC X(12).
024700      05  LK-CAND-SECTION          PIC X(20).
024800      05  LK-MATCH-SW              PIC X(01).
024900
025000*-----------------------------------------------------------------
025100*    REPORT WORK - RUN DATE BROKEN OUT FOR THE TITLE LINE, SAME
025200*    AS EVERY OTHER REPORT PROGRAM IN THE SHOP.
025300*-----------------------------------------------------------------
025400  01  WS-RUN-DATE.
025500      05  WS-RD-CCYY               PIC 9(04).
025600      05  WS-RD-MM                 PIC 9(02).
025700      05  WS-RD-DD                 PIC 9(02).
025800  01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
025900      05  WS-RD-CCYYMMDD           PIC 9(08).
026000
026100  01  RPT-TITLE-LINE.
026200      05  FILLER                   PIC X(05) VALUE SPACES.
026300      05  FILLER                   PIC X(38) VALUE
026400          "KUMAR BROTHERS STEEL - IMPORT SUMMARY".
026500      05  FILLER                   PIC X(10) VALUE " RUN DATE ".
026600      05  RPT-TL-MM                PIC 99.
026700      05  FILLER                   PIC X(01) VALUE "/".
026800      05  RPT-TL-DD                PIC 99.
026900      05  FILLER                   PIC X(01) VALUE "/".
027000      05  RPT-TL-CCYY              PIC 9999.
027100
027200  01  RPT-CUST-LINE.
027300      05  FILLER                   PIC X(05) VALUE SPACES.
027400      05  FILLER                  PIC X(13) VALUE "CUSTOMER ID: ".
027500      05  RPT-CL-CUSTOMER          PIC 9(06).
027600
027700  01  RPT-COUNT-LINE.
027800      05  FILLER                   PIC X(05) VALUE SPACES.
027900      05  RPT-CTL-LABEL            PIC X(22).
028000      05  RPT-CTL-VALUE            PIC ZZZ,ZZ9.
028100
028200  01  RPT-NAME-LINE.
028300      05  FILLER                   PIC X(07) VALUE SPACES.
028400      05  RPT-NL-NAME              PIC X(20).
028500
028600  01  RPT-WARNING-LINE.
028700      05  FILLER                   PIC X(05) VALUE SPACES.
028800      05  FILLER                   PIC X(55) VALUE
028900          "*** ADD TO RAW MATERIALS FOR AUTO-DEDUCTION ***".
029000*****************************************************************
029100  PROCEDURE                   DIVISION.
029200*-----------------------------------------------------------------
029300*  MAIN LINE
029400*-----------------------------------------------------------------
029500  100-ITEM-IMPORT.
029600      ADD 1 TO WS-PGM-CALL-COUNT.
029700      PERFORM 200-INITIATE-ITEM-IMPORT.
029800      PERFORM 200-LOAD-OLD-MASTER-TABLE
029900              UNTIL ITEMMSTI-EOF.
030000      PERFORM 200-PROCESS-ITEM-FILE
030100              UNTIL ITEMFL-EOF.
030200      PERFORM 200-WRITE-NEW-MASTER-AND-STAGES.
030300      PERFORM 200-PRINT-IMPORT-SUMMARY.
030400      PERFORM 200-TERMINATE-ITEM-IMPORT.
030500
030600      STOP RUN.
030700*-----------------------------------------------------------------
030800*  INITIATE
030900*-----------------------------------------------------------------
031000  200-INITIATE-ITEM-IMPORT.
031100      DISPLAY "ITEMIMP - ENTER CUSTOMER ID (6 DIGITS)".
031200      ACCEPT WS-CUSTOMER-ID FROM CONSOLE.
031300      PERFORM 300-OPEN-ALL-FILES.
031400      PERFORM 300-LOAD-INVENTORY-TABLE
031500              UNTIL INVMAST-EOF.
031600      ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
031700      PERFORM 300-READ-ITEM-FILE-IN.
031800      PERFORM 300-READ-ITEM-MASTER-OLD.
031900*-----------------------------------------------------------------
032000*  LOAD OLD MASTER TABLE - ONE PASS, CUSTOMER'S ITEMS ONLY KEPT
032100*  IN WS-ITEM-TABLE, EVERYTHING ELSE PASSED THROUGH UNCHANGED
032200*  DURING THE WRITE PASS IN 200-WRITE-NEW-MASTER-AND-STAGES.
032300*-----------------------------------------------------------------
032400  200-LOAD-OLD-MASTER-TABLE.
032500      MOVE ITEM-RECORD-OLD TO ITEM-RECORD.
032600      IF ITEM-ID > WS-NEXT-ITEM-ID
032700          MOVE ITEM-ID TO WS-NEXT-ITEM-ID
032800      END-IF.
032900      IF ITEM-CUSTOMER-ID = WS-CUSTOMER-ID
033000          PERFORM 300-ADD-ITEM-TABLE-ENTRY
033100      END-IF.
033200      PERFORM 300-READ-ITEM-MASTER-OLD.
033300*-----------------------------------------------------------------
033400*  PROCESS ONE IMPORT ROW
033500*-----------------------------------------------------------------
033600  200-PROCESS-ITEM-FILE.
033700      ADD 1 TO WS-ROWS-READ.
033800      IF IMP-ITEM-NAME = SPACES
033900          ADD 1 TO WS-ROWS-SKIPPED-BLANK
034000          GO TO 200-PROCESS-ITEM-FILE-EXIT
034100      END-IF.
034200      PERFORM 300-SCAN-INVENTORY-TABLE.
034300      PERFORM 300-COMPUTE-MATL-REQT.
034400      PERFORM 300-APPLY-DEDUP-RULE.
034500  200-PROCESS-ITEM-FILE-EXIT.
034600      PERFORM 300-READ-ITEM-FILE-IN.
034700*-----------------------------------------------------------------
034800*  TERMINATE
034900*-----------------------------------------------------------------
035000  200-TERMINATE-ITEM-IMPORT.
035100      PERFORM 300-CLOSE-ALL-FILES.
035200      DISPLAY "ITEMIMP - RUN COMPLETE - "
035300              WS-CREATED-CNT " CREATED  "
035400              WS-UPDATED-CNT " UPDATED  "
035500              WS-SKIPPED-CNT " SKIPPED".
035600*-----------------------------------------------------------------
035700*  OPEN / CLOSE / READ UTILITIES
035800*-----------------------------------------------------------------
035900  300-OPEN-ALL-FILES.
036000      OPEN INPUT  ITEM-FILE-IN
036100           INPUT  INVENTORY-FILE
036200           INPUT  ITEM-MASTER-OLD
036300           OUTPUT ITEM-MASTER-NEW
036400           EXTEND STAGE-MASTER-OUT
036500           OUTPUT CONTROL-REPORT.
036600*-----------------------------------------------------------------
036700  300-CLOSE-ALL-FILES.
036800      CLOSE ITEM-FILE-IN
036900            INVENTORY-FILE
037000            ITEM-MASTER-OLD
037100            ITEM-MASTER-NEW
037200            STAGE-MASTER-OUT
037300            CONTROL-REPORT.
037400*-----------------------------------------------------------------
037500  300-LOAD-INVENTORY-TABLE.
037600      IF WS-INV-TBL-COUNT < 1000
037700          ADD 1 TO WS-INV-TBL-COUNT
037800          SET INV-IDX TO WS-INV-TBL-COUNT
037900          MOVE INV-ID      TO WS-INV-TBL-ID (INV-IDX)
038000          MOVE INV-NAME    TO WS-INV-TBL-NAME (INV-IDX)
038100          MOVE INV-CODE    TO WS-INV-TBL-CODE (INV-IDX)
038200          MOVE INV-SECTION TO WS-INV-TBL-SECTION (INV-IDX)
038300      END-IF.
038400      READ INVENTORY-FILE
038500          AT END MOVE "Y" TO INVMAST-EOF-SW
038600      END-READ.
038700*-----------------------------------------------------------------
038800  300-READ-ITEM-FILE-IN.
038900      READ ITEM-FILE-IN
039000          AT END MOVE "Y" TO ITEMFL-EOF-SW
039100      END-READ.
039200*-----------------------------------------------------------------
039300  300-READ-ITEM-MASTER-OLD.
039400      READ ITEM-MASTER-OLD
039500          AT END MOVE "Y" TO ITEMMSTI-EOF-SW
039600      END-READ.
039700*-----------------------------------------------------------------
039800*  ADD ONE LOADED ITEM-MASTER ROW TO WS-ITEM-TABLE
039900*-----------------------------------------------------------------
040000  300-ADD-ITEM-TABLE-ENTRY.
040100      IF WS-ITEM-TBL-COUNT < 3000
040200          ADD 1 TO WS-ITEM-TBL-COUNT
040300          SET ITEM-IDX TO WS-ITEM-TBL-COUNT
040400          MOVE ITEM-ID   TO WS-ITEM-TBL-ID (ITEM-IDX)
040500          MOVE ITEM-CODE TO WS-ITEM-TBL-CODE-LC (ITEM-IDX)
040600          INSPECT WS-ITEM-TBL-CODE-LC (ITEM-IDX) CONVERTING
040700                  WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
040800          MOVE ITEM-NAME TO WS-ITEM-TBL-NAME-LC (ITEM-IDX)
040900          INSPECT WS-ITEM-TBL-NAME-LC (ITEM-IDX) CONVERTING
041000                  WS-UPPER-ALPHABET TO WS-LOWER-ALPHABET
041100          MOVE ITEM-FAB-DEDUCTED
041200                         TO WS-ITEM-TBL-FAB-DED (ITEM-IDX)
041300          MOVE "N"       TO WS-ITEM-TBL-NEW-SW (ITEM-IDX)
041400          MOVE "N"       TO WS-ITEM-TBL-CHANGED-SW (ITEM-IDX)
041500          MOVE ITEM-RECORD TO WS-ITEM-TBL-RECORD (ITEM-IDX)
041600      END-IF.
041700*-----------------------------------------------------------------
041800*  PROFILE MATCH - SERIAL SCAN, MASTER ORDER, FIRST HIT WINS.
041900*  CALL PROFMTCH ONCE PER CANDIDATE; SAME ONE-CALL-PER-LINE SHAPE
042000*  AS THE REST OF THE SHOP'S SUBPROGRAM CALLS.
042100*-----------------------------------------------------------------
042200  300-SCAN-INVENTORY-TABLE.
042300      MOVE "N" TO WS-MATCH-FOUND-SW.
042400      MOVE ZERO TO WS-MATL-INV-ID.
042500      IF IMP-SECTION NOT = SPACES
042600          MOVE IMP-SECTION TO LK-PROFILE-TEXT
042700          SET INV-IDX TO 1
042800          PERFORM 400-TEST-ONE-PROFILE-CAND UNTIL WS-MATCH-FOUND
042900                  OR INV-IDX > WS-INV-TBL-COUNT
043000      END-IF.
043100      IF NOT WS-MATCH-FOUND AND IMP-SECTION NOT = SPACES
043200          PERFORM 400-REMEMBER-UNMATCHED-NAME
043300      END-IF.
043400*-----------------------------------------------------------------
043500  400-TEST-ONE-PROFILE-CAND.
043600      MOVE WS-INV-TBL-NAME (INV-IDX)    TO LK-CAND-NAME.
043700      MOVE WS-INV-TBL-CODE (INV-IDX)    TO LK-CAND-CODE.
043800      MOVE WS-INV-TBL-SECTION (INV-IDX) TO LK-CAND-SECTION.
043900      CALL "PROFMTCH" USING WS-PROFMTCH-LINK.
044000      IF LK-MATCH-SW = "Y"
044100          MOVE "Y" TO WS-MATCH-FOUND-SW
044200          MOVE WS-INV-TBL-ID (INV-IDX) TO WS-MATL-INV-ID
044300          PERFORM 400-REMEMBER-MATCHED-NAME
044400      ELSE
044500          SET INV-IDX UP BY 1
044600      END-IF.
044700*-----------------------------------------------------------------
044800*  STEEL REQUIREMENT - QUANTITY TIMES WEIGHT PER UNIT, ROUNDED.
044900*-----------------------------------------------------------------
045000  300-COMPUTE-MATL-REQT.
045100      MOVE IMP-QUANTITY TO WS-QUANTITY-WORK.
045200      IF WS-QUANTITY-WORK NOT NUMERIC OR WS-QUANTITY-WORK = ZERO
045300          MOVE 1 TO WS-QUANTITY-WORK
045400      END-IF.
045500      IF IMP-WEIGHT-PER-UNIT NOT NUMERIC
045600          COMPUTE WS-TOTAL-WEIGHT ROUNDED = 0
045700      ELSE
045800          COMPUTE WS-TOTAL-WEIGHT ROUNDED =
045900              IMP-WEIGHT-PER-UNIT * WS-QUANTITY-WORK
046000      END-IF.
046100      IF NOT WS-MATCH-FOUND OR WS-TOTAL-WEIGHT NOT > ZERO
046200          MOVE ZERO TO WS-MATL-INV-ID
046300          MOVE ZERO TO WS-TOTAL-WEIGHT
046400      ELSE
046500          ADD 1 TO WS-WITH-MATL-CNT
046600      END-IF.
046700*-----------------------------------------------------------------
046800*  DEDUP AGAINST THE EXISTING ITEM MASTER - SEE 07/22/93 ENTRY.
046900*-----------------------------------------------------------------
047000  300-APPLY-DEDUP-RULE.
047100      MOVE IMP-ITEM-CODE TO WS-CODE-LC.
047200      INSPECT WS-CODE-LC CONVERTING WS-UPPER-ALPHABET TO
047300              WS-LOWER-ALPHABET.
047400      MOVE IMP-ITEM-NAME TO WS-NAME-LC.
047500      INSPECT WS-NAME-LC CONVERTING WS-UPPER-ALPHABET TO
047600              WS-LOWER-ALPHABET.
047700      PERFORM 400-FIND-ITEM-TABLE-ENTRY.
047800      IF WS-ITEM-FOUND
047900          IF WS-ITEM-TBL-FAB-DED (ITEM-IDX) = "Y"
048000              ADD 1 TO WS-SKIPPED-CNT
048100          ELSE
048200              PERFORM 400-UPDATE-ITEM-TABLE-ENTRY
048300              ADD 1 TO WS-UPDATED-CNT
048400          END-IF
048500      ELSE
048600          PERFORM 400-CREATE-ITEM-TABLE-ENTRY
048700          ADD 1 TO WS-CREATED-CNT
048800      END-IF.
048900*-----------------------------------------------------------------
049000*  FIND BY CODE FIRST, THEN BY NAME.
049100*-----------------------------------------------------------------
049200  400-FIND-ITEM-TABLE-ENTRY.
049300      MOVE "N" TO WS-ITEM-FOUND-SW.
049400      SET ITEM-IDX TO 1.
049500      PERFORM 500-TEST-ONE-ITEM-ENTRY UNTIL WS-ITEM-FOUND
049600              OR ITEM-IDX > WS-ITEM-TBL-COUNT.
049700*-----------------------------------------------------------------
049800  500-TEST-ONE-ITEM-ENTRY.
049900      IF WS-CODE-LC NOT = SPACES AND
050000         WS-ITEM-TBL-CODE-LC (ITEM-IDX) = WS-CODE-LC
050100          MOVE "Y" TO WS-ITEM-FOUND-SW
050200      ELSE
050300          IF WS-ITEM-TBL-NAME-LC (ITEM-IDX) = WS-NAME-LC
050400              MOVE "Y" TO WS-ITEM-FOUND-SW
050500          ELSE
050600              SET ITEM-IDX UP BY 1
050700          END-IF
050800      END-IF.
050900*-----------------------------------------------------------------
051000*  UPDATE AN EXISTING TABLE ENTRY IN PLACE - BLANK INCOMING
051100*  FIELDS KEEP THE OLD VALUE, QUANTITY ALWAYS OVERWRITTEN.
051200*-----------------------------------------------------------------
051300  400-UPDATE-ITEM-TABLE-ENTRY.
051400      MOVE WS-ITEM-TBL-RECORD (ITEM-IDX) TO ITEM-RECORD.
051500      IF IMP-ITEM-NAME NOT = SPACES
051600          MOVE IMP-ITEM-NAME TO ITEM-NAME
051700      END-IF.
051800      IF IMP-SECTION NOT = SPACES
051900          MOVE IMP-SECTION TO ITEM-SECTION
052000      END-IF.
052100      IF IMP-LENGTH-MM NOT = ZERO
052200          MOVE IMP-LENGTH-MM TO ITEM-LENGTH-MM
052300      END-IF.
052400      MOVE WS-QUANTITY-WORK TO ITEM-QUANTITY.
052500      IF IMP-UNIT NOT = SPACES
052600          MOVE IMP-UNIT TO ITEM-UNIT
052700      END-IF.
052800      IF IMP-WEIGHT-PER-UNIT NUMERIC AND IMP-WEIGHT-PER-UNIT > 0
052900          MOVE IMP-WEIGHT-PER-UNIT TO ITEM-WEIGHT-PER-UNIT
053000      END-IF.
053100      MOVE WS-MATL-INV-ID   TO ITEM-MATL-INV-ID.
053200      MOVE WS-TOTAL-WEIGHT  TO ITEM-MATL-QTY.
053300      MOVE ITEM-RECORD TO WS-ITEM-TBL-RECORD (ITEM-IDX).
053400      MOVE "Y" TO WS-ITEM-TBL-CHANGED-SW (ITEM-IDX).
053500*-----------------------------------------------------------------
053600*  CREATE A NEW ITEM AND ITS FIRST (FABRICATION) STAGE RECORD.
053700*-----------------------------------------------------------------
053800  400-CREATE-ITEM-TABLE-ENTRY.
053900      ADD 1 TO WS-NEXT-ITEM-ID.
054000      INITIALIZE ITEM-RECORD.
054100      MOVE WS-NEXT-ITEM-ID  TO ITEM-ID.
054200      MOVE WS-CUSTOMER-ID   TO ITEM-CUSTOMER-ID.
054300      IF IMP-ITEM-CODE = SPACES
054400          ADD 1 TO WS-GEN-ITEM-SEQ
054500          MOVE WS-ROWS-READ TO WS-GEN-ITEM-SEQ
054600          MOVE WS-GEN-ITEM-CODE TO ITEM-CODE
054700      ELSE
054800          MOVE IMP-ITEM-CODE TO ITEM-CODE
054900      END-IF.
055000      MOVE IMP-ITEM-NAME       TO ITEM-NAME.
055100      MOVE IMP-SECTION         TO ITEM-SECTION.
055200      MOVE IMP-LENGTH-MM       TO ITEM-LENGTH-MM.
055300      MOVE WS-QUANTITY-WORK    TO ITEM-QUANTITY.
055400      MOVE IMP-UNIT            TO ITEM-UNIT.
055500      MOVE IMP-WEIGHT-PER-UNIT TO ITEM-WEIGHT-PER-UNIT.
055600      MOVE WS-MATL-INV-ID      TO ITEM-MATL-INV-ID.
055700      MOVE WS-TOTAL-WEIGHT     TO ITEM-MATL-QTY.
055800      MOVE "FABRICATION " TO ITEM-CURRENT-STAGE.
055900      MOVE "N"            TO ITEM-FAB-DEDUCTED.
056000      MOVE IMP-NOTES      TO ITEM-NOTES.
056100      ADD 1 TO WS-ITEM-TBL-COUNT.
056200      SET ITEM-IDX TO WS-ITEM-TBL-COUNT.
056300      MOVE ITEM-ID   TO WS-ITEM-TBL-ID (ITEM-IDX).
056400      MOVE WS-CODE-LC TO WS-ITEM-TBL-CODE-LC (ITEM-IDX).
056500      MOVE WS-NAME-LC TO WS-ITEM-TBL-NAME-LC (ITEM-IDX).
056600      MOVE "N" TO WS-ITEM-TBL-FAB-DED (ITEM-IDX).
056700      MOVE "Y" TO WS-ITEM-TBL-NEW-SW (ITEM-IDX).
056800      MOVE "N" TO WS-ITEM-TBL-CHANGED-SW (ITEM-IDX).
056900      MOVE ITEM-RECORD TO WS-ITEM-TBL-RECORD (ITEM-IDX).
057000*-----------------------------------------------------------------
057100*  KEEP FIRST-SEEN PROFILE NAMES, MATCHED AND UNMATCHED.
057200*-----------------------------------------------------------------
057300  400-REMEMBER-MATCHED-NAME.
057400      SET MP-IDX TO 1.
057500      MOVE "N" TO WS-MATCH-FOUND-SW.
057600      PERFORM 500-TEST-ONE-MATCHED-NAME UNTIL WS-MATCH-FOUND
057700              OR MP-IDX > WS-MATCHED-PROF-COUNT.
057800      IF NOT WS-MATCH-FOUND AND WS-MATCHED-PROF-COUNT < 200
057900          ADD 1 TO WS-MATCHED-PROF-COUNT
058000          SET MP-IDX TO WS-MATCHED-PROF-COUNT
058100          MOVE IMP-SECTION TO WS-MATCHED-PROF-NAME (MP-IDX)
058200      END-IF.
058300      MOVE "Y" TO WS-MATCH-FOUND-SW.
058400*-----------------------------------------------------------------
058500  500-TEST-ONE-MATCHED-NAME.
058600      IF WS-MATCHED-PROF-NAME (MP-IDX) = IMP-SECTION
058700          MOVE "Y" TO WS-MATCH-FOUND-SW
058800      ELSE
058900          SET MP-IDX UP BY 1
059000      END-IF.
059100*-----------------------------------------------------------------
059200  400-REMEMBER-UNMATCHED-NAME.
059300      SET UP-IDX TO 1.
059400      MOVE "N" TO WS-MATCH-FOUND-SW.
059500      PERFORM 500-TEST-ONE-UNMATCHED-NAME UNTIL WS-MATCH-FOUND
059600              OR UP-IDX > WS-UNMATCHED-PROF-COUNT.
059700      IF NOT WS-MATCH-FOUND AND WS-UNMATCHED-PROF-COUNT < 200
059800          ADD 1 TO WS-UNMATCHED-PROF-COUNT
059900          SET UP-IDX TO WS-UNMATCHED-PROF-COUNT
060000          MOVE IMP-SECTION TO WS-UNMATCHED-PROF-NAME (UP-IDX)
060100      END-IF.
060200      MOVE "N" TO WS-MATCH-FOUND-SW.
060300*-----------------------------------------------------------------
060400  500-TEST-ONE-UNMATCHED-NAME.
060500      IF WS-UNMATCHED-PROF-NAME (UP-IDX) = IMP-SECTION
060600          MOVE "Y" TO WS-MATCH-FOUND-SW
060700      ELSE
060800          SET UP-IDX UP BY 1
060900      END-IF.
061000*-----------------------------------------------------------------
061100*  WRITE PASS - RE-READ OLD MASTER, WRITE EACH RECORD (UPDATED IN
061200*  PLACE WHEN IT BELONGS TO THIS CUSTOMER), THEN APPEND THE NEW
061300*  ITEMS AND THEIR FABRICATION STAGE RECORDS.
061400*-----------------------------------------------------------------
061500  200-WRITE-NEW-MASTER-AND-STAGES.
061600      CLOSE ITEM-MASTER-OLD.
061700      OPEN INPUT ITEM-MASTER-OLD.
061800      MOVE "N" TO ITEMMSTI-EOF-SW.
061900      PERFORM 300-READ-ITEM-MASTER-OLD.
062000      PERFORM 300-REWRITE-ONE-OLD-ITEM
062100              UNTIL ITEMMSTI-EOF.
062200      SET ITEM-IDX TO 1.
062300      PERFORM 300-APPEND-ONE-NEW-ITEM
062400              UNTIL ITEM-IDX > WS-ITEM-TBL-COUNT.
062500*-----------------------------------------------------------------
062600  300-REWRITE-ONE-OLD-ITEM.
062700      MOVE ITEM-RECORD-OLD TO ITEM-RECORD-NEW.
062800      MOVE ITEM-RECORD-OLD TO ITEM-RECORD.
062900      IF ITEM-CUSTOMER-ID = WS-CUSTOMER-ID
063000          PERFORM 400-FIND-ITEM-BY-ID
063100          IF WS-ITEM-FOUND
063200            AND WS-ITEM-TBL-CHANGED-SW (ITEM-IDX) = "Y"
063300              MOVE WS-ITEM-TBL-RECORD (ITEM-IDX)
063400                                    TO ITEM-RECORD-NEW
063500          END-IF
063600      END-IF.
063700      WRITE ITEM-RECORD-NEW.
063800      PERFORM 300-READ-ITEM-MASTER-OLD.
063900*-----------------------------------------------------------------
064000  400-FIND-ITEM-BY-ID.
064100      MOVE "N" TO WS-ITEM-FOUND-SW.
064200      SET ITEM-IDX TO 1.
064300      PERFORM 500-TEST-ONE-ITEM-BY-ID UNTIL WS-ITEM-FOUND
064400              OR ITEM-IDX > WS-ITEM-TBL-COUNT.
064500*-----------------------------------------------------------------
064600  500-TEST-ONE-ITEM-BY-ID.
064700      IF WS-ITEM-TBL-ID (ITEM-IDX) = ITEM-ID
064800          MOVE "Y" TO WS-ITEM-FOUND-SW
064900      ELSE
065000          SET ITEM-IDX UP BY 1
065100      END-IF.
065200*-----------------------------------------------------------------
065300  300-APPEND-ONE-NEW-ITEM.
065400      IF WS-ITEM-TBL-NEW-SW (ITEM-IDX) = "Y"
065500          MOVE WS-ITEM-TBL-RECORD (ITEM-IDX)
065600                                TO ITEM-RECORD-NEW
065700          WRITE ITEM-RECORD-NEW
065800          MOVE WS-ITEM-TBL-RECORD (ITEM-IDX) TO ITEM-RECORD
065900          INITIALIZE STG-RECORD
066000          MOVE ITEM-ID        TO STG-ITEM-ID
066100          MOVE "FABRICATION " TO STG-STAGE
066200          MOVE "PENDING     " TO STG-STATUS
066300          WRITE STG-RECORD
066400          ADD 1 TO WS-NEW-STAGE-COUNT
066500      END-IF.
066600      SET ITEM-IDX UP BY 1.
066700*-----------------------------------------------------------------
066800*  IMPORT SUMMARY - FIRST SECTION OF THE NIGHTLY CONTROL REPORT.
066900*-----------------------------------------------------------------
067000  200-PRINT-IMPORT-SUMMARY.
067100      MOVE WS-RD-MM   TO RPT-TL-MM.
067200      MOVE WS-RD-DD   TO RPT-TL-DD.
067300      MOVE WS-RD-CCYY TO RPT-TL-CCYY.
067400      WRITE RPT-LINE FROM RPT-TITLE-LINE.
067500      MOVE WS-CUSTOMER-ID TO RPT-CL-CUSTOMER.
067600      WRITE RPT-LINE FROM RPT-CUST-LINE.
067700      MOVE "ITEMS CREATED        " TO RPT-CTL-LABEL.
067800      MOVE WS-CREATED-CNT          TO RPT-CTL-VALUE.
067900      WRITE RPT-LINE FROM RPT-COUNT-LINE.
068000      MOVE "ITEMS UPDATED        " TO RPT-CTL-LABEL.
068100      MOVE WS-UPDATED-CNT          TO RPT-CTL-VALUE.
068200      WRITE RPT-LINE FROM RPT-COUNT-LINE.
068300      MOVE "ITEMS SKIPPED        " TO RPT-CTL-LABEL.
068400      MOVE WS-SKIPPED-CNT          TO RPT-CTL-VALUE.
068500      WRITE RPT-LINE FROM RPT-COUNT-LINE.
068600      MOVE "ITEMS WITH MATL LINK " TO RPT-CTL-LABEL.
068700      MOVE WS-WITH-MATL-CNT        TO RPT-CTL-VALUE.
068800      WRITE RPT-LINE FROM RPT-COUNT-LINE.
068900      PERFORM 300-PRINT-MATCHED-PROFILES.
069000      PERFORM 300-PRINT-UNMATCHED-PROFILES.
069100*-----------------------------------------------------------------
069200  300-PRINT-MATCHED-PROFILES.
069300      SET MP-IDX TO 1.
069400      PERFORM 400-PRINT-ONE-MATCHED-NAME
069500              UNTIL MP-IDX > WS-MATCHED-PROF-COUNT.
069600*-----------------------------------------------------------------
069700  400-PRINT-ONE-MATCHED-NAME.
069800      MOVE WS-MATCHED-PROF-NAME (MP-IDX) TO RPT-NL-NAME.
069900      WRITE RPT-LINE FROM RPT-NAME-LINE.
070000      SET MP-IDX UP BY 1.
070100*-----------------------------------------------------------------
070200*  FIRST 5 UNMATCHED NAMES PLUS THE AUTO-DEDUCTION WARNING.
070300*-----------------------------------------------------------------
070400  300-PRINT-UNMATCHED-PROFILES.
070500      IF WS-UNMATCHED-PROF-COUNT > ZERO
070600          WRITE RPT-LINE FROM RPT-WARNING-LINE
070700          SET UP-IDX TO 1
070800          PERFORM 400-PRINT-ONE-UNMATCHED-NAME
070900                  UNTIL UP-IDX > WS-UNMATCHED-PROF-COUNT
071000                  OR UP-IDX > 5
071100      END-IF.
071200*-----------------------------------------------------------------
071300  400-PRINT-ONE-UNMATCHED-NAME.
071400      MOVE WS-UNMATCHED-PROF-NAME (UP-IDX) TO RPT-NL-NAME.
071500      WRITE RPT-LINE FROM RPT-NAME-LINE.
071600      SET UP-IDX UP BY 1.
