000100*****************************************************************
000200*  PROGRAM:   PROFMTCH                                          *
000300*  COMPANY:   KUMAR BROTHERS STEEL FABRICATORS                 *
000400*                                                               *
000500*  PURPOSE:   ONE-CANDIDATE PROFILE MATCH TEST.  CALLED ONCE    *
000600*             PER INVENTORY CANDIDATE BY ITEMIMP AND BY         *
000700*             SCRAPDSP WHILE THEY SCAN THEIR RESPECTIVE TABLES.  *
000800*             RETURNS LK-MATCH-SW = "Y" WHEN THE INCOMING        *
000900*             PROFILE TEXT AND THE CANDIDATE'S NAME, CODE OR     *
001000*             SECTION ARE THE SAME AFTER UPPER-CASING, FOLDING   *
001100*             "X" TO "*" THE WAY THE MILL LISTS STAND FOR        *
001200*             A DIMENSION SEPARATOR, AND SQUEEZING OUT SPACES    *
001300*             AND HYPHENS, OR ONE CONTAINS THE OTHER.            *
001400*****************************************************************
001500  IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700  PROGRAM-ID.                 PROFMTCH.
001800  AUTHOR.                     S. J. PILLAI.
001900  INSTALLATION.               KUMAR BROTHERS STEEL - DP DEPT.
002000  DATE-WRITTEN.               08/07/1989.
002100  DATE-COMPILED.
002200  SECURITY.                   COMPANY CONFIDENTIAL.
002300*-----------------------------------------------------------------
002400*  CHANGE LOG
002500*-----------------------------------------------------------------
002600*    08/07/89  SJP  ORIGINAL PROGRAM - GENERAL-PURPOSE NAME
002700*                   COMPARE UTILITY, UPPER-CASE AND TRIM, CALLED
002800*                   BY WHATEVER PROGRAM NEEDED A CASE-BLIND MATCH.
002900*    01/08/99  KTM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
003000*    06/06/06  SJP  RESHAPED INTO THE PROFILE MATCH TEST, PULLED
003100*                   OUT OF ITEMIMP SO SCRAPDSP COULD RE-USE THE
003200*                   SAME MATCH RULE.
003300*    10/02/07  SJP  CONTAINMENT TEST ADDED - "ANGLE" NOW MATCHES
003400*                   "MS ANGLE 50X50" CANDIDATES.
003500*    08/19/10  RSR  REQUEST 6180 - CODE FIELD NOW PART OF THE
003600*                   COMPARISON, NOT JUST NAME AND SECTION.
003700*    05/14/16  SJP  REQUEST 6870 - FOREMAN REPORTED "UB-203X133"
003800*                   NOT MATCHING "UB 203*133*25" IN INVENTORY.
003900*                   PROFILE AND CANDIDATE TEXT NOW FOLD "X" TO
004000*                   "*" AND DROP SPACES/HYPHENS BEFORE ANY
004100*                   COMPARISON IS MADE.
004200*****************************************************************
004300  ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500  CONFIGURATION               SECTION.
004600  SOURCE-COMPUTER.            IBM-4341.
004700  OBJECT-COMPUTER.            IBM-4341.
004800  SPECIAL-NAMES.
004900      CLASS LETTER-CLASS IS "A" THRU "Z".
005000*****************************************************************
005100  DATA                        DIVISION.
005200*-----------------------------------------------------------------
005300  WORKING-STORAGE              SECTION.
005400  01  WS-ALPHABET-TABLES.
005500      05  WS-LOWER-ALPHABET        PIC X(26) VALUE
005600              "abcdefghijklmnopqrstuvwxyz".
005700      05  WS-UPPER-ALPHABET        PIC X(26) VALUE
005800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005900  01  WS-WORK-AREA.
006000      05  WS-PROFILE-UC            PIC X(20).
006100      05  WS-NAME-UC               PIC X(30).
006200      05  WS-CODE-UC               PIC X(12).
006300      05  WS-SECTION-UC            PIC X(20).
006400      05  WS-NAME-UC-R REDEFINES WS-NAME-UC.
006500          10  WS-NAME-UC-20        PIC X(20).
006600          10  FILLER               PIC X(10).
006700      05  WS-SECTION-UC-R REDEFINES WS-SECTION-UC.
006800          10  WS-SECTION-UC-12     PIC X(12).
006900          10  FILLER               PIC X(08).
007000      05  WS-CODE-UC-R REDEFINES WS-CODE-UC.
007100          10  WS-CODE-UC-12        PIC X(12).
007200      05  WS-SCAN-LEN COMP          PIC S9(4) VALUE ZERO.
007300
007400*-----------------------------------------------------------------
007500*    SCRATCH AREA FOR 200-STRIP-SPACES-AND-HYPHENS - ONE FIELD
007600*    SQUEEZED AT A TIME, PROFILE THEN NAME THEN CODE THEN SECTION.
007700*-----------------------------------------------------------------
007800  01  WS-NORM-WORK-AREA.
007900      05  WS-NORM-IN               PIC X(30).
008000      05  WS-NORM-IN-LEN  COMP     PIC S9(4) VALUE ZERO.
008100      05  WS-NORM-OUT              PIC X(30).
008200      05  WS-NORM-OUT-LEN COMP     PIC S9(4) VALUE ZERO.
008300      05  WS-NORM-IDX     COMP     PIC S9(4) VALUE ZERO.
008400
008500  77  WS-CALL-COUNT             COMP PIC S9(7) VALUE ZERO.
008600*-----------------------------------------------------------------
008700  LINKAGE                      SECTION.
008800  01  LK-PROFMTCH-PARMS.
008900      05  LK-PROFILE-TEXT          PIC X(20).
009000      05  LK-CAND-NAME             PIC X(30).
009100      05  LK-CAND-CODE             PIC X(12).
009200      05  LK-CAND-SECTION          PIC X(20).
009300      05  LK-MATCH-SW              PIC X(01).
009400*****************************************************************
009500  PROCEDURE                   DIVISION USING LK-PROFMTCH-PARMS.
009600*-----------------------------------------------------------------
009700  100-PROFILE-MATCH.
009800      ADD 1 TO WS-CALL-COUNT.
009900      MOVE "N" TO LK-MATCH-SW.
010000      IF LK-PROFILE-TEXT = SPACES
010100          GO TO 100-PROFILE-MATCH-EXIT
010200      END-IF.
010300      MOVE LK-PROFILE-TEXT TO WS-PROFILE-UC.
010400      MOVE LK-CAND-NAME    TO WS-NAME-UC.
010500      MOVE LK-CAND-CODE    TO WS-CODE-UC.
010600      MOVE LK-CAND-SECTION TO WS-SECTION-UC.
010700      INSPECT WS-PROFILE-UC CONVERTING WS-LOWER-ALPHABET TO
010800              WS-UPPER-ALPHABET.
010900      INSPECT WS-NAME-UC    CONVERTING WS-LOWER-ALPHABET TO
011000              WS-UPPER-ALPHABET.
011100      INSPECT WS-CODE-UC    CONVERTING WS-LOWER-ALPHABET TO
011200              WS-UPPER-ALPHABET.
011300      INSPECT WS-SECTION-UC CONVERTING WS-LOWER-ALPHABET TO
011400              WS-UPPER-ALPHABET.
011500*  DIMENSION SEPARATOR - "X" BETWEEN TWO DIMENSIONS MEANS THE
011600*  SAME THING AS THE "*" THE MILL PRINTS ON ITS OWN SECTION
011700*  LISTS, SO FOLD ONE ONTO THE OTHER BEFORE ANY COMPARISON.
011800      INSPECT WS-PROFILE-UC CONVERTING "X" TO "*".
011900      INSPECT WS-NAME-UC    CONVERTING "X" TO "*".
012000      INSPECT WS-CODE-UC    CONVERTING "X" TO "*".
012100      INSPECT WS-SECTION-UC CONVERTING "X" TO "*".
012200*  SPACES AND HYPHENS ARE PUNCTUATION ONLY - "UB-203X133" HAS TO
012300*  COMPARE THE SAME AS "UB 203 X 133", SO BOTH SIDES ARE SQUEEZED
012400*  DOWN BEFORE THE MATCH TESTS BELOW.
012500      MOVE 20 TO WS-NORM-IN-LEN.
012600      MOVE WS-PROFILE-UC TO WS-NORM-IN.
012700      PERFORM 200-STRIP-SPACES-AND-HYPHENS.
012800      MOVE WS-NORM-OUT TO WS-PROFILE-UC.
012900      MOVE 30 TO WS-NORM-IN-LEN.
013000      MOVE WS-NAME-UC TO WS-NORM-IN.
013100      PERFORM 200-STRIP-SPACES-AND-HYPHENS.
013200      MOVE WS-NORM-OUT TO WS-NAME-UC.
013300      MOVE 12 TO WS-NORM-IN-LEN.
013400      MOVE WS-CODE-UC TO WS-NORM-IN.
013500      PERFORM 200-STRIP-SPACES-AND-HYPHENS.
013600      MOVE WS-NORM-OUT TO WS-CODE-UC.
013700      MOVE 20 TO WS-NORM-IN-LEN.
013800      MOVE WS-SECTION-UC TO WS-NORM-IN.
013900      PERFORM 200-STRIP-SPACES-AND-HYPHENS.
014000      MOVE WS-NORM-OUT TO WS-SECTION-UC.
014100      IF WS-PROFILE-UC = WS-NAME-UC-20
014200        OR WS-PROFILE-UC = WS-SECTION-UC-12
014300        OR (WS-PROFILE-UC (1:12) = WS-CODE-UC-12
014400            AND WS-PROFILE-UC (13:8) = SPACES)
014500          MOVE "Y" TO LK-MATCH-SW
014600      ELSE
014700          PERFORM 400-TEST-CONTAINMENT
014800      END-IF.
014900  100-PROFILE-MATCH-EXIT.
015000      EXIT PROGRAM.
015100*-----------------------------------------------------------------
015200*  SQUEEZE THE FIRST WS-NORM-IN-LEN BYTES OF WS-NORM-IN DOWN INTO
015300*  WS-NORM-OUT, DROPPING SPACES AND HYPHENS AS IT GOES.
015400*-----------------------------------------------------------------
015500  200-STRIP-SPACES-AND-HYPHENS.
015600      MOVE SPACES TO WS-NORM-OUT.
015700      MOVE ZERO TO WS-NORM-OUT-LEN.
015800      MOVE 1 TO WS-NORM-IDX.
015900      PERFORM 300-STRIP-ONE-CHARACTER
016000              UNTIL WS-NORM-IDX > WS-NORM-IN-LEN.
016100*-----------------------------------------------------------------
016200  300-STRIP-ONE-CHARACTER.
016300      IF WS-NORM-IN (WS-NORM-IDX:1) NOT = SPACE
016400        AND WS-NORM-IN (WS-NORM-IDX:1) NOT = "-"
016500          ADD 1 TO WS-NORM-OUT-LEN
016600          MOVE WS-NORM-IN (WS-NORM-IDX:1)
016700                  TO WS-NORM-OUT (WS-NORM-OUT-LEN:1)
016800      END-IF.
016900      ADD 1 TO WS-NORM-IDX.
017000*-----------------------------------------------------------------
017100*  CONTAINMENT TEST - THE SHORTER STRING OF THE TWO BEING
017200*  COMPARED MUST APPEAR SOMEWHERE IN THE LONGER ONE.
017300*-----------------------------------------------------------------
017400  400-TEST-CONTAINMENT.
017500      IF WS-PROFILE-UC NOT = SPACES
017600          IF WS-NAME-UC-20 NOT = SPACES
017700              INSPECT WS-NAME-UC-20 TALLYING WS-SCAN-LEN
017800                  FOR ALL WS-PROFILE-UC
017900              IF WS-SCAN-LEN > ZERO
018000                  MOVE "Y" TO LK-MATCH-SW
018100              END-IF
018200          END-IF
018300          IF LK-MATCH-SW = "N" AND WS-SECTION-UC-12 NOT = SPACES
018400              MOVE ZERO TO WS-SCAN-LEN
018500              INSPECT WS-SECTION-UC-12 TALLYING WS-SCAN-LEN
018600                  FOR ALL WS-PROFILE-UC
018700              IF WS-SCAN-LEN > ZERO
018800                  MOVE "Y" TO LK-MATCH-SW
018900              END-IF
019000          END-IF
019100      END-IF.
